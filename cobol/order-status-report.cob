000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ORDER-STATUS-REPORT.
000300 AUTHOR.         D. KOWALCZYK.
000400 INSTALLATION.   DATA PROCESSING.
000500 DATE-WRITTEN.   OCTOBER 5, 1992.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
000800*
000900*---------------------------------------------------------------
001000*    C H A N G E   L O G
001100*---------------------------------------------------------------
001200*    10/05/92  D.KOWALCZYK  INITIAL RELEASE (TKT 4790).  ONE PASS
001300*              OVER THE ORDER MASTER, ACCUMULATING A COUNT AND A
001400*              DOLLAR TOTAL PER ORD-STATUS VALUE.
001500*    03/02/96  D.KOWALCZYK  PERCENT-OF-TOTAL COLUMN ADDED TO THE
001600*              SUMMARY LINE (TKT 6120).
001700*    09/02/98  T.OKONKWO    Y2K REVIEW.  NO DATE FIELDS READ BY
001800*              THIS PROGRAM.  RECERTIFIED, NO CODE CHANGE.
001900*---------------------------------------------------------------
002000*
002100*    THE ORDER MASTER IS READ STRAIGHT THROUGH, NOT SORTED - THE
002200*    FIVE STATUS BUCKETS (PENDING/PROCESSING/SHIPPED/DELIVERED/
002300*    CANCELLED) ARE KEPT AS A SMALL FIXED TABLE INDEXED BY THE
002400*    88-LEVEL THAT MATCHED, THE SAME WAY THE OLD SYSTEM KEPT ITS
002500*    STATE TOTALS TABLE, RATHER THAN A CONTROL BREAK.
002600*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS VALID-STATUS-LETTER-CLASS IS "P", "S", "D", "C"
003200     UPSI-0 ON STATUS IS RERUN-REQUESTED.
003300 INPUT-OUTPUT SECTION.
003400   FILE-CONTROL.
003500
003600      COPY "SLORDMST.CBL".
003700
003800      SELECT PRINTER-FILE
003900             ASSIGN TO STARPRT
004000             ORGANIZATION IS LINE SEQUENTIAL.
004100
004200 DATA DIVISION.
004300   FILE SECTION.
004400
004500      COPY "FDORDMST.CBL".
004600
004700      FD  PRINTER-FILE
004800          LABEL RECORDS ARE OMITTED.
004900      01  PRINTER-RECORD                  PIC X(80).
005000
005100   WORKING-STORAGE SECTION.
005200*
005300      01  TITLE-LINE.
005400          05  FILLER              PIC X(24) VALUE SPACES.
005500          05  FILLER              PIC X(24) VALUE
005600              "ORDER STATUS COUNT REPORT".
005700          05  FILLER              PIC X(27) VALUE SPACES.
005800          05  FILLER              PIC X(05) VALUE "PAGE:".
005900          05  TL-PAGE-NUMBER      PIC 9(4)   VALUE 0.
006000*
006100      01  HEADING-1.
006200          05  FILLER              PIC X(10) VALUE "STATUS".
006300          05  FILLER              PIC X(06) VALUE SPACES.
006400          05  FILLER              PIC X(10) VALUE "COUNT".
006500          05  FILLER              PIC X(04) VALUE SPACES.
006600          05  FILLER              PIC X(14) VALUE "DOLLAR TOTAL".
006700          05  FILLER              PIC X(04) VALUE SPACES.
006800          05  FILLER              PIC X(07) VALUE "PCT".
006900*
007000      01  HEADING-2.
007100          05  FILLER              PIC X(10) VALUE ALL "-".
007200          05  FILLER              PIC X(06) VALUE SPACES.
007300          05  FILLER              PIC X(08) VALUE ALL "-".
007400          05  FILLER              PIC X(06) VALUE SPACES.
007500          05  FILLER              PIC X(12) VALUE ALL "-".
007600          05  FILLER              PIC X(06) VALUE SPACES.
007700          05  FILLER              PIC X(06) VALUE ALL "-".
007800*
007900      01  DETAIL-LINE.
008000          05  D-STATUS-NAME       PIC X(10).
008100          05  FILLER              PIC X(06) VALUE SPACES.
008200          05  D-STATUS-COUNT      PIC ZZ,ZZ9.
008300          05  FILLER              PIC X(05) VALUE SPACES.
008400          05  D-STATUS-TOTAL      PIC ZZZ,ZZZ,ZZ9.99.
008500          05  FILLER              PIC X(03) VALUE SPACES.
008600          05  D-STATUS-PERCENT    PIC ZZ9.99.
008700          05  FILLER              PIC X(01) VALUE "%".
008800*
008900      01  GRAND-TOTAL-LINE.
009000          05  FILLER              PIC X(10) VALUE "ALL ORDERS".
009100          05  FILLER              PIC X(06) VALUE SPACES.
009200          05  GTL-COUNT           PIC ZZ,ZZ9.
009300          05  FILLER              PIC X(05) VALUE SPACES.
009400          05  GTL-TOTAL           PIC ZZZ,ZZZ,ZZ9.99.
009450      01  GRAND-TOTAL-LINE-ALPHA REDEFINES GRAND-TOTAL-LINE
009460                                            PIC X(41).
009500*
009600      01  DETAIL-LINE-ALPHA REDEFINES DETAIL-LINE PIC X(51).
009700*
009800      01  W-STATUS-TABLE.
009900          05  ST-ENTRY OCCURS 5 TIMES.
010000              10  ST-STATUS-NAME      PIC X(10).
010100              10  ST-STATUS-COUNT     PIC 9(7)   COMP.
010200              10  ST-STATUS-TOTAL     PIC 9(9)V99.
010300      01  W-STATUS-TABLE-R REDEFINES W-STATUS-TABLE.
010400          05  ST-ENTRY-R OCCURS 5 TIMES PIC X(21).
010500      77  W-STATUS-IDX                PIC 9         COMP.
010600*
010700      01  W-END-OF-FILE               PIC X.
010800          88  END-OF-FILE             VALUE "Y".
010850*
010860      01  W-PRINTED-LINES             PIC 99.
010870          88  PAGE-FULL               VALUE 50 THROUGH 99.
010900*
011000      77  W-GRAND-COUNT               PIC 9(7)   COMP.
011100      77  W-GRAND-TOTAL               PIC 9(10)V99.
011200      77  W-STATUS-PERCENT            PIC 999V99.
011300*
011400      77  W-ABEND-MESSAGE             PIC X(60).
011500*_________________________________________________________________
011600 PROCEDURE DIVISION.
011700*
011800 1000-MAINLINE.
011900     PERFORM 1100-INITIALIZE
012000         THRU 1100-EXIT.
012100     PERFORM 2000-COUNT-ORDER-RECORD
012200         THRU 2000-EXIT
012300         UNTIL END-OF-FILE.
012400     PERFORM 3000-PRINT-SUMMARY-LINE
012500         THRU 3000-EXIT
012600         VARYING W-STATUS-IDX FROM 1 BY 1
012700         UNTIL W-STATUS-IDX > 5.
012800     PERFORM 3100-PRINT-GRAND-TOTAL
012900         THRU 3100-EXIT.
013000     PERFORM 9710-FINALIZE-PAGE
013100         THRU 9710-EXIT.
013200     PERFORM 8000-FINALIZE
013300         THRU 8000-EXIT.
013400     STOP RUN.
013500*
013600 1100-INITIALIZE.
013700     OPEN INPUT  ORDER-MASTER-OLD.
013800     OPEN OUTPUT PRINTER-FILE.
013900     MOVE ZEROS TO TL-PAGE-NUMBER W-GRAND-COUNT W-GRAND-TOTAL.
014000     MOVE "N" TO W-END-OF-FILE.
014100     MOVE "PENDING"    TO ST-STATUS-NAME (1).
014200     MOVE "PROCESSING" TO ST-STATUS-NAME (2).
014300     MOVE "SHIPPED"    TO ST-STATUS-NAME (3).
014400     MOVE "DELIVERED"  TO ST-STATUS-NAME (4).
014500     MOVE "CANCELLED"  TO ST-STATUS-NAME (5).
014600     PERFORM 1110-ZERO-ONE-BUCKET
014700         THRU 1110-EXIT
014800         VARYING W-STATUS-IDX FROM 1 BY 1
014900         UNTIL W-STATUS-IDX > 5.
015000     PERFORM 9700-PRINT-HEADINGS
015100         THRU 9700-EXIT.
015200     PERFORM 3200-READ-ORDER-MASTER
015300         THRU 3200-EXIT.
015400 1100-EXIT.
015500     EXIT.
015600*
015700 1110-ZERO-ONE-BUCKET.
015800     MOVE ZEROS TO ST-STATUS-COUNT (W-STATUS-IDX)
015900                   ST-STATUS-TOTAL (W-STATUS-IDX).
016000 1110-EXIT.
016100     EXIT.
016200*
016300 2000-COUNT-ORDER-RECORD.
016400     EVALUATE TRUE
016500         WHEN ORD-PENDING
016600             MOVE 1 TO W-STATUS-IDX
016700         WHEN ORD-PROCESSING
016800             MOVE 2 TO W-STATUS-IDX
016900         WHEN ORD-SHIPPED
017000             MOVE 3 TO W-STATUS-IDX
017100         WHEN ORD-DELIVERED
017200             MOVE 4 TO W-STATUS-IDX
017300         WHEN ORD-CANCELLED
017400             MOVE 5 TO W-STATUS-IDX
017500         WHEN OTHER
017600             MOVE 5 TO W-STATUS-IDX
017700     END-EVALUATE.
017800     ADD 1          TO ST-STATUS-COUNT (W-STATUS-IDX) W-GRAND-COUNT.
017900     ADD ORD-TOTAL  TO ST-STATUS-TOTAL (W-STATUS-IDX) W-GRAND-TOTAL.
018000     PERFORM 3200-READ-ORDER-MASTER
018100         THRU 3200-EXIT.
018200 2000-EXIT.
018300     EXIT.
018400*
018500 3000-PRINT-SUMMARY-LINE.
018600     IF  PAGE-FULL
018700         PERFORM 9710-FINALIZE-PAGE
018800             THRU 9710-EXIT
018900         PERFORM 9700-PRINT-HEADINGS
019000             THRU 9700-EXIT
019100     END-IF.
019200     MOVE ST-STATUS-NAME  (W-STATUS-IDX) TO D-STATUS-NAME.
019300     MOVE ST-STATUS-COUNT (W-STATUS-IDX) TO D-STATUS-COUNT.
019400     MOVE ST-STATUS-TOTAL (W-STATUS-IDX) TO D-STATUS-TOTAL.
019500     IF  W-GRAND-TOTAL = ZEROS
019600         MOVE ZEROS TO W-STATUS-PERCENT
019700     ELSE
019800         COMPUTE W-STATUS-PERCENT ROUNDED =
019900             ST-STATUS-TOTAL (W-STATUS-IDX) * 100 / W-GRAND-TOTAL
020000     END-IF.
020100     MOVE W-STATUS-PERCENT TO D-STATUS-PERCENT.
020200     MOVE DETAIL-LINE      TO PRINTER-RECORD.
020300     WRITE PRINTER-RECORD.
020400     ADD 1 TO W-PRINTED-LINES.
020500 3000-EXIT.
020600     EXIT.
020700*
020800 3100-PRINT-GRAND-TOTAL.
020900     MOVE W-GRAND-COUNT TO GTL-COUNT.
021000     MOVE W-GRAND-TOTAL TO GTL-TOTAL.
021100     MOVE SPACES         TO PRINTER-RECORD.
021200     WRITE PRINTER-RECORD.
021300     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
021400     WRITE PRINTER-RECORD.
021500     ADD 2 TO W-PRINTED-LINES.
021600 3100-EXIT.
021700     EXIT.
021800*
021900 3200-READ-ORDER-MASTER.
022000     READ ORDER-MASTER-OLD
022100         AT END
022200             SET END-OF-FILE TO TRUE
022300     END-READ.
022400 3200-EXIT.
022500     EXIT.
022600*
022700 8000-FINALIZE.
022800     CLOSE ORDER-MASTER-OLD PRINTER-FILE.
022900     DISPLAY "ORDER-STATUS-REPORT RUN TOTALS -".
023000     DISPLAY "  ORDERS COUNTED ............ " W-GRAND-COUNT.
023100     DISPLAY "  DOLLAR TOTAL ALL ORDERS ... " W-GRAND-TOTAL.
023200 8000-EXIT.
023300     EXIT.
023400*
023500 9700-PRINT-HEADINGS.
023600     ADD 1 TO TL-PAGE-NUMBER.
023700     MOVE TITLE-LINE     TO PRINTER-RECORD.
023800     WRITE PRINTER-RECORD AFTER ADVANCING C01.
023900     MOVE SPACES         TO PRINTER-RECORD.
024000     WRITE PRINTER-RECORD.
024100     MOVE HEADING-1      TO PRINTER-RECORD.
024200     WRITE PRINTER-RECORD.
024300     MOVE HEADING-2      TO PRINTER-RECORD.
024400     WRITE PRINTER-RECORD.
024500     MOVE 4 TO W-PRINTED-LINES.
024600 9700-EXIT.
024700     EXIT.
024800*
024900 9710-FINALIZE-PAGE.
025000     MOVE SPACES TO PRINTER-RECORD.
025100     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
025200     MOVE ZEROS TO W-PRINTED-LINES.
025300 9710-EXIT.
025400     EXIT.
025500*
025600 9900-ABEND-RUN.
025700     DISPLAY "*** ORDER-STATUS-REPORT ABEND: " W-ABEND-MESSAGE.
025800     MOVE 16 TO RETURN-CODE.
025900     STOP RUN.
026000 9900-EXIT.
026100     EXIT.
