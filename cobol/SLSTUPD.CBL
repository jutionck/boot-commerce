000100*
000200*    SLSTUPD.CBL
000300*    FILE-CONTROL ENTRY FOR THE ORDER-STATUS-UPDATE TRANSACTION
000400*    FILE.  SORTED ASCENDING ORDER-NUMBER BY ORDER-STATUS-UPDATE
000500*    BEFORE THE MATCH AGAINST THE ORDER MASTER.
000600*    ADDED 02/03/92 R.HALVORSEN  -  INITIAL RELEASE (TKT 4610)
000700*
000800    SELECT STATUS-TRANSACTION-FILE
000900        ASSIGN TO STUPDTXN
001000        ORGANIZATION IS LINE SEQUENTIAL.
001200
001300    SELECT STATUS-SORT-WORK-FILE
001400        ASSIGN TO STUPDWRK.
