000100*
000200*    SLVCHMST.CBL
000300*    FILE-CONTROL ENTRY FOR THE VOUCHER MASTER (PROMO-CODE
000400*    MASTER).  CARRIED SEQUENTIAL, ASCENDING VOUCHER-CODE,
000500*    STAGED INTO A TABLE BY ANY PROGRAM NEEDING RANDOM ACCESS.
000600*    ADDED 05/06/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4402)
000700*
000800    SELECT VOUCHER-MASTER-OLD
000900        ASSIGN TO VCHMSTR
001000        ORGANIZATION IS SEQUENTIAL.
001200
001300    SELECT VOUCHER-MASTER-NEW
001400        ASSIGN TO VCHMNEW
001500        ORGANIZATION IS SEQUENTIAL.
