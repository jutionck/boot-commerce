000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRODUCT-ANALYTICS-REPORT.
000300 AUTHOR.         D. KOWALCZYK.
000400 INSTALLATION.   DATA PROCESSING.
000500 DATE-WRITTEN.   NOVEMBER 2, 1992.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
000800*
000900*---------------------------------------------------------------
001000*    C H A N G E   L O G
001100*---------------------------------------------------------------
001200*    11/02/92  D.KOWALCZYK  INITIAL RELEASE (TKT 4780).  SORTS
001300*              THE ORDER-ITEM FILE BY PRODUCT-ID AND ACCUMULATES
001400*              QUANTITY SOLD/REVENUE PER PRODUCT, THEN SELECTS
001500*              THE TOP TEN AND FLAGS LOW-STOCK PRODUCTS.
001600*    04/14/94  R.HALVORSEN  LOW-STOCK-THRESHOLD MADE A 77-LEVEL
001700*              CONSTANT RATHER THAN A LITERAL IN THE IF (TKT 5480).
001800*    09/02/98  T.OKONKWO    Y2K REVIEW.  NO DATE FIELDS READ BY
001900*              THIS PROGRAM.  RECERTIFIED, NO CODE CHANGE.
001910*    07/06/99  D.KOWALCZYK  4100-TEST-ONE-PRODUCT WAS EXCLUDING A
001920*              PRODUCT SITTING AT EXACTLY THE THRESHOLD.  A STOCK
001930*              COUNT AT OR UNDER THE THRESHOLD NOW FLAGS LOW-STOCK
001940*              (TKT 7118).
001950*    07/19/99  D.KOWALCZYK  3100-FIND-NEXT-HIGHEST/3110-TEST-ONE-
001960*              ENTRY WERE RANKING THE TOP-TEN BY QUANTITY SOLD.
001970*              SALES MANAGEMENT WANTS THE TOP TEN BY DOLLARS - THE
001980*              SELECTION NOW COMPARES PST-TOTAL-REVENUE.  QUANTITY
001990*              SOLD STILL PRINTS AS A COLUMN ON THE REPORT
001995*              (TKT 7145).
001996*    07/19/99  D.KOWALCZYK  THE ORDER-ITEM ROLL-UP HAD NO WAY TO
001997*              BOUND A RUN TO A PERIOD - EVERY ITEM ON FILE WAS
001998*              BEING ACCUMULATED REGARDLESS OF WHEN THE PARENT
001999*              ORDER WAS CREATED.  ADDED THE RUN-PARM-FILE CARD
002000*              (START-DATE/END-DATE) AND A JOIN BACK TO THE
002001*              ORDER MASTER (1200-STAGE-ORDER-DATES) SO ONLY
002002*              ITEMS FROM ORDERS CREATED IN THE PERIOD COUNT
002003*              TOWARD QUANTITY SOLD/REVENUE (TKT 7145).
002004*---------------------------------------------------------------
002100*
002200*    THE PRODUCT MASTER IS STAGED INTO A TABLE AT THE START OF
002300*    THE RUN (1000-COUNT-PRODUCTS) FOR TWO REASONS - IT GIVES US
002400*    THE PRODUCT NAME TO GO WITH THE SOLD-QUANTITY TOTALS BUILT
002500*    IN 2000-ACCUMULATE-ORDER-ITEM, AND IT LETS US FLAG ANY
002600*    PRODUCT AT OR UNDER THE LOW-STOCK THRESHOLD ON THE SAME PASS.
002700*    THE TOP-TEN SELECTION (3000-SELECT-TOP-TEN) IS A STRAIGHT
002800*    SELECTION SEARCH OF THE ACCUMULATED-SALES TABLE, RUN TEN
002900*    TIMES, SINCE THE TABLE IS NEVER MORE THAN A FEW THOUSAND
003000*    ENTRIES LONG.
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON STATUS IS RERUN-REQUESTED.
003700 INPUT-OUTPUT SECTION.
003800   FILE-CONTROL.
003900
004000      COPY "SLPRODCT.CBL".
004050      COPY "SLORDMST.CBL".
004100      COPY "SLORDITM.CBL".
004200      COPY "SLTOPSEL.CBL".
004250      COPY "SLRUNPRM.CBL".
004300
004400      SELECT PRINTER-FILE
004500             ASSIGN TO PRDPRT
004600             ORGANIZATION IS LINE SEQUENTIAL.
004700
004800      SELECT WORK-FILE
004900             ASSIGN TO PRDWORK
005000             ORGANIZATION IS SEQUENTIAL.
005100
005200      SELECT SORT-FILE
005300             ASSIGN TO PRDSORT.
005310
005320      SELECT ORDER-DATE-WORK-FILE
005330             ASSIGN TO PADWORK
005340             ORGANIZATION IS SEQUENTIAL.
005350
005360      SELECT ORDER-DATE-SORT-FILE
005370             ASSIGN TO PADSORT.
005400
005500 DATA DIVISION.
005600   FILE SECTION.
005700
005800      COPY "FDPRODCT.CBL".
005850      COPY "FDORDMST.CBL".
005900      COPY "FDORDITM.CBL".
006000      COPY "FDTOPSEL.CBL".
006050      COPY "FDRUNPRM.CBL".
006100
006200      FD  PRINTER-FILE
006300          LABEL RECORDS ARE OMITTED.
006400      01  PRINTER-RECORD                  PIC X(80).
006500
006600      FD  WORK-FILE
006700          LABEL RECORDS ARE STANDARD
006800          RECORD CONTAINS 100 CHARACTERS
006900          DATA RECORD IS WORK-RECORD.
007000      01  WORK-RECORD.
007100          05  WRK-ORDER-NUMBER             PIC X(30).
007200          05  WRK-PRODUCT-ID               PIC X(36).
007300          05  WRK-QUANTITY                 PIC 9(5).
007400          05  WRK-PRICE                    PIC 9(8)V99.
007500          05  WRK-SUBTOTAL                 PIC 9(8)V99.
007600          05  FILLER                       PIC X(9).
007700
007710      FD  ORDER-DATE-WORK-FILE
007720          LABEL RECORDS ARE STANDARD
007730          RECORD CONTAINS 40 CHARACTERS
007740          DATA RECORD IS ORDER-DATE-WORK-RECORD.
007750      01  ORDER-DATE-WORK-RECORD.
007760          05  ODW-ORDER-NUMBER             PIC X(30).
007770          05  ODW-CREATED-DATE             PIC 9(8).
007780          05  FILLER                       PIC X(2).
007790
007800      SD  SORT-FILE
007900          DATA RECORD IS SORT-RECORD.
008000      01  SORT-RECORD.
008100          05  SRT-ORDER-NUMBER             PIC X(30).
008200          05  SRT-PRODUCT-ID               PIC X(36).
008300          05  SRT-QUANTITY                 PIC 9(5).
008400          05  SRT-PRICE                    PIC 9(8)V99.
008500          05  SRT-SUBTOTAL                 PIC 9(8)V99.
008600          05  FILLER                       PIC X(9).
008650
008660      SD  ORDER-DATE-SORT-FILE
008670          DATA RECORD IS ORDER-DATE-SORT-RECORD.
008680      01  ORDER-DATE-SORT-RECORD.
008690          05  ODS-ORDER-NUMBER             PIC X(30).
008700          05  ODS-CREATED-DATE             PIC 9(8).
008710          05  FILLER                       PIC X(2).
008720
008800   WORKING-STORAGE SECTION.
008900*
009000      01  WS-PRODUCT-TABLE.
009100          05  PT-ENTRY OCCURS 3000 TIMES
009200                  ASCENDING KEY IS PT-PRODUCT-ID
009300                  INDEXED BY PT-IDX.
009400              10  PT-PRODUCT-ID         PIC X(36).
009500              10  PT-PRODUCT-NAME       PIC X(100).
009600              10  PT-STOCK              PIC S9(7)  COMP.
009700      77  WS-PRODUCT-TABLE-COUNT        PIC 9(7)   COMP.
009710*
009720      01  WS-ORDER-DATE-TABLE.
009730          05  ODT-ENTRY OCCURS 6000 TIMES
009740                  ASCENDING KEY IS ODT-ORDER-NUMBER
009750                  INDEXED BY ODT-IDX.
009760              10  ODT-ORDER-NUMBER      PIC X(30).
009770              10  ODT-CREATED-DATE      PIC 9(8).
009780      77  WS-ORDER-DATE-TABLE-COUNT     PIC 9(7)   COMP.
009790*
009798      01  W-ORDER-DATE-OLD-EOF          PIC X.
009799          88  ORDER-DATE-OLD-EOF        VALUE "Y".
009801      01  W-ORDER-DATE-IN-RANGE-SW      PIC X.
009802          88  ORDER-DATE-IN-RANGE       VALUE "Y".
009803*
009804      77  W-START-DATE                  PIC 9(8)   COMP.
009805      77  W-END-DATE                    PIC 9(8)   COMP.
009806*
009900      01  WS-SALES-TABLE.
010000          05  PST-ENTRY OCCURS 3000 TIMES INDEXED BY PST-IDX.
010100              10  PST-PRODUCT-ID        PIC X(36).
010200              10  PST-PRODUCT-NAME      PIC X(100).
010300              10  PST-QUANTITY-SOLD     PIC 9(7)   COMP.
010400              10  PST-TOTAL-REVENUE     PIC 9(9)V99.
010500              10  PST-ALREADY-RANKED    PIC X(1).
010600                  88  PST-RANKED            VALUE "Y".
010700      77  WS-SALES-TABLE-COUNT          PIC 9(7)   COMP.
010800*
010900      01  TITLE-LINE.
011000          05  FILLER              PIC X(20) VALUE SPACES.
011100          05  FILLER              PIC X(30) VALUE
011200              "TOP TEN BEST-SELLING PRODUCTS".
011300          05  FILLER              PIC X(25) VALUE SPACES.
011400          05  FILLER              PIC X(05) VALUE "PAGE:".
011500          05  TL-PAGE-NUMBER      PIC 9(4)   VALUE 0.
011600*
011700      01  HEADING-1.
011800          05  FILLER              PIC X(04) VALUE "RANK".
011900          05  FILLER              PIC X(03) VALUE SPACES.
012000          05  FILLER              PIC X(30) VALUE "PRODUCT NAME".
012100          05  FILLER              PIC X(03) VALUE SPACES.
012200          05  FILLER              PIC X(10) VALUE "QTY SOLD".
012300          05  FILLER              PIC X(03) VALUE SPACES.
012400          05  FILLER              PIC X(14) VALUE "REVENUE".
012500*
012600      01  DETAIL-LINE.
012700          05  D-RANK              PIC Z9.
012800          05  FILLER              PIC X(05) VALUE SPACES.
012900          05  D-PRODUCT-NAME      PIC X(30).
013000          05  FILLER              PIC X(03) VALUE SPACES.
013100          05  D-QUANTITY-SOLD     PIC ZZZ,ZZ9.
013200          05  FILLER              PIC X(04) VALUE SPACES.
013300          05  D-REVENUE           PIC ZZZ,ZZZ,ZZ9.99.
013400      01  DETAIL-LINE-ALPHA REDEFINES DETAIL-LINE PIC X(65).
013500*
013600      01  LOW-STOCK-HEADING.
013700          05  FILLER              PIC X(30) VALUE
013800              "*** LOW STOCK PRODUCTS ***".
013900*
014000      01  LOW-STOCK-LINE.
014100          05  LSL-PRODUCT-NAME    PIC X(30).
014200          05  FILLER              PIC X(03) VALUE SPACES.
014300          05  FILLER              PIC X(15) VALUE "ON HAND:".
014400          05  LSL-STOCK-ON-HAND   PIC ZZ,ZZ9-.
014500      01  LOW-STOCK-LINE-ALPHA REDEFINES LOW-STOCK-LINE
014600                                            PIC X(55).
014700*
014800      01  W-PRODUCT-OLD-EOF           PIC X.
014900          88  OLD-MASTER-PRODUCT-EOF  VALUE "Y".
015000      01  W-ITEM-FILE-EOF             PIC X.
015100          88  ITEM-FILE-AT-EOF        VALUE "Y".
015200*
015300      01  W-PRINTED-LINES             PIC 99.
015400          88  PAGE-FULL               VALUE 50 THROUGH 99.
015500*
015600      77  W-LOW-STOCK-THRESHOLD       PIC 9(5)   COMP VALUE 10.
015700*
015800      77  W-CURRENT-PRODUCT-ID        PIC X(36).
015950      77  W-HIGH-REVENUE              PIC 9(9)V99.
016000      77  W-HIGH-IDX                  PIC 9(7)   COMP.
016100      77  W-RANK-NUMBER               PIC 99     COMP.
016150*
016160      01  W-RUN-TOTALS-LINE.
016170          05  RTL-PRODUCTS-SOLD       PIC ZZ,ZZ9.
016180          05  FILLER                  PIC X(4) VALUE SPACES.
016190          05  RTL-CATALOG-COUNT       PIC ZZ,ZZ9.
016200      01  W-RUN-TOTALS-LINE-R REDEFINES W-RUN-TOTALS-LINE
016210                                          PIC X(16).
016220*
016300      77  W-ABEND-MESSAGE             PIC X(60).
016400*_________________________________________________________________
016500 PROCEDURE DIVISION.
016600*
016700 1000-MAINLINE.
016710     PERFORM 1050-READ-RUN-PARAMETERS
016720         THRU 1050-EXIT.
016800     PERFORM 1000-COUNT-PRODUCTS
016900         THRU 1000-EXIT.
016910     PERFORM 1200-STAGE-ORDER-DATES
016920         THRU 1200-EXIT.
017000     PERFORM 1500-INITIALIZE-SALES-PASS
017100         THRU 1500-EXIT.
017200     PERFORM 2000-ACCUMULATE-ORDER-ITEM
017300         THRU 2000-EXIT
017400         UNTIL ITEM-FILE-AT-EOF.
017500     PERFORM 3000-SELECT-TOP-TEN
017600         THRU 3000-EXIT.
017700     PERFORM 4000-PRINT-LOW-STOCK
017800         THRU 4000-EXIT.
017900     PERFORM 9710-FINALIZE-PAGE
018000         THRU 9710-EXIT.
018100     PERFORM 8000-FINALIZE
018200         THRU 8000-EXIT.
018300     STOP RUN.
018400*
018500*---------------------------------------------------------------
018600*    1000-COUNT-PRODUCTS - STAGES THE PRODUCT MASTER INTO A
018700*    TABLE AND COUNTS HOW MANY FALL UNDER THE LOW-STOCK
018800*    THRESHOLD (FLAGGED LATER BY 4000-PRINT-LOW-STOCK).
018900*---------------------------------------------------------------
019000 1000-COUNT-PRODUCTS.
019100     OPEN INPUT PRODUCT-MASTER-OLD.
019200     MOVE ZEROS TO WS-PRODUCT-TABLE-COUNT.
019300     MOVE "N" TO W-PRODUCT-OLD-EOF.
019400     PERFORM 1010-LOAD-ONE-PRODUCT
019500         THRU 1010-EXIT
019600         UNTIL OLD-MASTER-PRODUCT-EOF.
019700     CLOSE PRODUCT-MASTER-OLD.
019800 1000-EXIT.
019900     EXIT.
020000*
020100 1010-LOAD-ONE-PRODUCT.
020200     READ PRODUCT-MASTER-OLD
020300         AT END
020400             SET OLD-MASTER-PRODUCT-EOF TO TRUE
020500             GO TO 1010-EXIT
020600     END-READ.
020700     ADD 1 TO WS-PRODUCT-TABLE-COUNT.
020800     SET PT-IDX TO WS-PRODUCT-TABLE-COUNT.
020900     MOVE PROD-PRODUCT-ID   TO PT-PRODUCT-ID   (PT-IDX).
021000     MOVE PROD-PRODUCT-NAME TO PT-PRODUCT-NAME (PT-IDX).
021100     MOVE PROD-STOCK        TO PT-STOCK        (PT-IDX).
021200 1010-EXIT.
021300     EXIT.
021310*
021320*---------------------------------------------------------------
021330*    1050-READ-RUN-PARAMETERS - THE OPERATOR'S ONE-CARD RUN-
021340*    PARM-FILE GIVES THE REPORTING PERIOD.  NO CARD, NO REPORT.
021350*---------------------------------------------------------------
021360 1050-READ-RUN-PARAMETERS.
021370     OPEN INPUT RUN-PARM-FILE.
021380     READ RUN-PARM-FILE
021390         AT END
021391             MOVE "RUN-PARM-FILE CARD MISSING OR EMPTY"
021392                 TO W-ABEND-MESSAGE
021393             PERFORM 9900-ABEND-RUN
021394                 THRU 9900-EXIT
021395     END-READ.
021396     MOVE RPM-START-DATE TO W-START-DATE.
021397     MOVE RPM-END-DATE   TO W-END-DATE.
021398     CLOSE RUN-PARM-FILE.
021399 1050-EXIT.
021400     EXIT.
021401*
021402*---------------------------------------------------------------
021403*    1200-STAGE-ORDER-DATES - SORTS THE ORDER MASTER BY ORDER
021404*    NUMBER AND STAGES ORDER-NUMBER/CREATED-DATE INTO A TABLE SO
021405*    2210-LOOK-UP-ORDER-DATE CAN TEST AN ORDER-ITEM'S PARENT
021406*    ORDER AGAINST THE RUN-PARM-FILE'S REPORTING PERIOD WITHOUT
021407*    RE-READING THE ORDER MASTER FOR EVERY ITEM.
021408*---------------------------------------------------------------
021409 1200-STAGE-ORDER-DATES.
021410     SORT ORDER-DATE-SORT-FILE
021411         ON ASCENDING KEY ODS-ORDER-NUMBER
021412         USING ORDER-MASTER-OLD
021413         GIVING ORDER-DATE-WORK-FILE.
021414     OPEN INPUT ORDER-DATE-WORK-FILE.
021415     MOVE ZEROS TO WS-ORDER-DATE-TABLE-COUNT.
021416     MOVE "N" TO W-ORDER-DATE-OLD-EOF.
021417     PERFORM 1210-LOAD-ONE-ORDER-DATE
021418         THRU 1210-EXIT
021419         UNTIL ORDER-DATE-OLD-EOF.
021420     CLOSE ORDER-DATE-WORK-FILE.
021421 1200-EXIT.
021422     EXIT.
021423*
021424 1210-LOAD-ONE-ORDER-DATE.
021425     READ ORDER-DATE-WORK-FILE
021426         AT END
021427             SET ORDER-DATE-OLD-EOF TO TRUE
021428             GO TO 1210-EXIT
021429     END-READ.
021430     ADD 1 TO WS-ORDER-DATE-TABLE-COUNT.
021431     SET ODT-IDX TO WS-ORDER-DATE-TABLE-COUNT.
021432     MOVE ODW-ORDER-NUMBER TO ODT-ORDER-NUMBER (ODT-IDX).
021433     MOVE ODW-CREATED-DATE TO ODT-CREATED-DATE (ODT-IDX).
021434 1210-EXIT.
021435     EXIT.
021436*
021500 1500-INITIALIZE-SALES-PASS.
021600     SORT SORT-FILE
021700         ON ASCENDING KEY SRT-PRODUCT-ID
021800         USING ORDER-ITEM-FILE
021900         GIVING WORK-FILE.
022000     OPEN INPUT  WORK-FILE.
022100     OPEN OUTPUT PRINTER-FILE.
022200     OPEN OUTPUT TOP-SELLING-FILE.
022300     MOVE ZEROS TO TL-PAGE-NUMBER W-PRINTED-LINES
022400                   WS-SALES-TABLE-COUNT.
022500     MOVE "N" TO W-ITEM-FILE-EOF.
022600     MOVE SPACES TO W-CURRENT-PRODUCT-ID.
022700     PERFORM 3200-READ-WORK-RECORD
022800         THRU 3200-EXIT.
022900 1500-EXIT.
023000     EXIT.
023100*
023200*---------------------------------------------------------------
023300*    2000-ACCUMULATE-ORDER-ITEM - CONTROL BREAK ON WRK-PRODUCT-
023400*    ID.  EACH DISTINCT PRODUCT GETS ONE ENTRY IN THE SALES
023500*    TABLE, LOOKED UP AGAINST THE STAGED PRODUCT TABLE FOR ITS
023600*    NAME.
023700*---------------------------------------------------------------
023800 2000-ACCUMULATE-ORDER-ITEM.
023900     ADD 1 TO WS-SALES-TABLE-COUNT.
024000     SET PST-IDX TO WS-SALES-TABLE-COUNT.
024100     MOVE WRK-PRODUCT-ID TO PST-PRODUCT-ID (PST-IDX)
024200                            W-CURRENT-PRODUCT-ID.
024300     MOVE ZEROS TO PST-QUANTITY-SOLD (PST-IDX)
024400                   PST-TOTAL-REVENUE (PST-IDX).
024500     MOVE "N" TO PST-ALREADY-RANKED (PST-IDX).
024600     PERFORM 2100-LOOK-UP-PRODUCT-NAME
024700         THRU 2100-EXIT.
024800     PERFORM 2200-ADD-ONE-ITEM-LINE
024900         THRU 2200-EXIT
025000         UNTIL WRK-PRODUCT-ID NOT = W-CURRENT-PRODUCT-ID
025100            OR ITEM-FILE-AT-EOF.
025200 2000-EXIT.
025300     EXIT.
025400*
025500 2100-LOOK-UP-PRODUCT-NAME.
025600     SEARCH ALL PT-ENTRY
025700         AT END
025800             MOVE "** PRODUCT NOT ON FILE **"
025900                 TO PST-PRODUCT-NAME (PST-IDX)
026000         WHEN PT-PRODUCT-ID (PT-IDX) = W-CURRENT-PRODUCT-ID
026100             MOVE PT-PRODUCT-NAME (PT-IDX)
026200                 TO PST-PRODUCT-NAME (PST-IDX)
026300     END-SEARCH.
026400 2100-EXIT.
026500     EXIT.
026600*
026700 2200-ADD-ONE-ITEM-LINE.
026710     PERFORM 2210-LOOK-UP-ORDER-DATE
026720         THRU 2210-EXIT.
026730     IF  ORDER-DATE-IN-RANGE
026800         ADD WRK-QUANTITY TO PST-QUANTITY-SOLD (PST-IDX)
026900         ADD WRK-SUBTOTAL TO PST-TOTAL-REVENUE (PST-IDX)
026910     END-IF.
027000     PERFORM 3200-READ-WORK-RECORD
027100         THRU 3200-EXIT.
027200 2200-EXIT.
027300     EXIT.
027310*
027320*---------------------------------------------------------------
027330*    2210-LOOK-UP-ORDER-DATE - ONLY AN ITEM WHOSE PARENT ORDER
027340*    WAS CREATED IN [START-DATE, END-DATE] COUNTS TOWARD THE
027350*    PRODUCT'S QUANTITY SOLD/REVENUE.  AN ORDER NUMBER NOT FOUND
027360*    ON THE ORDER MASTER IS TREATED AS OUT OF RANGE.
027370*---------------------------------------------------------------
027380 2210-LOOK-UP-ORDER-DATE.
027390     MOVE "N" TO W-ORDER-DATE-IN-RANGE-SW.
027400     SEARCH ALL ODT-ENTRY
027410         AT END
027420             NEXT SENTENCE
027430         WHEN ODT-ORDER-NUMBER (ODT-IDX) = WRK-ORDER-NUMBER
027440             IF  ODT-CREATED-DATE (ODT-IDX) NOT < W-START-DATE
027450                 AND ODT-CREATED-DATE (ODT-IDX) NOT > W-END-DATE
027460                 SET ORDER-DATE-IN-RANGE TO TRUE
027470             END-IF
027480     END-SEARCH.
027490 2210-EXIT.
027495     EXIT.
027500*
027550 3200-READ-WORK-RECORD.
027600     READ WORK-FILE
027700         AT END
027800             SET ITEM-FILE-AT-EOF TO TRUE
027900             MOVE HIGH-VALUES TO WRK-PRODUCT-ID
028000     END-READ.
028100 3200-EXIT.
028200     EXIT.
028300*
028400*---------------------------------------------------------------
028500*    3000-SELECT-TOP-TEN - TEN PASSES OF A STRAIGHT SELECTION
028600*    SEARCH FOR THE HIGHEST PST-TOTAL-REVENUE NOT YET RANKED.
028700*---------------------------------------------------------------
028800 3000-SELECT-TOP-TEN.
028900     PERFORM 9700-PRINT-HEADINGS
029000         THRU 9700-EXIT.
029100     PERFORM 3100-FIND-NEXT-HIGHEST
029200         THRU 3100-EXIT
029300         VARYING W-RANK-NUMBER FROM 1 BY 1
029400         UNTIL W-RANK-NUMBER > 10
029500            OR W-RANK-NUMBER > WS-SALES-TABLE-COUNT.
029600 3000-EXIT.
029700     EXIT.
029800*
029900 3100-FIND-NEXT-HIGHEST.
030000     MOVE ZEROS TO W-HIGH-REVENUE.
030100     MOVE ZEROS TO W-HIGH-IDX.
030200     PERFORM 3110-TEST-ONE-ENTRY
030300         THRU 3110-EXIT
030400         VARYING PST-IDX FROM 1 BY 1
030500         UNTIL PST-IDX > WS-SALES-TABLE-COUNT.
030600     IF  W-HIGH-IDX > 0
030700         SET PST-IDX TO W-HIGH-IDX
030800         SET PST-RANKED (PST-IDX) TO TRUE
030900         MOVE PST-PRODUCT-ID     (PST-IDX) TO TPS-PRODUCT-ID
031000         MOVE PST-PRODUCT-NAME   (PST-IDX) TO TPS-PRODUCT-NAME
031100         MOVE PST-QUANTITY-SOLD  (PST-IDX) TO TPS-QUANTITY-SOLD
031200         MOVE PST-TOTAL-REVENUE  (PST-IDX) TO TPS-TOTAL-REVENUE
031300         MOVE SPACES                       TO FILLER OF TOP-SELLING-RECORD
031400         WRITE TOP-SELLING-RECORD
031500         PERFORM 3120-PRINT-RANK-LINE
031600             THRU 3120-EXIT
031700     END-IF.
031800 3100-EXIT.
031900     EXIT.
032000*
032100 3110-TEST-ONE-ENTRY.
032200     IF  NOT PST-RANKED (PST-IDX)
032300         AND PST-TOTAL-REVENUE (PST-IDX) > W-HIGH-REVENUE
032400         MOVE PST-TOTAL-REVENUE (PST-IDX) TO W-HIGH-REVENUE
032500         SET W-HIGH-IDX TO PST-IDX
032600     END-IF.
032700 3110-EXIT.
032800     EXIT.
032900*
033000 3120-PRINT-RANK-LINE.
033100     IF  PAGE-FULL
033200         PERFORM 9710-FINALIZE-PAGE
033300             THRU 9710-EXIT
033400         PERFORM 9700-PRINT-HEADINGS
033500             THRU 9700-EXIT
033600     END-IF.
033700     MOVE W-RANK-NUMBER              TO D-RANK.
033800     MOVE PST-PRODUCT-NAME (PST-IDX) TO D-PRODUCT-NAME.
033900     MOVE PST-QUANTITY-SOLD (PST-IDX) TO D-QUANTITY-SOLD.
034000     MOVE PST-TOTAL-REVENUE (PST-IDX) TO D-REVENUE.
034100     MOVE DETAIL-LINE TO PRINTER-RECORD.
034200     WRITE PRINTER-RECORD.
034300     ADD 1 TO W-PRINTED-LINES.
034400 3120-EXIT.
034500     EXIT.
034600*
034700*---------------------------------------------------------------
034800*    4000-PRINT-LOW-STOCK - ANY PRODUCT AT OR UNDER THE LOW-
034900*    STOCK THRESHOLD IS LISTED REGARDLESS OF WHETHER IT SOLD
035000*    ANY UNITS THIS PERIOD.
035100*---------------------------------------------------------------
035200 4000-PRINT-LOW-STOCK.
035300     IF  PAGE-FULL
035400         PERFORM 9710-FINALIZE-PAGE
035500             THRU 9710-EXIT
035600         PERFORM 9700-PRINT-HEADINGS
035700             THRU 9700-EXIT
035800     END-IF.
035900     MOVE SPACES           TO PRINTER-RECORD.
036000     WRITE PRINTER-RECORD.
036100     MOVE LOW-STOCK-HEADING TO PRINTER-RECORD.
036200     WRITE PRINTER-RECORD.
036300     ADD 2 TO W-PRINTED-LINES.
036400     PERFORM 4100-TEST-ONE-PRODUCT
036500         THRU 4100-EXIT
036600         VARYING PT-IDX FROM 1 BY 1
036700         UNTIL PT-IDX > WS-PRODUCT-TABLE-COUNT.
036800 4000-EXIT.
036900     EXIT.
037000*
037100 4100-TEST-ONE-PRODUCT.
037200     IF  PT-STOCK (PT-IDX) NOT > W-LOW-STOCK-THRESHOLD
037300         IF  PAGE-FULL
037400             PERFORM 9710-FINALIZE-PAGE
037500                 THRU 9710-EXIT
037600             PERFORM 9700-PRINT-HEADINGS
037700                 THRU 9700-EXIT
037800         END-IF
037900         MOVE PT-PRODUCT-NAME (PT-IDX) TO LSL-PRODUCT-NAME
038000         MOVE PT-STOCK        (PT-IDX) TO LSL-STOCK-ON-HAND
038100         MOVE LOW-STOCK-LINE-ALPHA      TO PRINTER-RECORD
038200         WRITE PRINTER-RECORD
038300         ADD 1 TO W-PRINTED-LINES
038400     END-IF.
038500 4100-EXIT.
038600     EXIT.
038700*
038800 8000-FINALIZE.
038900     CLOSE WORK-FILE PRINTER-FILE TOP-SELLING-FILE.
038950     MOVE WS-SALES-TABLE-COUNT   TO RTL-PRODUCTS-SOLD.
038960     MOVE WS-PRODUCT-TABLE-COUNT TO RTL-CATALOG-COUNT.
039000     DISPLAY "PRODUCT-ANALYTICS-REPORT RUN TOTALS -".
039100     DISPLAY "  DISTINCT PRODUCTS SOLD, PRODUCTS IN CATALOG: "
039150             W-RUN-TOTALS-LINE-R.
039300 8000-EXIT.
039400     EXIT.
039500*
039600 9700-PRINT-HEADINGS.
039700     ADD 1 TO TL-PAGE-NUMBER.
039800     MOVE TITLE-LINE     TO PRINTER-RECORD.
039900     WRITE PRINTER-RECORD AFTER ADVANCING C01.
040000     MOVE SPACES         TO PRINTER-RECORD.
040100     WRITE PRINTER-RECORD.
040200     MOVE HEADING-1      TO PRINTER-RECORD.
040300     WRITE PRINTER-RECORD.
040400     MOVE 3 TO W-PRINTED-LINES.
040500 9700-EXIT.
040600     EXIT.
040700*
040800 9710-FINALIZE-PAGE.
040900     MOVE SPACES TO PRINTER-RECORD.
041000     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
041100     MOVE ZEROS TO W-PRINTED-LINES.
041200 9710-EXIT.
041300     EXIT.
041400*
041500 9900-ABEND-RUN.
041600     DISPLAY "*** PRODUCT-ANALYTICS-REPORT ABEND: " W-ABEND-MESSAGE.
041700     MOVE 16 TO RETURN-CODE.
041800     STOP RUN.
041900 9900-EXIT.
042000     EXIT.
