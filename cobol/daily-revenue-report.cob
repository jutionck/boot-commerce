000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DAILY-REVENUE-REPORT.
000300 AUTHOR.         D. KOWALCZYK.
000400 INSTALLATION.   DATA PROCESSING.
000500 DATE-WRITTEN.   SEPTEMBER 14, 1992.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
000800*
000900*---------------------------------------------------------------
001000*    C H A N G E   L O G
001100*---------------------------------------------------------------
001200*    09/14/92  D.KOWALCZYK  INITIAL RELEASE (TKT 4711).  SORTS
001300*              THE ORDER MASTER BY CREATED-DATE AND PRINTS ONE
001400*              LINE PER DELIVERED ORDER, ONE TOTAL LINE PER DAY.
001500*    03/02/96  D.KOWALCZYK  AVERAGE-ORDER-VALUE FOOTER ADDED
001600*              (TKT 6120).
001700*    09/02/98  T.OKONKWO    Y2K REVIEW.  ORD-CREATED-DATE
001800*              ALREADY CCYYMMDD.  RECERTIFIED, NO CODE CHANGE.
001900*    04/19/99  T.OYELARAN   YEAR-2000 FINAL SIGN-OFF PASS.
001910*    07/19/99  D.KOWALCZYK  REPORT HAD NO WAY TO BOUND A RUN TO A
001920*              PERIOD AND SKIPPED ANY DAY WITH NO DELIVERED
001930*              ORDERS ENTIRELY.  ADDED THE RUN-PARM-FILE CARD
001940*              (START-DATE/END-DATE) AND A DAY-BY-DAY DRIVER SO
001950*              EVERY CALENDAR DAY IN THE PERIOD PRINTS ITS OWN
001960*              TOTAL LINE, ZERO OR OTHERWISE (TKT 7145).
002000*---------------------------------------------------------------
002100*
002200*    ONLY DELIVERED ORDERS COUNT TOWARD REVENUE - AN ORDER STILL
002300*    IN TRANSIT OR CANCELLED IS SKIPPED BY THE ELIGIBILITY TEST IN
002400*    1250-READ-NEXT-ELIGIBLE, ALONG WITH ANY ORDER CREATED OUTSIDE
002500*    THE RUN-PARM-FILE'S START-DATE/END-DATE WINDOW.  THE DRIVING
002600*    LOOP IN 1000-MAINLINE STEPS ONE CALENDAR DAY AT A TIME FROM
002610*    START-DATE THROUGH END-DATE SO A DAY WITH NO DELIVERED
002620*    ORDERS STILL GETS ITS OWN ZERO TOTAL LINE.
002630*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS VALID-STATUS-LETTER-CLASS IS "P", "S", "D", "C"
003200     UPSI-0 ON STATUS IS RERUN-REQUESTED.
003300 INPUT-OUTPUT SECTION.
003400   FILE-CONTROL.
003500
003600      COPY "SLORDMST.CBL".
003700      COPY "SLDLYREV.CBL".
003750      COPY "SLRUNPRM.CBL".
003800
003900      SELECT PRINTER-FILE
004000             ASSIGN TO REVPRT
004100             ORGANIZATION IS LINE SEQUENTIAL.
004200
004300      SELECT WORK-FILE
004400             ASSIGN TO REVWORK
004500             ORGANIZATION IS SEQUENTIAL.
004600
004700      SELECT SORT-FILE
004800             ASSIGN TO REVSORT.
004900
005000 DATA DIVISION.
005100   FILE SECTION.
005200
005300      COPY "FDORDMST.CBL".
005400      COPY "FDDLYREV.CBL".
005450      COPY "FDRUNPRM.CBL".
005500
005600      FD  PRINTER-FILE
005700          LABEL RECORDS ARE OMITTED.
005800      01  PRINTER-RECORD                  PIC X(80).
005900
006000      FD  WORK-FILE
006100          LABEL RECORDS ARE STANDARD
006200          RECORD CONTAINS 280 CHARACTERS
006300          DATA RECORD IS WORK-RECORD.
006400      01  WORK-RECORD.
006500          05  WRK-ORDER-NUMBER             PIC X(30).
006600          05  WRK-CUSTOMER-ID              PIC X(36).
006700          05  WRK-STATUS                   PIC X(10).
006800          05  WRK-SUBTOTAL                 PIC 9(8)V99.
006900          05  WRK-DISCOUNT                 PIC 9(8)V99.
007000          05  WRK-SHIPPING                 PIC 9(8)V99.
007100          05  WRK-TAX                      PIC 9(8)V99.
007200          05  WRK-TOTAL                    PIC 9(8)V99.
007300          05  WRK-PAYMENT-METHOD           PIC X(16).
007400          05  WRK-PAYMENT-STATUS           PIC X(9).
007500          05  WRK-VOUCHER-CODE             PIC X(20).
007600          05  WRK-REFERRAL-CODE            PIC X(20).
007700          05  WRK-CREATED-DATE             PIC 9(8).
007800          05  WRK-CREATED-TIME             PIC 9(6).
007900          05  WRK-CANCEL-REASON            PIC X(60).
008000          05  WRK-CANCELLED-DATE           PIC 9(8).
008100          05  FILLER                       PIC X(7).
008200
008300      SD  SORT-FILE
008400          DATA RECORD IS SORT-RECORD.
008500      01  SORT-RECORD.
008600          05  SRT-ORDER-NUMBER             PIC X(30).
008700          05  SRT-CUSTOMER-ID              PIC X(36).
008800          05  SRT-STATUS                   PIC X(10).
008900          05  SRT-SUBTOTAL                 PIC 9(8)V99.
009000          05  SRT-DISCOUNT                 PIC 9(8)V99.
009100          05  SRT-SHIPPING                 PIC 9(8)V99.
009200          05  SRT-TAX                      PIC 9(8)V99.
009300          05  SRT-TOTAL                    PIC 9(8)V99.
009400          05  SRT-PAYMENT-METHOD           PIC X(16).
009500          05  SRT-PAYMENT-STATUS           PIC X(9).
009600          05  SRT-VOUCHER-CODE             PIC X(20).
009700          05  SRT-REFERRAL-CODE            PIC X(20).
009800          05  SRT-CREATED-DATE             PIC 9(8).
009900          05  SRT-CREATED-TIME             PIC 9(6).
010000          05  SRT-CANCEL-REASON            PIC X(60).
010100          05  SRT-CANCELLED-DATE           PIC 9(8).
010200          05  FILLER                       PIC X(7).
010300
010400   WORKING-STORAGE SECTION.
010500*
010600      01  TITLE-LINE.
010700          05  FILLER              PIC X(24) VALUE SPACES.
010800          05  FILLER              PIC X(20) VALUE
010900              "DAILY REVENUE REPORT".
011000          05  FILLER              PIC X(21) VALUE SPACES.
011100          05  FILLER              PIC X(05) VALUE "PAGE:".
011200          05  TL-PAGE-NUMBER      PIC 9(4)   VALUE 0.
011300*
011400      01  HEADING-1.
011500          05  FILLER              PIC X(12) VALUE "ORDER-NUMBER".
011600          05  FILLER              PIC X(04) VALUE SPACES.
011700          05  FILLER              PIC X(12) VALUE "CREATED".
011800          05  FILLER              PIC X(02) VALUE SPACES.
011900          05  FILLER              PIC X(12) VALUE "ORDER TOTAL".
012000*
012100      01  HEADING-2.
012200          05  FILLER              PIC X(12) VALUE ALL "-".
012300          05  FILLER              PIC X(04) VALUE SPACES.
012400          05  FILLER              PIC X(10) VALUE ALL "-".
012500          05  FILLER              PIC X(04) VALUE SPACES.
012600          05  FILLER              PIC X(12) VALUE ALL "-".
012700*
012800      01  DETAIL-LINE.
012900          05  D-ORDER-NUMBER      PIC X(30).
013000          05  FILLER              PIC X(02) VALUE SPACES.
013100          05  D-CREATED-DATE      PIC 9999/99/99.
013200          05  FILLER              PIC X(02) VALUE SPACES.
013300          05  D-ORDER-TOTAL       PIC ZZZ,ZZ9.99.
013400*
013500      01  DAY-TOTAL-LINE.
013600          05  FILLER              PIC X(11) VALUE "TOTAL FOR ".
013700          05  DTL-DATE            PIC 9999/99/99.
013800          05  FILLER              PIC X(04) VALUE SPACES.
013900          05  DTL-REVENUE         PIC ZZZ,ZZ9.99.
014000          05  FILLER              PIC X(04) VALUE SPACES.
014100          05  DTL-ORDER-COUNT     PIC ZZ,ZZ9.
014200          05  FILLER              PIC X(08) VALUE " ORDERS".
014250      01  DAY-TOTAL-LINE-ALPHA REDEFINES DAY-TOTAL-LINE
014260                                            PIC X(53).
014300*
014400      01  GRAND-TOTAL-LINE.
014500          05  FILLER              PIC X(16) VALUE "GRAND TOTAL".
014600          05  GTL-REVENUE         PIC ZZ,ZZZ,ZZ9.99.
014700          05  FILLER              PIC X(04) VALUE SPACES.
014800          05  GTL-ORDER-COUNT     PIC ZZ,ZZ9.
014900          05  FILLER              PIC X(01) VALUE SPACES.
015000          05  GTL-AVERAGE         PIC ZZZ,ZZ9.99.
015100*
015200      01  W-END-OF-FILE               PIC X.
015300          88  END-OF-FILE             VALUE "Y".
015400*
015500      01  W-PRINTED-LINES             PIC 99.
015600          88  PAGE-FULL               VALUE 50 THROUGH 99.
015700*
015800      77  W-CURRENT-DATE              PIC 9(8)   COMP.
015900      77  W-DAY-REVENUE-TOTAL         PIC 9(8)V99.
016000      77  W-DAY-ORDER-COUNT           PIC 9(5)   COMP.
016100      77  W-GRAND-REVENUE-TOTAL       PIC 9(10)V99.
016200      77  W-GRAND-ORDER-COUNT         PIC 9(7)   COMP.
016300      77  W-AVERAGE-ORDER-VALUE       PIC 9(8)V99.
016310*
016320      77  W-START-DATE                PIC 9(8)   COMP.
016330      77  W-END-DATE                  PIC 9(8)   COMP.
016400*
016500      01  W-DATE-BREAKOUT             PIC 9(8).
016600      01  W-DATE-BREAKOUT-R REDEFINES W-DATE-BREAKOUT.
016700          05  W-DB-CCYY               PIC 9(4).
016800          05  W-DB-MM                 PIC 9(2).
016900          05  W-DB-DD                 PIC 9(2).
016910*
016920      01  WS-DAYS-IN-MONTH-TABLE.
016930          05  FILLER                  PIC 9(2)   VALUE 31.
016940          05  FILLER                  PIC 9(2)   VALUE 28.
016950          05  FILLER                  PIC 9(2)   VALUE 31.
016960          05  FILLER                  PIC 9(2)   VALUE 30.
016970          05  FILLER                  PIC 9(2)   VALUE 31.
016980          05  FILLER                  PIC 9(2)   VALUE 30.
016990          05  FILLER                  PIC 9(2)   VALUE 31.
016991          05  FILLER                  PIC 9(2)   VALUE 31.
016992          05  FILLER                  PIC 9(2)   VALUE 30.
016993          05  FILLER                  PIC 9(2)   VALUE 31.
016994          05  FILLER                  PIC 9(2)   VALUE 30.
016995          05  FILLER                  PIC 9(2)   VALUE 31.
016996      01  WS-DAYS-IN-MONTH-TABLE-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
016997          05  W-DAYS-IN-MONTH-TBL     PIC 9(2) OCCURS 12 TIMES
016998                                            INDEXED BY W-DIM-IDX.
016999*
017000      77  W-DAYS-THIS-MONTH           PIC 9(2)   COMP.
017001      77  W-LEAP-YEAR-SW              PIC X.
017002          88  W-LEAP-YEAR             VALUE "Y".
017003      77  W-LEAP-REM-4                PIC 9(4)   COMP.
017004      77  W-LEAP-REM-100              PIC 9(4)   COMP.
017005      77  W-LEAP-REM-400              PIC 9(4)   COMP.
017006      77  W-LEAP-QUOT                 PIC 9(4)   COMP.
017007*
017100      01  W-BUILD-DAILY-REVENUE.
017200          05  BLD-DATE                PIC 9(8).
017300          05  BLD-REVENUE-TOTAL       PIC 9(8)V99.
017400          05  BLD-ORDER-COUNT         PIC 9(5).
017500          05  BLD-FILLER              PIC X(7).
017600      01  W-BUILD-DAILY-REVENUE-ALPHA
017700              REDEFINES W-BUILD-DAILY-REVENUE PIC X(30).
017800*
017900      77  W-ABEND-MESSAGE             PIC X(60).
018000*_________________________________________________________________
018100 PROCEDURE DIVISION.
018200*
018300 1000-MAINLINE.
018350     PERFORM 1050-READ-RUN-PARAMETERS
018360         THRU 1050-EXIT.
018400     PERFORM 1100-INITIALIZE-DAY-BUCKETS
018500         THRU 1100-EXIT.
018510     PERFORM 2000-ACCUMULATE-DAY
018520         THRU 2000-EXIT
018530         UNTIL W-CURRENT-DATE > W-END-DATE.
019300     PERFORM 3000-COMPUTE-AVERAGE
019400         THRU 3000-EXIT.
019500     PERFORM 3100-PRINT-GRAND-TOTAL
019600         THRU 3100-EXIT.
019800     PERFORM 9710-FINALIZE-PAGE
019900         THRU 9710-EXIT.
020000     PERFORM 8000-FINALIZE
020100         THRU 8000-EXIT.
020200     STOP RUN.
020300*
020310*---------------------------------------------------------------
020320*    1050-READ-RUN-PARAMETERS - THE OPERATOR'S ONE-CARD RUN-
020330*    PARM-FILE GIVES THE REPORTING PERIOD.  NO CARD, NO REPORT.
020340*---------------------------------------------------------------
020350 1050-READ-RUN-PARAMETERS.
020360     OPEN INPUT RUN-PARM-FILE.
020370     READ RUN-PARM-FILE
020380         AT END
020381             MOVE "RUN-PARM-FILE CARD MISSING OR EMPTY"
020382                 TO W-ABEND-MESSAGE
020383             PERFORM 9900-ABEND-RUN
020384                 THRU 9900-EXIT
020385     END-READ.
020440     MOVE RPM-START-DATE TO W-START-DATE.
020450     MOVE RPM-END-DATE   TO W-END-DATE.
020460     CLOSE RUN-PARM-FILE.
020470 1050-EXIT.
020480     EXIT.
020490*
020495 1100-INITIALIZE-DAY-BUCKETS.
020500     SORT SORT-FILE
020600         ON ASCENDING KEY SRT-CREATED-DATE
020700         USING ORDER-MASTER-OLD
020800         GIVING WORK-FILE.
020900     OPEN INPUT  WORK-FILE.
021000     OPEN OUTPUT PRINTER-FILE.
021100     OPEN OUTPUT DAILY-REVENUE-FILE.
021200     MOVE ZEROS TO TL-PAGE-NUMBER W-PRINTED-LINES
021300                   W-GRAND-REVENUE-TOTAL W-GRAND-ORDER-COUNT.
021400     MOVE "N" TO W-END-OF-FILE.
021410     MOVE W-START-DATE TO W-CURRENT-DATE.
021500     PERFORM 9700-PRINT-HEADINGS
021600         THRU 9700-EXIT.
021700     PERFORM 1250-READ-NEXT-ELIGIBLE
021800         THRU 1250-EXIT.
022300 1100-EXIT.
022400     EXIT.
022500*
022600 1200-READ-WORK-NEXT-RECORD.
022700     READ WORK-FILE
022800         AT END
022900             SET END-OF-FILE TO TRUE
023000     END-READ.
023100 1200-EXIT.
023200     EXIT.
023300*
023310*---------------------------------------------------------------
023320*    1250-READ-NEXT-ELIGIBLE - ADVANCES PAST ANY RECORD THAT
023330*    ISN'T A DELIVERED ORDER CREATED IN [START-DATE, END-DATE].
023340*    THE WORK FILE IS SORTED ASCENDING BY CREATED-DATE, SO ONCE
023350*    WE PASS END-DATE THERE IS NOTHING LEFT WORTH READING - THAT
023360*    IS TREATED AS END-OF-FILE FOR THE REST OF THE RUN.
023370*---------------------------------------------------------------
023380 1250-READ-NEXT-ELIGIBLE.
023390     PERFORM 1200-READ-WORK-NEXT-RECORD
023400         THRU 1200-EXIT.
023410     PERFORM 1200-READ-WORK-NEXT-RECORD
023420         THRU 1200-EXIT
023430         UNTIL END-OF-FILE
023440            OR WRK-CREATED-DATE > W-END-DATE
023450            OR (WRK-STATUS = "DELIVERED"
023460                AND WRK-CREATED-DATE NOT < W-START-DATE).
023470     IF  NOT END-OF-FILE AND WRK-CREATED-DATE > W-END-DATE
023480         SET END-OF-FILE TO TRUE
023490     END-IF.
023500 1250-EXIT.
023510     EXIT.
023520*
023530*---------------------------------------------------------------
023540*    2000-ACCUMULATE-DAY - DRIVEN BY THE CALENDAR, NOT BY THE
023550*    FILE.  A DAY WITH NO ELIGIBLE ORDER STILL WRITES A ZERO
023560*    TOTAL LINE BEFORE THE RUN STEPS ON TO THE NEXT DAY.
023570*---------------------------------------------------------------
023700 2000-ACCUMULATE-DAY.
023800     MOVE ZEROS TO W-DAY-REVENUE-TOTAL W-DAY-ORDER-COUNT.
023810     IF  NOT END-OF-FILE AND WRK-CREATED-DATE = W-CURRENT-DATE
024000         PERFORM 2100-PRINT-ORDER-DETAIL
024100             THRU 2100-EXIT
024200             UNTIL END-OF-FILE
024210                OR WRK-CREATED-DATE NOT = W-CURRENT-DATE
024220     END-IF.
024400     PERFORM 2200-WRITE-DAY-TOTAL
024500         THRU 2200-EXIT.
024510     PERFORM 9800-INCREMENT-CURRENT-DATE
024520         THRU 9800-EXIT.
024600 2000-EXIT.
024700     EXIT.
024800*
024900 2100-PRINT-ORDER-DETAIL.
025000     IF  PAGE-FULL
025100         PERFORM 9710-FINALIZE-PAGE
025200             THRU 9710-EXIT
025300         PERFORM 9700-PRINT-HEADINGS
025400             THRU 9700-EXIT
025500     END-IF.
025600     MOVE WRK-ORDER-NUMBER  TO D-ORDER-NUMBER.
025700     MOVE WRK-CREATED-DATE  TO D-CREATED-DATE.
025800     MOVE WRK-TOTAL         TO D-ORDER-TOTAL.
025900     MOVE DETAIL-LINE       TO PRINTER-RECORD.
026000     WRITE PRINTER-RECORD.
026100     ADD 1 TO W-PRINTED-LINES.
026200     ADD WRK-TOTAL TO W-DAY-REVENUE-TOTAL.
026300     ADD 1 TO W-DAY-ORDER-COUNT.
026310     PERFORM 1250-READ-NEXT-ELIGIBLE
026320         THRU 1250-EXIT.
027000 2100-EXIT.
027100     EXIT.
027200*
027300 2200-WRITE-DAY-TOTAL.
027400     MOVE W-CURRENT-DATE       TO BLD-DATE.
027500     MOVE W-DAY-REVENUE-TOTAL  TO BLD-REVENUE-TOTAL.
027600     MOVE W-DAY-ORDER-COUNT    TO BLD-ORDER-COUNT.
027700     MOVE SPACES               TO BLD-FILLER.
027800     WRITE DAILY-REVENUE-RECORD FROM W-BUILD-DAILY-REVENUE-ALPHA.
027900     MOVE W-CURRENT-DATE       TO DTL-DATE.
028000     MOVE W-DAY-REVENUE-TOTAL  TO DTL-REVENUE.
028100     MOVE W-DAY-ORDER-COUNT    TO DTL-ORDER-COUNT.
028200     MOVE SPACES               TO PRINTER-RECORD.
028300     WRITE PRINTER-RECORD.
028400     MOVE DAY-TOTAL-LINE       TO PRINTER-RECORD.
028500     WRITE PRINTER-RECORD.
028600     MOVE SPACES               TO PRINTER-RECORD.
028700     WRITE PRINTER-RECORD.
028800     ADD 3 TO W-PRINTED-LINES.
028900     ADD W-DAY-REVENUE-TOTAL TO W-GRAND-REVENUE-TOTAL.
029000     ADD W-DAY-ORDER-COUNT   TO W-GRAND-ORDER-COUNT.
029100 2200-EXIT.
029200     EXIT.
029300*
029400 3000-COMPUTE-AVERAGE.
029500     IF  W-GRAND-ORDER-COUNT = ZEROS
029600         MOVE ZEROS TO W-AVERAGE-ORDER-VALUE
029700     ELSE
029800         COMPUTE W-AVERAGE-ORDER-VALUE ROUNDED =
029900             W-GRAND-REVENUE-TOTAL / W-GRAND-ORDER-COUNT
030000     END-IF.
030100 3000-EXIT.
030200     EXIT.
030300*
030400 3100-PRINT-GRAND-TOTAL.
030500     MOVE W-GRAND-REVENUE-TOTAL TO GTL-REVENUE.
030600     MOVE W-GRAND-ORDER-COUNT   TO GTL-ORDER-COUNT.
030700     MOVE W-AVERAGE-ORDER-VALUE TO GTL-AVERAGE.
030800     MOVE GRAND-TOTAL-LINE      TO PRINTER-RECORD.
030900     WRITE PRINTER-RECORD.
031000     ADD 1 TO W-PRINTED-LINES.
031100 3100-EXIT.
031200     EXIT.
031300*
031400 8000-FINALIZE.
031500     CLOSE WORK-FILE PRINTER-FILE DAILY-REVENUE-FILE.
031600     DISPLAY "DAILY-REVENUE-REPORT RUN TOTALS -".
031700     DISPLAY "  DELIVERED ORDERS PROCESSED  " W-GRAND-ORDER-COUNT.
031800     DISPLAY "  TOTAL REVENUE ............. " W-GRAND-REVENUE-TOTAL.
031900     DISPLAY "  AVERAGE ORDER VALUE ....... " W-AVERAGE-ORDER-VALUE.
032000 8000-EXIT.
032100     EXIT.
032150*
032160*---------------------------------------------------------------
032170*    9800-INCREMENT-CURRENT-DATE - ADDS ONE CALENDAR DAY TO
032180*    W-CURRENT-DATE.  NO INTRINSIC FUNCTIONS ON THIS SHOP'S
032190*    COMPILER, SO THE MONTH/YEAR ROLLOVER IS DONE BY HAND
032192*    AGAINST THE DAYS-IN-MONTH TABLE.
032194*---------------------------------------------------------------
032200 9800-INCREMENT-CURRENT-DATE.
032210     MOVE W-CURRENT-DATE TO W-DATE-BREAKOUT.
032220     PERFORM 9810-DAYS-IN-MONTH
032230         THRU 9810-EXIT.
032240     IF  W-DB-DD < W-DAYS-THIS-MONTH
032250         ADD 1 TO W-DB-DD
032260     ELSE
032270         MOVE 1 TO W-DB-DD
032280         IF  W-DB-MM < 12
032290             ADD 1 TO W-DB-MM
032300         ELSE
032310             MOVE 1 TO W-DB-MM
032320             ADD 1 TO W-DB-CCYY
032330         END-IF
032340     END-IF.
032350     MOVE W-DATE-BREAKOUT TO W-CURRENT-DATE.
032360 9800-EXIT.
032370     EXIT.
032380*
032390*---------------------------------------------------------------
032400*    9810-DAYS-IN-MONTH - LOOKS UP W-DAYS-THIS-MONTH FOR THE
032410*    MONTH IN W-DATE-BREAKOUT, EXTENDING FEBRUARY TO 29 IN A
032420*    LEAP YEAR.
032430*---------------------------------------------------------------
032440 9810-DAYS-IN-MONTH.
032450     SET W-DIM-IDX TO W-DB-MM.
032460     MOVE W-DAYS-IN-MONTH-TBL (W-DIM-IDX) TO W-DAYS-THIS-MONTH.
032470     IF  W-DB-MM = 2
032480         PERFORM 9820-TEST-LEAP-YEAR
032490             THRU 9820-EXIT
032500         IF  W-LEAP-YEAR
032510             MOVE 29 TO W-DAYS-THIS-MONTH
032520         END-IF
032530     END-IF.
032540 9810-EXIT.
032550     EXIT.
032560*
032570*---------------------------------------------------------------
032580*    9820-TEST-LEAP-YEAR - DIVISIBLE BY 4, NOT BY 100 UNLESS
032590*    ALSO BY 400.
032600*---------------------------------------------------------------
032610 9820-TEST-LEAP-YEAR.
032620     MOVE "N" TO W-LEAP-YEAR-SW.
032630     DIVIDE W-DB-CCYY BY 4 GIVING W-LEAP-QUOT
032640         REMAINDER W-LEAP-REM-4.
032650     IF  W-LEAP-REM-4 = 0
032660         DIVIDE W-DB-CCYY BY 100 GIVING W-LEAP-QUOT
032670             REMAINDER W-LEAP-REM-100
032680         IF  W-LEAP-REM-100 NOT = 0
032690             MOVE "Y" TO W-LEAP-YEAR-SW
032700         ELSE
032710             DIVIDE W-DB-CCYY BY 400 GIVING W-LEAP-QUOT
032720                 REMAINDER W-LEAP-REM-400
032730             IF  W-LEAP-REM-400 = 0
032740                 MOVE "Y" TO W-LEAP-YEAR-SW
032750             END-IF
032760         END-IF
032770     END-IF.
032780 9820-EXIT.
032790     EXIT.
032800*
032900 9700-PRINT-HEADINGS.
032910     ADD 1 TO TL-PAGE-NUMBER.
032920     MOVE TITLE-LINE     TO PRINTER-RECORD.
032930     WRITE PRINTER-RECORD AFTER ADVANCING C01.
032940     MOVE SPACES         TO PRINTER-RECORD.
032950     WRITE PRINTER-RECORD.
032960     MOVE HEADING-1      TO PRINTER-RECORD.
032970     WRITE PRINTER-RECORD.
032980     MOVE HEADING-2      TO PRINTER-RECORD.
032990     WRITE PRINTER-RECORD.
033000     MOVE 4 TO W-PRINTED-LINES.
033010 9700-EXIT.
033020     EXIT.
033030*
033040 9710-FINALIZE-PAGE.
033050     MOVE SPACES TO PRINTER-RECORD.
033060     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
033070     MOVE ZEROS TO W-PRINTED-LINES.
033080 9710-EXIT.
033090     EXIT.
033100*
033110 9900-ABEND-RUN.
033120     DISPLAY "*** DAILY-REVENUE-REPORT ABEND: " W-ABEND-MESSAGE.
033130     MOVE 16 TO RETURN-CODE.
033140     STOP RUN.
033150 9900-EXIT.
033160     EXIT.
