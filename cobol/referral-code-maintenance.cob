000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     REFERRAL-CODE-MAINTENANCE.
000300 AUTHOR.         R. HALVORSEN.
000400 INSTALLATION.   DATA PROCESSING.
000500 DATE-WRITTEN.   JUNE 18, 1991.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
000800*
000900*---------------------------------------------------------------
001000*    C H A N G E   L O G
001100*---------------------------------------------------------------
001200*    06/18/91  R.HALVORSEN  INITIAL RELEASE (TKT 4403).  OLD-
001300*              MASTER/TRANSACTION/NEW-MASTER RUN THAT ISSUES
001400*              NEW CUSTOMER REFERRAL CODES.
001500*    02/09/93  D.KOWALCZYK  DEFAULT REWARD AMOUNT MADE A 77-
001600*              LEVEL CONSTANT INSTEAD OF A LITERAL BURIED IN
001700*              2510-ADD-NEW-REFERRAL (TKT 5140).
001800*    09/02/98  T.OKONKWO    Y2K REVIEW - NO DATE FIELDS ON THIS
001900*              MASTER, RECERTIFIED WITH NO CHANGE.
002000*---------------------------------------------------------------
002100*
002200*    THIS RUN MAINTAINS THE REFERRAL-CODE MASTER.  EVERY
002300*    TRANSACTION IS AN ADD - THE MARKETING DEPARTMENT'S CODE-
002400*    ISSUING PROCESS NEVER REUSES A REFERRAL CODE, SO A
002500*    TRANSACTION THAT MATCHES AN EXISTING MASTER RECORD IS
002600*    REJECTED AS A DUPLICATE RATHER THAN APPLIED AS A CHANGE.
002700*    REF-USAGE-COUNT AND REF-TOTAL-EARNINGS ALWAYS START AT
002800*    ZERO - THEY ARE ADVANCED ONLY BY ORDER-INTAKE WHEN A
002900*    CUSTOMER'S ORDER CARRIES THIS CODE.
003000*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS VALID-YES-NO-CLASS IS "Y", "N"
004500     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004600 INPUT-OUTPUT SECTION.
004700   FILE-CONTROL.
004800
004900      COPY "SLREFCOD.CBL".
005000      COPY "SLREFTXN.CBL".
005100
005200      SELECT REJECT-REPORT-FILE
005300             ASSIGN TO REFRJCT
005400             ORGANIZATION IS LINE SEQUENTIAL.
005500
005600 DATA DIVISION.
005700   FILE SECTION.
005800
005900      COPY "FDREFCOD.CBL".
006000      COPY "FDREFTXN.CBL".
006100
006200      FD  REJECT-REPORT-FILE
006300          LABEL RECORDS ARE OMITTED.
006400      01  REJECT-PRINT-RECORD          PIC X(80).
006500
006600   WORKING-STORAGE SECTION.
006700*
006800      01  W-OLD-MASTER-EOF              PIC X.
006900          88  OLD-MASTER-AT-EOF         VALUE "Y".
007000      01  W-TXN-FILE-EOF                PIC X.
007100          88  TXN-FILE-AT-EOF           VALUE "Y".
007200*
007300      77  W-OLD-RECS-READ               PIC 9(7)   COMP.
007400      77  W-TXN-RECS-READ               PIC 9(7)   COMP.
007500      77  W-NEW-RECS-WRITTEN            PIC 9(7)   COMP.
007600      77  W-ADD-COUNT                   PIC 9(7)   COMP.
007700      77  W-REJECT-COUNT                PIC 9(7)   COMP.
007800      77  W-LINES-ON-PAGE               PIC 99     COMP.
007900          88  W-PAGE-IS-FULL            VALUE 55 THRU 99.
008000      77  W-DEFAULT-REWARD-AMOUNT       PIC 9(8)V99 VALUE 5.00.
008100*
008200      01  W-BUILD-REFERRAL-RECORD.
008300          05  BLD-REFERRAL-CODE         PIC X(20).
008400          05  BLD-USER-ID               PIC X(36).
008500          05  BLD-USAGE-COUNT           PIC 9(7).
008600          05  BLD-REWARD-AMOUNT         PIC 9(8)V99.
008700          05  BLD-TOTAL-EARNINGS        PIC 9(8)V99.
008800          05  BLD-IS-ACTIVE             PIC X(1).
008900          05  BLD-FILLER                PIC X(16).
009000      01  W-BUILD-REFERRAL-ALPHA REDEFINES W-BUILD-REFERRAL-RECORD
009100                                    PIC X(100).
009200*
009300*    NUMERIC/ALPHA ALIAS OF THE REWARD OVERRIDE, USED WHEN
009400*    DECIDING IF THE TRANSACTION SUPPLIED A NON-ZERO OVERRIDE -
009500      77  W-REWARD-OVERRIDE-EDIT        PIC 9(8)V99.
009600      01  W-REWARD-OVERRIDE-EDIT-R REDEFINES
009700                     W-REWARD-OVERRIDE-EDIT PIC X(10).
009800*
010000 01  REJECT-DETAIL-LINE.
010100     05  RDL-REFERRAL-CODE             PIC X(20).
010200     05  FILLER                        PIC X(02) VALUE SPACES.
010300     05  RDL-REASON                    PIC X(40).
010400     05  FILLER                        PIC X(18) VALUE SPACES.
010500 01  REJECT-DETAIL-ALPHA REDEFINES REJECT-DETAIL-LINE PIC X(80).
010600*
010700 01  REJECT-HEADING-1.
010800     05  FILLER  PIC X(30) VALUE "REFERRAL MAINTENANCE-REJECTS".
010900     05  FILLER  PIC X(50) VALUE SPACES.
011000 01  REJECT-HEADING-2.
011100     05  FILLER  PIC X(20) VALUE "REFERRAL CODE".
011200     05  FILLER  PIC X(10) VALUE SPACES.
011300     05  FILLER  PIC X(40) VALUE "REASON".
011400     05  FILLER  PIC X(10) VALUE SPACES.
011500*
011600 77  W-ABEND-MESSAGE                    PIC X(60).
011700*_________________________________________________________________
011800 PROCEDURE DIVISION.
011900*
012000 1000-MAINLINE.
012100     PERFORM 1100-INITIALIZE
012200         THRU 1100-EXIT.
012300     PERFORM 2000-APPLY-ONE-TRANSACTION
012400         THRU 2000-EXIT
012500         UNTIL OLD-MASTER-AT-EOF
012600            AND TXN-FILE-AT-EOF.
012700     PERFORM 8000-FINALIZE
012800         THRU 8000-EXIT.
012900     STOP RUN.
013000*
013100 1100-INITIALIZE.
013200     MOVE "N" TO W-OLD-MASTER-EOF.
013300     MOVE "N" TO W-TXN-FILE-EOF.
013400     MOVE ZEROS TO W-OLD-RECS-READ  W-TXN-RECS-READ
013500                   W-NEW-RECS-WRITTEN W-ADD-COUNT
013600                   W-REJECT-COUNT  W-LINES-ON-PAGE.
013700     SORT REFERRAL-SORT-WORK-FILE
013800         ON ASCENDING KEY RTS-REFERRAL-CODE
013900         USING REFERRAL-TXN-FILE
014000         GIVING REFERRAL-TXN-FILE.
014100     OPEN INPUT  REFERRAL-MASTER-OLD.
014200     OPEN INPUT  REFERRAL-TXN-FILE.
014300     OPEN OUTPUT REFERRAL-MASTER-NEW.
014400     OPEN OUTPUT REJECT-REPORT-FILE.
014500     PERFORM 9700-PRINT-HEADINGS
014600         THRU 9700-EXIT.
014700     PERFORM 3000-READ-OLD-MASTER
014800         THRU 3000-EXIT.
014900     PERFORM 3100-READ-TRANSACTION
015000         THRU 3100-EXIT.
015100 1100-EXIT.
015200     EXIT.
015300*
015400 2000-APPLY-ONE-TRANSACTION.
015500     IF  OLD-MASTER-AT-EOF
015600         PERFORM 2500-ADD-NEW-REFERRAL
015700             THRU 2500-EXIT
015800     ELSE
015900         IF  TXN-FILE-AT-EOF
016000             PERFORM 2600-COPY-OLD-MASTER-UNCHANGED
016100                 THRU 2600-EXIT
016200         ELSE
016300             IF  REF-REFERRAL-CODE < RTS-REFERRAL-CODE
016400                 PERFORM 2600-COPY-OLD-MASTER-UNCHANGED
016500                     THRU 2600-EXIT
016600             ELSE
016700                 IF  REF-REFERRAL-CODE > RTS-REFERRAL-CODE
016800                     PERFORM 2500-ADD-NEW-REFERRAL
016900                         THRU 2500-EXIT
017000                 ELSE
017100                     MOVE "DUPLICATE REFERRAL CODE ON MASTER"
017200                         TO RDL-REASON
017300                     MOVE RTS-REFERRAL-CODE TO RDL-REFERRAL-CODE
017400                     PERFORM 2900-WRITE-REJECT-LINE
017500                         THRU 2900-EXIT
017600                     MOVE REFERRAL-RECORD TO REFERRAL-RECORD-NEW
017700                     WRITE REFERRAL-RECORD-NEW
017800                     ADD 1 TO W-NEW-RECS-WRITTEN
017900                     PERFORM 3000-READ-OLD-MASTER
018000                         THRU 3000-EXIT
018100                     PERFORM 3100-READ-TRANSACTION
018200                         THRU 3100-EXIT
018300                 END-IF
018400             END-IF
018500         END-IF
018600     END-IF.
018700 2000-EXIT.
018800     EXIT.
018900*
019000 2500-ADD-NEW-REFERRAL.
019100     MOVE RTS-REFERRAL-CODE TO BLD-REFERRAL-CODE.
019200     MOVE RTS-USER-ID       TO BLD-USER-ID.
019300     MOVE ZEROS             TO BLD-USAGE-COUNT.
019400     MOVE ZEROS             TO BLD-TOTAL-EARNINGS.
019500     IF  RTS-REWARD-OVERRIDE = ZEROS
019600         MOVE W-DEFAULT-REWARD-AMOUNT TO BLD-REWARD-AMOUNT
019700     ELSE
019800         MOVE RTS-REWARD-OVERRIDE TO BLD-REWARD-AMOUNT
019900     END-IF.
020000     IF  RTS-IS-ACTIVE = SPACE
020100         MOVE "Y" TO BLD-IS-ACTIVE
020200     ELSE
020300         MOVE RTS-IS-ACTIVE TO BLD-IS-ACTIVE
020400     END-IF.
020500     MOVE SPACES TO BLD-FILLER.
020600     MOVE W-BUILD-REFERRAL-RECORD TO REFERRAL-RECORD-NEW.
020700     WRITE REFERRAL-RECORD-NEW.
020800     ADD 1 TO W-NEW-RECS-WRITTEN.
020900     ADD 1 TO W-ADD-COUNT.
021000     PERFORM 3100-READ-TRANSACTION
021100         THRU 3100-EXIT.
021200 2500-EXIT.
021300     EXIT.
021400*
021500 2600-COPY-OLD-MASTER-UNCHANGED.
021600     MOVE REFERRAL-RECORD TO REFERRAL-RECORD-NEW.
021700     WRITE REFERRAL-RECORD-NEW.
021800     ADD 1 TO W-NEW-RECS-WRITTEN.
021900     PERFORM 3000-READ-OLD-MASTER
022000         THRU 3000-EXIT.
022100 2600-EXIT.
022200     EXIT.
022300*
022400 2900-WRITE-REJECT-LINE.
022500     IF  W-LINES-ON-PAGE > 50
022600         PERFORM 9700-PRINT-HEADINGS
022700             THRU 9700-EXIT
022800     END-IF.
022900     WRITE REJECT-PRINT-RECORD FROM REJECT-DETAIL-ALPHA.
023000     ADD 1 TO W-LINES-ON-PAGE.
023100     ADD 1 TO W-REJECT-COUNT.
023200     MOVE SPACES TO REJECT-DETAIL-LINE.
023300 2900-EXIT.
023400     EXIT.
023500*
023600 3000-READ-OLD-MASTER.
023700     READ REFERRAL-MASTER-OLD
023800         AT END
023900             MOVE "Y" TO W-OLD-MASTER-EOF
024000             MOVE HIGH-VALUES TO REF-REFERRAL-CODE
024100     END-READ.
024200     IF  NOT OLD-MASTER-AT-EOF
024300         ADD 1 TO W-OLD-RECS-READ
024400     END-IF.
024500 3000-EXIT.
024600     EXIT.
024700*
024800 3100-READ-TRANSACTION.
024900     READ REFERRAL-TXN-FILE
025000         AT END
025100             MOVE "Y" TO W-TXN-FILE-EOF
025200             MOVE HIGH-VALUES TO RTS-REFERRAL-CODE
025300     END-READ.
025400     IF  NOT TXN-FILE-AT-EOF
025500         ADD 1 TO W-TXN-RECS-READ
025600     END-IF.
025700 3100-EXIT.
025800     EXIT.
025900*
026000 8000-FINALIZE.
026100     CLOSE REFERRAL-MASTER-OLD REFERRAL-TXN-FILE
026200           REFERRAL-MASTER-NEW REJECT-REPORT-FILE.
026300     DISPLAY "REFERRAL-CODE-MAINTENANCE RUN TOTALS -".
026400     DISPLAY "  OLD MASTER RECORDS READ ... " W-OLD-RECS-READ.
026500     DISPLAY "  TRANSACTIONS READ ......... " W-TXN-RECS-READ.
026600     DISPLAY "  CODES ADDED ............... " W-ADD-COUNT.
026700     DISPLAY "  TRANSACTIONS REJECTED ..... " W-REJECT-COUNT.
026800     DISPLAY "  NEW MASTER RECORDS WRITTEN  " W-NEW-RECS-WRITTEN.
026900 8000-EXIT.
027000     EXIT.
027100*
027200 9700-PRINT-HEADINGS.
027300     MOVE SPACES TO REJECT-PRINT-RECORD.
027400     WRITE REJECT-PRINT-RECORD.
027500     WRITE REJECT-PRINT-RECORD FROM REJECT-HEADING-1.
027600     WRITE REJECT-PRINT-RECORD FROM REJECT-HEADING-2.
027700     MOVE ZEROS TO W-LINES-ON-PAGE.
027800 9700-EXIT.
027900     EXIT.
028000*
028100 9900-ABEND-RUN.
028200     DISPLAY "*** REFERRAL-CODE-MAINTENANCE ABEND: " W-ABEND-MESSAGE.
028300     MOVE 16 TO RETURN-CODE.
028400     STOP RUN.
028500 9900-EXIT.
028600     EXIT.
