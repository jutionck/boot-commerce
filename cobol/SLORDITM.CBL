000100*
000200*    SLORDITM.CBL
000300*    FILE-CONTROL ENTRY FOR THE ORDER-ITEM DETAIL FILE.
000400*    WRITTEN SEQUENTIAL, ONE RECORD PER ORDERED LINE, IMMEDIATELY
000500*    FOLLOWING ITS PARENT HEADER'S WRITE IN ORDER-INTAKE.
000600*    ADDED 07/22/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4404)
000700*
000800    SELECT ORDER-ITEM-FILE
000900        ASSIGN TO ORDITEM
001000        ORGANIZATION IS SEQUENTIAL.
