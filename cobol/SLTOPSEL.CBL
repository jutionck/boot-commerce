000100*
000200*    SLTOPSEL.CBL
000300*    FILE-CONTROL ENTRY FOR THE TOP-SELLING-PRODUCTS FILE
000400*    PRODUCED BY PRODUCT-ANALYTICS-REPORT.
000500*    ADDED 11/02/92 R.HALVORSEN  -  INITIAL RELEASE (TKT 4780)
000600*
000700    SELECT TOP-SELLING-FILE
000800        ASSIGN TO TOPSELL
000900        ORGANIZATION IS SEQUENTIAL.
