000100*
000200*    SLPRODCT.CBL
000300*    FILE-CONTROL ENTRY FOR THE PRODUCT MASTER.
000400*    PRODUCT MASTER IS CARRIED SEQUENTIAL, ASCENDING
000500*    PRODUCT-ID, AND STAGED INTO A TABLE AT START OF RUN BY
000600*    ANY PROGRAM THAT NEEDS RANDOM ACCESS TO IT (SEE 1000-LOAD-
000700*    PRODUCT-TABLE IN THE CALLING PROGRAM).
000800*    ADDED 04/11/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4401)
000900*
001000    SELECT PRODUCT-MASTER-OLD
001100        ASSIGN TO PRODMSTR
001200        ORGANIZATION IS SEQUENTIAL.
001400
001500    SELECT PRODUCT-MASTER-NEW
001600        ASSIGN TO PRODMNEW
001700        ORGANIZATION IS SEQUENTIAL.
