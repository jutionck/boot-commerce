000100*
000200*    FDREFTXN.CBL
000300*    REFERRAL-CODE-MAINTENANCE TRANSACTION RECORD.  RT-REWARD-
000400*    OVERRIDE OF ZEROS MEANS "USE THE SHOP DEFAULT OF 5.00"
000500*    REWARD-AMOUNT.  CODE GENERATION ITSELF IS NOT DONE HERE -
000600*    THE CODE ARRIVES ALREADY ASSIGNED ON THE TRANSACTION.
000800*    ADDED 06/18/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4403)
000900*
001000    FD  REFERRAL-TXN-FILE
001100        LABEL RECORDS ARE STANDARD
001200        RECORD CONTAINS 80 CHARACTERS
001300        DATA RECORD IS REFERRAL-TXN-RECORD.
001400
001500    01  REFERRAL-TXN-RECORD.
001600        05  RT-REFERRAL-CODE            PIC X(20).
001700        05  RT-USER-ID                  PIC X(36).
001800        05  RT-IS-ACTIVE                PIC X(1).
001900        05  RT-REWARD-OVERRIDE          PIC 9(8)V99.
002000        05  FILLER                      PIC X(13).
002100
002200    SD  REFERRAL-SORT-WORK-FILE
002300        DATA RECORD IS REFERRAL-SORT-RECORD.
002400
002500    01  REFERRAL-SORT-RECORD.
002600        05  RTS-REFERRAL-CODE           PIC X(20).
002700        05  RTS-USER-ID                 PIC X(36).
002800        05  RTS-IS-ACTIVE               PIC X(1).
002900        05  RTS-REWARD-OVERRIDE         PIC 9(8)V99.
003000        05  FILLER                      PIC X(13).
