000100*
000200*    FDSTUPD.CBL
000300*    ORDER-STATUS-UPDATE TRANSACTION RECORD AND ITS SORT-WORK
000400*    IMAGE.  STU-SOURCE-IND TELLS THE MATCH LOGIC WHETHER THE
000500*    TRANSACTION CAME FROM THE UNRESTRICTED SELLER/ADMIN STATUS-
000600*    SET SCREEN OR THE RESTRICTED CUSTOMER CANCEL PATH - SEE
000700*    ORDER-STATUS-UPDATE 1900-EDIT-CANCEL-ELIGIBILITY.
000900*    ADDED 02/03/92 R.HALVORSEN  -  INITIAL RELEASE (TKT 4610)
001000*
001100    FD  STATUS-TRANSACTION-FILE
001200        LABEL RECORDS ARE STANDARD
001300        RECORD CONTAINS 110 CHARACTERS
001400        DATA RECORD IS STATUS-TXN-RECORD.
001500
001600    01  STATUS-TXN-RECORD.
001700        05  STU-ORDER-NUMBER            PIC X(30).
001800        05  STU-NEW-STATUS              PIC X(10).
001900        05  STU-CANCEL-REASON           PIC X(60).
002000        05  STU-SOURCE-IND              PIC X(1).
002100            88  STU-FROM-CANCEL-PATH    VALUE "C".
002200            88  STU-FROM-STATUS-PATH    VALUE "S".
002300        05  FILLER                      PIC X(9).
002400
002500    SD  STATUS-SORT-WORK-FILE
002600        DATA RECORD IS STATUS-SORT-RECORD.
002700
002800    01  STATUS-SORT-RECORD.
002900        05  SRT-ORDER-NUMBER            PIC X(30).
003000        05  SRT-NEW-STATUS              PIC X(10).
003100        05  SRT-CANCEL-REASON           PIC X(60).
003200        05  SRT-SOURCE-IND              PIC X(1).
003300        05  FILLER                      PIC X(9).
