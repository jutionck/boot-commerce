000100*
000200*    FDVCHTXN.CBL
000300*    VOUCHER-MAINTENANCE TRANSACTION RECORD.  VT-ACTION-CODE
000400*    "A" ADDS A NEW VOUCHER; "C" CHANGES AN EXISTING ONE OWNED
000500*    BY VT-SELLER-ID.
000600*    USAGE-COUNT IS NOT CARRIED HERE - IT IS SYSTEM-MAINTAINED
000700*    BY ORDER-INTAKE, NEVER SET FROM THIS TRANSACTION.
000800*    ADDED 05/06/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4402)
000900*
001000    FD  VOUCHER-TXN-FILE
001100        LABEL RECORDS ARE STANDARD
001200        RECORD CONTAINS 230 CHARACTERS
001300        DATA RECORD IS VOUCHER-TXN-RECORD.
001400
001500    01  VOUCHER-TXN-RECORD.
001600        05  VT-ACTION-CODE              PIC X(1).
001700            88  VT-ADD-VOUCHER          VALUE "A".
001800            88  VT-CHANGE-VOUCHER       VALUE "C".
001900        05  VT-VOUCHER-CODE             PIC X(20).
002000        05  VT-VOUCHER-NAME             PIC X(100).
002100        05  VT-VOUCHER-TYPE             PIC X(13).
002200        05  VT-VALUE                    PIC 9(8)V99.
002300        05  VT-MIN-PURCHASE             PIC 9(8)V99.
002400        05  VT-MAX-DISCOUNT             PIC 9(8)V99.
002500        05  VT-USAGE-LIMIT              PIC 9(7).
002600        05  VT-START-DATE               PIC 9(8).
002700        05  VT-END-DATE                 PIC 9(8).
002800        05  VT-IS-ACTIVE                PIC X(1).
002900        05  VT-SELLER-ID                PIC X(36).
003000        05  FILLER                      PIC X(6).
003100
003200    SD  VOUCHER-SORT-WORK-FILE
003300        DATA RECORD IS VOUCHER-SORT-RECORD.
003400
003500    01  VOUCHER-SORT-RECORD.
003600        05  VTS-ACTION-CODE             PIC X(1).
003700        05  VTS-VOUCHER-CODE            PIC X(20).
003800        05  VTS-VOUCHER-NAME            PIC X(100).
003900        05  VTS-VOUCHER-TYPE            PIC X(13).
004000        05  VTS-VALUE                   PIC 9(8)V99.
004100        05  VTS-MIN-PURCHASE            PIC 9(8)V99.
004200        05  VTS-MAX-DISCOUNT            PIC 9(8)V99.
004300        05  VTS-USAGE-LIMIT             PIC 9(7).
004400        05  VTS-START-DATE              PIC 9(8).
004500        05  VTS-END-DATE                PIC 9(8).
004600        05  VTS-IS-ACTIVE               PIC X(1).
004700        05  VTS-SELLER-ID               PIC X(36).
004800        05  FILLER                      PIC X(6).
