000100*
000200*    SLVCHTXN.CBL
000300*    FILE-CONTROL ENTRY FOR THE VOUCHER-MAINTENANCE TRANSACTION
000400*    FILE READ BY VOUCHER-MAINTENANCE.
000500*    SORTED ASCENDING VOUCHER-CODE BEFORE THE MATCH AGAINST THE
000600*    VOUCHER MASTER.
000700*    ADDED 05/06/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4402)
000800*
000900    SELECT VOUCHER-TXN-FILE
001000        ASSIGN TO VCHTXN
001100        ORGANIZATION IS LINE SEQUENTIAL.
001300
001400    SELECT VOUCHER-SORT-WORK-FILE
001500        ASSIGN TO VCHTWRK.
