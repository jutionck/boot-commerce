000100*
000200*    FDDLYREV.CBL
000300*    ONE LINE PER CALENDAR DAY IN THE REPORTING RANGE.  DRV-
000400*    REVENUE-TOTAL AND DRV-ORDER-COUNT ARE ACCUMULATED IN
000500*    DAILY-REVENUE-REPORT'S CONTROL BREAK ON WRK-CREATED-DATE -
000600*    ONLY DELIVERED ORDERS COUNT TOWARD REVENUE (SEE RULE
000700*    IN DAILY-REVENUE-REPORT 2000-ACCUMULATE-DAY).
000800*    ADDED 09/14/92 R.HALVORSEN  -  INITIAL RELEASE (TKT 4711)
000900*
001000    FD  DAILY-REVENUE-FILE
001100        LABEL RECORDS ARE STANDARD
001200        RECORD CONTAINS 30 CHARACTERS
001300        DATA RECORD IS DAILY-REVENUE-RECORD.
001400
001500    01  DAILY-REVENUE-RECORD.
001600        05  DRV-DATE                    PIC 9(8).
001700        05  DRV-REVENUE-TOTAL           PIC 9(8)V99.
001800        05  DRV-ORDER-COUNT             PIC 9(5).
001900        05  FILLER                      PIC X(7).
