000100*
000200*    SLORDMST.CBL
000300*    FILE-CONTROL ENTRY FOR THE ORDER HEADER MASTER.  WRITTEN
000400*    SEQUENTIAL, ARRIVAL ORDER, BY ORDER-INTAKE.  RE-CARRIED
000500*    OLD-MASTER/NEW-MASTER BY ORDER-STATUS-UPDATE AND READ
000600*    STRAIGHT THROUGH BY THE ANALYTICS RUNS.
000700*    ADDED 07/22/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4404)
000800*
000900    SELECT ORDER-MASTER-OLD
001000        ASSIGN TO ORDMSTR
001100        ORGANIZATION IS SEQUENTIAL.
001300
001400    SELECT ORDER-MASTER-NEW
001500        ASSIGN TO ORDMNEW
001600        ORGANIZATION IS SEQUENTIAL.
