000100*
000200*    FDPRODCT.CBL
000300*    PRODUCT MASTER RECORD - CATALOG/STOCK-ON-HAND MASTER.
000400*    ADDED 04/11/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4401)
000500*    CHGD  09/02/98 T.OKONKWO    -  Y2K, SELLER-ID WIDENED TO
000600*                                   CARRY A UUID (TKT 7750)
000700*
000800    FD  PRODUCT-MASTER-OLD
000900        LABEL RECORDS ARE STANDARD
001000        RECORD CONTAINS 300 CHARACTERS
001100        DATA RECORD IS PRODUCT-RECORD.
001200
001300    01  PRODUCT-RECORD.
001400        05  PROD-PRODUCT-ID             PIC X(36).
001500        05  PROD-PRODUCT-NAME           PIC X(100).
001600        05  PROD-CATEGORY               PIC X(50).
001700        05  PROD-BRAND                  PIC X(50).
001800        05  PROD-PRICE                  PIC 9(8)V99.
001900        05  PROD-STOCK                  PIC S9(7).
002000        05  PROD-SELLER-ID              PIC X(36).
002100        05  FILLER                      PIC X(11).
002200
002300    FD  PRODUCT-MASTER-NEW
002400        LABEL RECORDS ARE STANDARD
002500        RECORD CONTAINS 300 CHARACTERS
002600        DATA RECORD IS PRODUCT-RECORD-NEW.
002700
002800    01  PRODUCT-RECORD-NEW              PIC X(300).
