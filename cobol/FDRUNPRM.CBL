000100*
000200*    FDRUNPRM.CBL
000300*    ONE-CARD RUN-PARAMETER RECORD.  RPM-START-DATE/RPM-END-DATE
000400*    BOUND THE REPORTING PERIOD FOR THE ANALYTICS/REVENUE REPORT
000500*    STEPS.  BOTH ARE CCYYMMDD, INCLUSIVE ON BOTH ENDS.
000600*    ADDED 07/19/99 D.KOWALCZYK  -  INITIAL RELEASE (TKT 7145)
000700*
000800    FD  RUN-PARM-FILE
000900        LABEL RECORDS ARE OMITTED.
001000
001100    01  RUN-PARM-RECORD.
001200        05  RPM-START-DATE              PIC 9(8).
001300        05  RPM-END-DATE                PIC 9(8).
001400        05  FILLER                      PIC X(64).
