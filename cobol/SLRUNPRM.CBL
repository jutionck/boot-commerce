000100*
000200*    SLRUNPRM.CBL
000300*    FILE-CONTROL ENTRY FOR THE ONE-CARD RUN-PARAMETER FILE.  THE
000400*    OPERATOR SUPPLIES THE REPORTING PERIOD (START-DATE, END-
000500*    DATE) ON THIS CARD AHEAD OF EACH ANALYTICS/REVENUE REPORT
000600*    STEP - THERE IS NO OTHER WAY TO BOUND A RUN TO A PERIOD.
000700*    ADDED 07/19/99 D.KOWALCZYK  -  INITIAL RELEASE (TKT 7145)
000800*
000900    SELECT RUN-PARM-FILE
001000        ASSIGN TO RUNPARM
001100        ORGANIZATION IS LINE SEQUENTIAL.
