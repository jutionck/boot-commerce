000100*
000200*    SLDLYREV.CBL
000300*    FILE-CONTROL ENTRY FOR THE DAILY REVENUE SUMMARY FILE
000400*    PRODUCED BY DAILY-REVENUE-REPORT.
000500*    ADDED 09/14/92 R.HALVORSEN  -  INITIAL RELEASE (TKT 4711)
000600*
000700    SELECT DAILY-REVENUE-FILE
000800        ASSIGN TO DLYREV
000900        ORGANIZATION IS LINE SEQUENTIAL.
