000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ORDER-STATUS-UPDATE.
000300 AUTHOR.         R. HALVORSEN.
000400 INSTALLATION.   DATA PROCESSING.
000500 DATE-WRITTEN.   FEBRUARY 3, 1992.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
000800*
000900*---------------------------------------------------------------
001000*    C H A N G E   L O G
001100*---------------------------------------------------------------
001200*    02/03/92  R.HALVORSEN  INITIAL RELEASE (TKT 4610).  APPLIES
001300*              THE DAY'S STATUS-TRANSACTION-FILE AGAINST THE
001400*              ORDER MASTER, OLD-MASTER/NEW-MASTER.
001500*    02/03/92  R.HALVORSEN  1900-EDIT-CANCEL-ELIGIBILITY ADDED -
001600*              A CUSTOMER MAY ONLY CANCEL WHILE PENDING OR
001700*              PROCESSING.  SELLER/ADMIN STATUS-PATH ENTRIES ARE
001800*              NOT SUBJECT TO THIS EDIT (TKT 4610).
001900*    08/30/93  D.KOWALCZYK  STOCK-RESTORE CASCADE ADDED - A
002000*              CANCELLED ORDER'S LINES ARE PUT BACK ON THE
002100*              SHELF.  SINCE THE ITEM FILE HAS NO KEY, THIS RUNS
002200*              AS A SECOND SEQUENTIAL PASS OFF A WORKLIST OF
002300*              ORDER NUMBERS CANCELLED IN PASS ONE (TKT 5140).
002400*    09/02/98  T.OKONKWO    Y2K REVIEW.  ORD-CANCELLED-DATE
002500*              ALREADY CCYYMMDD.  RECERTIFIED, NO CODE CHANGE.
002600*    04/19/99  T.OYELARAN   YEAR-2000 FINAL SIGN-OFF PASS.
002610*    07/06/99  D.KOWALCZYK  ORD-PAYMENT-STATUS WAS NEVER BEING
002620*              SET BY THIS PROGRAM.  2700-PROCESS-MATCHED-CHANGE
002630*              NOW SETS ORD-PAYMENT-REFUNDED ON A CANCELLATION
002640*              AND ORD-PAYMENT-PAID WHEN THE NEW STATUS IS
002650*              DELIVERED (TKT 7118).
002700*---------------------------------------------------------------
002800*
002900*    PASS ONE MATCHES THE SORTED STATUS TRANSACTIONS AGAINST THE
003000*    ORDER MASTER (2000-APPLY-ONE-TRANSACTION).  A CANCELLED
003100*    ORDER'S NUMBER IS QUEUED TO CANCEL-WORKLIST-FILE RATHER THAN
003200*    ACTED ON IMMEDIATELY.  PASS TWO (5000-RESTORE-STOCK-FOR-
003300*    CANCELLATIONS) THEN MATCHES THAT WORKLIST AGAINST THE
003400*    ORDER-ITEM FILE TO PUT THE CANCELLED QUANTITIES BACK INTO
003500*    THE PRODUCT MASTER, WHICH IS STAGED INTO A TABLE FOR THE
003600*    DURATION OF THE RUN THE SAME WAY ORDER-INTAKE DOES IT.
003700*    THIS RUN ASSUMES AT MOST ONE STATUS TRANSACTION PER ORDER
003800*    NUMBER PER DAY - A SECOND CHANGE TO THE SAME ORDER ON THE
003900*    SAME DAY IS HELD FOR THE NEXT RUN.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS VALID-SOURCE-IND-CLASS IS "C", "S"
004600     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004700 INPUT-OUTPUT SECTION.
004800   FILE-CONTROL.
004900
005000      COPY "SLORDMST.CBL".
005100      COPY "SLSTUPD.CBL".
005200      COPY "SLORDITM.CBL".
005300      COPY "SLPRODCT.CBL".
005400
005500      SELECT CANCEL-WORKLIST-FILE
005600             ASSIGN TO CNCLWRK
005700             ORGANIZATION IS LINE SEQUENTIAL.
005800
005900      SELECT REJECT-REPORT-FILE
006000             ASSIGN TO STURJCT
006100             ORGANIZATION IS LINE SEQUENTIAL.
006200
006300 DATA DIVISION.
006400   FILE SECTION.
006500
006600      COPY "FDORDMST.CBL".
006700      COPY "FDSTUPD.CBL".
006800      COPY "FDORDITM.CBL".
006900      COPY "FDPRODCT.CBL".
007000
007100      FD  CANCEL-WORKLIST-FILE
007200          LABEL RECORDS ARE OMITTED.
007300      01  CANCEL-WORKLIST-RECORD         PIC X(30).
007400
007500      FD  REJECT-REPORT-FILE
007600          LABEL RECORDS ARE OMITTED.
007700      01  REJECT-PRINT-RECORD            PIC X(80).
007800
007900   WORKING-STORAGE SECTION.
008000*
008100      01  WS-PRODUCT-TABLE.
008200          05  PT-ENTRY OCCURS 3000 TIMES
008300                  ASCENDING KEY IS PT-PRODUCT-ID
008400                  INDEXED BY PT-IDX.
008500              10  PT-PRODUCT-ID         PIC X(36).
008600              10  PT-PRODUCT-NAME       PIC X(100).
008700              10  PT-CATEGORY           PIC X(50).
008800              10  PT-BRAND              PIC X(50).
008900              10  PT-PRICE              PIC 9(8)V99.
009000              10  PT-STOCK              PIC S9(7)  COMP.
009100              10  PT-SELLER-ID          PIC X(36).
009200      77  WS-PRODUCT-TABLE-COUNT        PIC 9(7)   COMP.
009300*
009400      01  W-OLD-MASTER-EOF              PIC X.
009500          88  OLD-MASTER-AT-EOF         VALUE "Y".
009600      01  W-TXN-FILE-EOF                PIC X.
009700          88  TXN-FILE-AT-EOF           VALUE "Y".
009800      01  W-PRODUCT-OLD-EOF             PIC X.
009900          88  OLD-MASTER-PRODUCT-EOF    VALUE "Y".
010000      01  W-ITEM-FILE-EOF               PIC X.
010100          88  ITEM-FILE-AT-EOF          VALUE "Y".
010200      01  W-WORKLIST-EOF                PIC X.
010300          88  WORKLIST-AT-EOF           VALUE "Y".
010400      01  W-VALID-TRANSACTION           PIC X.
010500          88  TRANSACTION-IS-VALID      VALUE "Y".
010600*
010700      77  W-TODAY-CCYYMMDD              PIC 9(8)   COMP.
010800*
010900      77  W-OLD-RECS-READ               PIC 9(7)   COMP.
011000      77  W-TXN-RECS-READ               PIC 9(7)   COMP.
011100      77  W-NEW-RECS-WRITTEN            PIC 9(7)   COMP.
011200      77  W-CHANGE-COUNT                PIC 9(7)   COMP.
011300      77  W-REJECT-COUNT                PIC 9(7)   COMP.
011400      77  W-CANCEL-COUNT                PIC 9(7)   COMP.
011500      77  W-RESTORE-COUNT               PIC 9(7)   COMP.
011600*
011700      01  W-DATE-BREAKOUT               PIC 9(8).
011800      01  W-DATE-BREAKOUT-R REDEFINES W-DATE-BREAKOUT.
011900          05  W-DB-CCYY                 PIC 9(4).
012000          05  W-DB-MM                   PIC 9(2).
012100          05  W-DB-DD                   PIC 9(2).
012200*
012300      01  W-BUILD-WORKLIST-KEY.
012400          05  W-WLK-ORDER-NUMBER        PIC X(30).
012500      01  W-BUILD-WORKLIST-ALPHA REDEFINES W-BUILD-WORKLIST-KEY
012600                                            PIC X(30).
012700*
012800      01  REJECT-DETAIL-LINE.
012900          05  RDL-ORDER-NUMBER          PIC X(30).
013000          05  FILLER                    PIC X(02) VALUE SPACES.
013100          05  RDL-REASON                PIC X(40).
013200      01  REJECT-DETAIL-ALPHA REDEFINES REJECT-DETAIL-LINE
013300                                            PIC X(72).
013400*
013500      77  W-ABEND-MESSAGE               PIC X(60).
013600*_________________________________________________________________
013700 PROCEDURE DIVISION.
013800*
013900 1000-MAINLINE.
014000     PERFORM 1100-INITIALIZE
014100         THRU 1100-EXIT.
014200     PERFORM 2000-APPLY-ONE-TRANSACTION
014300         THRU 2000-EXIT
014400         UNTIL OLD-MASTER-AT-EOF
014500            AND TXN-FILE-AT-EOF.
014600     PERFORM 4900-SWITCH-WORKLIST-TO-INPUT
014700         THRU 4900-EXIT.
014800     PERFORM 5000-RESTORE-STOCK-FOR-CANCELLATIONS
014900         THRU 5000-EXIT
015000         UNTIL ITEM-FILE-AT-EOF.
015100     PERFORM 8000-FINALIZE
015200         THRU 8000-EXIT.
015300     STOP RUN.
015400*
015500 1100-INITIALIZE.
015600     ACCEPT W-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
015700     MOVE ZEROS TO W-OLD-RECS-READ W-TXN-RECS-READ
015800                   W-NEW-RECS-WRITTEN W-CHANGE-COUNT
015900                   W-REJECT-COUNT W-CANCEL-COUNT W-RESTORE-COUNT.
016000     MOVE "N" TO W-OLD-MASTER-EOF W-TXN-FILE-EOF
016100                 W-PRODUCT-OLD-EOF W-ITEM-FILE-EOF
016200                 W-WORKLIST-EOF.
016300     SORT STATUS-SORT-WORK-FILE
016400         ON ASCENDING KEY SRT-ORDER-NUMBER
016500         USING STATUS-TRANSACTION-FILE
016600         GIVING STATUS-TRANSACTION-FILE.
016700     OPEN INPUT  ORDER-MASTER-OLD.
016800     OPEN INPUT  STATUS-TRANSACTION-FILE.
016900     OPEN INPUT  PRODUCT-MASTER-OLD.
017000     OPEN OUTPUT ORDER-MASTER-NEW.
017100     OPEN OUTPUT CANCEL-WORKLIST-FILE.
017200     OPEN OUTPUT REJECT-REPORT-FILE.
017300     PERFORM 1200-LOAD-PRODUCT-TABLE
017400         THRU 1200-EXIT.
017500     PERFORM 3000-READ-OLD-MASTER
017600         THRU 3000-EXIT.
017700     PERFORM 3100-READ-TRANSACTION
017800         THRU 3100-EXIT.
017900 1100-EXIT.
018000     EXIT.
018100*
018200 1200-LOAD-PRODUCT-TABLE.
018300     MOVE ZEROS TO WS-PRODUCT-TABLE-COUNT.
018400     PERFORM 1210-LOAD-ONE-PRODUCT
018500         THRU 1210-EXIT
018600         UNTIL OLD-MASTER-PRODUCT-EOF.
018700     CLOSE PRODUCT-MASTER-OLD.
018800 1200-EXIT.
018900     EXIT.
019000*
019100 1210-LOAD-ONE-PRODUCT.
019200     READ PRODUCT-MASTER-OLD
019300         AT END
019400             SET OLD-MASTER-PRODUCT-EOF TO TRUE
019500             GO TO 1210-EXIT
019600     END-READ.
019700     ADD 1 TO WS-PRODUCT-TABLE-COUNT.
019800     SET PT-IDX TO WS-PRODUCT-TABLE-COUNT.
019900     MOVE PROD-PRODUCT-ID   TO PT-PRODUCT-ID   (PT-IDX).
020000     MOVE PROD-PRODUCT-NAME TO PT-PRODUCT-NAME (PT-IDX).
020100     MOVE PROD-CATEGORY     TO PT-CATEGORY     (PT-IDX).
020200     MOVE PROD-BRAND        TO PT-BRAND        (PT-IDX).
020300     MOVE PROD-PRICE        TO PT-PRICE        (PT-IDX).
020400     MOVE PROD-STOCK        TO PT-STOCK        (PT-IDX).
020500     MOVE PROD-SELLER-ID    TO PT-SELLER-ID    (PT-IDX).
020600 1210-EXIT.
020700     EXIT.
020800*
020900*---------------------------------------------------------------
021000*    2000-APPLY-ONE-TRANSACTION - CLASSIC OLD-MASTER/SORTED-
021100*    TRANSACTION/NEW-MASTER KEY COMPARE.  EOF ON EITHER SIDE IS
021200*    SIGNALLED BY HIGH-VALUES IN THE KEY SO THE COMPARE ALWAYS
021300*    RESOLVES TO WHICHEVER SIDE IS STILL RUNNING.
021400*---------------------------------------------------------------
021500 2000-APPLY-ONE-TRANSACTION.
021600     IF  ORD-ORDER-NUMBER < SRT-ORDER-NUMBER
021700         PERFORM 2600-COPY-OLD-MASTER-UNCHANGED
021800             THRU 2600-EXIT
021900         PERFORM 3000-READ-OLD-MASTER
022000             THRU 3000-EXIT
022100     ELSE
022200         IF  ORD-ORDER-NUMBER > SRT-ORDER-NUMBER
022300             MOVE SRT-ORDER-NUMBER TO RDL-ORDER-NUMBER
022400             MOVE "ORDER NUMBER NOT ON FILE" TO RDL-REASON
022500             PERFORM 2900-WRITE-REJECT-LINE
022600                 THRU 2900-EXIT
022700             PERFORM 3100-READ-TRANSACTION
022800                 THRU 3100-EXIT
022900         ELSE
023000             PERFORM 2700-PROCESS-MATCHED-CHANGE
023100                 THRU 2700-EXIT
023200             PERFORM 3000-READ-OLD-MASTER
023300                 THRU 3000-EXIT
023400             PERFORM 3100-READ-TRANSACTION
023500                 THRU 3100-EXIT
023600         END-IF
023700     END-IF.
023800 2000-EXIT.
023900     EXIT.
024000*
024100 2600-COPY-OLD-MASTER-UNCHANGED.
024200     MOVE ORDER-RECORD TO ORDER-RECORD-NEW.
024300     WRITE ORDER-RECORD-NEW.
024400     ADD 1 TO W-NEW-RECS-WRITTEN.
024500 2600-EXIT.
024600     EXIT.
024700*
024800 2700-PROCESS-MATCHED-CHANGE.
024900     PERFORM 1900-EDIT-CANCEL-ELIGIBILITY
025000         THRU 1900-EXIT.
025100     IF  TRANSACTION-IS-VALID
025200         IF  SRT-NEW-STATUS = "CANCELLED"
025300             SET ORD-CANCELLED TO TRUE
025400             MOVE SRT-CANCEL-REASON TO ORD-CANCEL-REASON
025500             MOVE W-TODAY-CCYYMMDD  TO ORD-CANCELLED-DATE
025510             SET ORD-PAYMENT-REFUNDED TO TRUE
025600             PERFORM 2750-QUEUE-STOCK-RESTORE
025700                 THRU 2750-EXIT
025800         ELSE
025900             MOVE SRT-NEW-STATUS TO ORD-STATUS
025910             IF  SRT-NEW-STATUS = "DELIVERED"
025920                 SET ORD-PAYMENT-PAID TO TRUE
025930             END-IF
026000         END-IF
026100         ADD 1 TO W-CHANGE-COUNT
026200         MOVE ORDER-RECORD TO ORDER-RECORD-NEW
026300         WRITE ORDER-RECORD-NEW
026400         ADD 1 TO W-NEW-RECS-WRITTEN
026500     ELSE
026600         MOVE SRT-ORDER-NUMBER TO RDL-ORDER-NUMBER
026700         MOVE "CANCEL NOT ALLOWED - ORDER IN TRANSIT" TO RDL-REASON
026800         PERFORM 2900-WRITE-REJECT-LINE
026900             THRU 2900-EXIT
027000         MOVE ORDER-RECORD TO ORDER-RECORD-NEW
027100         WRITE ORDER-RECORD-NEW
027200         ADD 1 TO W-NEW-RECS-WRITTEN
027300     END-IF.
027400 2700-EXIT.
027500     EXIT.
027600*
027700*---------------------------------------------------------------
027800*    1900-EDIT-CANCEL-ELIGIBILITY - A CANCEL-PATH TRANSACTION
027900*    (THE CUSTOMER'S OWN CANCEL REQUEST) IS ONLY GOOD WHILE THE
028000*    ORDER IS STILL PENDING OR PROCESSING.  A STATUS-PATH ENTRY
028100*    (SELLER/ADMIN STATUS-SET) MAY MOVE THE ORDER ANYWHERE
028200*    EXCEPT OFF OF CANCELLED.
028300*---------------------------------------------------------------
028400 1900-EDIT-CANCEL-ELIGIBILITY.
028500     MOVE "Y" TO W-VALID-TRANSACTION.
028600     IF  SRT-NEW-STATUS = "CANCELLED"
028700         IF  SRT-SOURCE-IND = "C"
028800             IF  NOT ORD-PENDING AND NOT ORD-PROCESSING
028900                 MOVE "N" TO W-VALID-TRANSACTION
028901             END-IF
029000         END-IF
029100     ELSE
029200         IF  ORD-CANCELLED
029300             MOVE "N" TO W-VALID-TRANSACTION
029400         END-IF
029500     END-IF.
029600 1900-EXIT.
029700     EXIT.
029800*
029900 2750-QUEUE-STOCK-RESTORE.
030000     MOVE ORD-ORDER-NUMBER TO CANCEL-WORKLIST-RECORD.
030100     WRITE CANCEL-WORKLIST-RECORD.
030200     ADD 1 TO W-CANCEL-COUNT.
030300 2750-EXIT.
030400     EXIT.
030500*
030600 2900-WRITE-REJECT-LINE.
030700     WRITE REJECT-PRINT-RECORD FROM REJECT-DETAIL-ALPHA.
030800     ADD 1 TO W-REJECT-COUNT.
030900     MOVE SPACES TO REJECT-DETAIL-LINE.
031000 2900-EXIT.
031100     EXIT.
031200*
031300 3000-READ-OLD-MASTER.
031400     READ ORDER-MASTER-OLD
031500         AT END
031600             SET OLD-MASTER-AT-EOF TO TRUE
031700             MOVE HIGH-VALUES TO ORD-ORDER-NUMBER
031800     END-READ.
031900     IF  NOT OLD-MASTER-AT-EOF
032000         ADD 1 TO W-OLD-RECS-READ
032100     END-IF.
032200 3000-EXIT.
032300     EXIT.
032400*
032500 3100-READ-TRANSACTION.
032600     READ STATUS-TRANSACTION-FILE
032700         AT END
032800             SET TXN-FILE-AT-EOF TO TRUE
032900             MOVE HIGH-VALUES TO SRT-ORDER-NUMBER
033000     END-READ.
033100     IF  NOT TXN-FILE-AT-EOF
033200         ADD 1 TO W-TXN-RECS-READ
033300     END-IF.
033400 3100-EXIT.
033500     EXIT.
033600*
033700 4900-SWITCH-WORKLIST-TO-INPUT.
033800     CLOSE ORDER-MASTER-OLD STATUS-TRANSACTION-FILE
034000           CANCEL-WORKLIST-FILE.
034100     OPEN INPUT ORDER-ITEM-FILE.
034200     OPEN INPUT CANCEL-WORKLIST-FILE.
034300     PERFORM 3200-READ-ORDER-ITEM
034400         THRU 3200-EXIT.
034500     PERFORM 3300-READ-WORKLIST
034600         THRU 3300-EXIT.
034700 4900-EXIT.
034800     EXIT.
034900*
035000*---------------------------------------------------------------
035100*    5000-RESTORE-STOCK-FOR-CANCELLATIONS - MATCHES THE
035200*    CANCELLED-ORDER WORKLIST (ASCENDING ORDER-NUMBER, QUEUED IN
035300*    THAT ORDER BY PASS ONE) AGAINST THE ORDER-ITEM FILE (ALSO
035400*    ASCENDING ORDER-NUMBER, THE ORDER order-intake WROTE IT
035500*    IN).  EVERY ITEM LINE FOR A QUEUED ORDER GETS ITS QUANTITY
035600*    ADDED BACK INTO THE PRODUCT TABLE.
035700*---------------------------------------------------------------
035800 5000-RESTORE-STOCK-FOR-CANCELLATIONS.
035900     IF  ORDIT-ORDER-NUMBER < W-WLK-ORDER-NUMBER
036000         PERFORM 3200-READ-ORDER-ITEM
036100             THRU 3200-EXIT
036200     ELSE
036300         IF  ORDIT-ORDER-NUMBER > W-WLK-ORDER-NUMBER
036400             PERFORM 3300-READ-WORKLIST
036500                 THRU 3300-EXIT
036600         ELSE
036700             PERFORM 5100-RESTORE-ONE-ITEM
036800                 THRU 5100-EXIT
036900             PERFORM 3200-READ-ORDER-ITEM
037000                 THRU 3200-EXIT
037100         END-IF
037200     END-IF.
037300 5000-EXIT.
037400     EXIT.
037500*
037600 5100-RESTORE-ONE-ITEM.
037700     SEARCH ALL PT-ENTRY
037800         AT END
037900             CONTINUE
038000         WHEN PT-PRODUCT-ID (PT-IDX) = ORDIT-PRODUCT-ID
038100             ADD ORDIT-QUANTITY TO PT-STOCK (PT-IDX)
038200             ADD 1 TO W-RESTORE-COUNT
038300     END-SEARCH.
038400 5100-EXIT.
038500     EXIT.
038600*
038700 3200-READ-ORDER-ITEM.
038800     READ ORDER-ITEM-FILE
038900         AT END
039000             SET ITEM-FILE-AT-EOF TO TRUE
039100             MOVE HIGH-VALUES TO ORDIT-ORDER-NUMBER
039200     END-READ.
039300 3200-EXIT.
039400     EXIT.
039500*
039600 3300-READ-WORKLIST.
039700     READ CANCEL-WORKLIST-FILE INTO W-BUILD-WORKLIST-KEY
039800         AT END
039900             SET WORKLIST-AT-EOF TO TRUE
040000             MOVE HIGH-VALUES TO W-WLK-ORDER-NUMBER
040100     END-READ.
040200 3300-EXIT.
040300     EXIT.
040400*
040500 8000-FINALIZE.
040600     OPEN OUTPUT PRODUCT-MASTER-NEW.
040700     PERFORM 8100-SPILL-PRODUCT-TABLE
040800         THRU 8100-EXIT
040900         VARYING PT-IDX FROM 1 BY 1
041000         UNTIL PT-IDX > WS-PRODUCT-TABLE-COUNT.
041100     CLOSE ORDER-MASTER-NEW ORDER-ITEM-FILE CANCEL-WORKLIST-FILE
041200           PRODUCT-MASTER-NEW REJECT-REPORT-FILE.
041300     DISPLAY "ORDER-STATUS-UPDATE RUN TOTALS -".
041400     DISPLAY "  OLD MASTER RECORDS READ ... " W-OLD-RECS-READ.
041500     DISPLAY "  TRANSACTIONS READ ......... " W-TXN-RECS-READ.
041600     DISPLAY "  NEW MASTER RECORDS WRITTEN . " W-NEW-RECS-WRITTEN.
041700     DISPLAY "  CHANGES APPLIED ............ " W-CHANGE-COUNT.
041800     DISPLAY "  TRANSACTIONS REJECTED ...... " W-REJECT-COUNT.
041900     DISPLAY "  ORDERS CANCELLED ........... " W-CANCEL-COUNT.
042000     DISPLAY "  STOCK LINES RESTORED ....... " W-RESTORE-COUNT.
042100 8000-EXIT.
042200     EXIT.
042300*
042400 8100-SPILL-PRODUCT-TABLE.
042500     MOVE PT-PRODUCT-ID   (PT-IDX) TO PROD-PRODUCT-ID.
042600     MOVE PT-PRODUCT-NAME (PT-IDX) TO PROD-PRODUCT-NAME.
042700     MOVE PT-CATEGORY     (PT-IDX) TO PROD-CATEGORY.
042800     MOVE PT-BRAND        (PT-IDX) TO PROD-BRAND.
042900     MOVE PT-PRICE        (PT-IDX) TO PROD-PRICE.
043000     MOVE PT-STOCK        (PT-IDX) TO PROD-STOCK.
043100     MOVE PT-SELLER-ID    (PT-IDX) TO PROD-SELLER-ID.
043200     MOVE PRODUCT-RECORD           TO PRODUCT-RECORD-NEW.
043300     WRITE PRODUCT-RECORD-NEW.
043400 8100-EXIT.
043500     EXIT.
043600*
043700 9900-ABEND-RUN.
043800     DISPLAY "*** ORDER-STATUS-UPDATE ABEND: " W-ABEND-MESSAGE.
043900     MOVE 16 TO RETURN-CODE.
044000     STOP RUN.
044100 9900-EXIT.
044200     EXIT.
