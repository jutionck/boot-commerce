000100*
000200*    SLORDREQ.CBL
000300*    FILE-CONTROL ENTRY FOR THE ORDER-REQUEST TRANSACTION FILE
000400*    READ BY ORDER-INTAKE.  ONE HEADER RECORD FOLLOWED BY ONE
000500*    OR MORE LINE RECORDS MAKES UP A SINGLE ORDER, READ IN THE
000600*    ORDER PRESENTED (NO SORT KEY).
000700*    ADDED 07/22/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4404)
000800*
000900    SELECT ORDER-REQUEST-FILE
001000        ASSIGN TO ORDREQ
001100        ORGANIZATION IS LINE SEQUENTIAL.
