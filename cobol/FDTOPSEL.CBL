000100*
000200*    FDTOPSEL.CBL
000300*    TOP TEN PRODUCTS BY QUANTITY SOLD, WRITTEN IN DESCENDING
000400*    TPS-QUANTITY-SOLD SEQUENCE BY PRODUCT-ANALYTICS-REPORT'S
000500*    3100-FIND-NEXT-HIGHEST PARAGRAPH.
000600*    ADDED 11/02/92 R.HALVORSEN  -  INITIAL RELEASE (TKT 4780)
000700*
000800    FD  TOP-SELLING-FILE
000900        LABEL RECORDS ARE STANDARD
001000        RECORD CONTAINS 160 CHARACTERS
001100        DATA RECORD IS TOP-SELLING-RECORD.
001200
001300    01  TOP-SELLING-RECORD.
001400        05  TPS-PRODUCT-ID              PIC X(36).
001500        05  TPS-PRODUCT-NAME            PIC X(100).
001600        05  TPS-QUANTITY-SOLD           PIC 9(7).
001700        05  TPS-TOTAL-REVENUE           PIC 9(8)V99.
001800        05  FILLER                      PIC X(7).
