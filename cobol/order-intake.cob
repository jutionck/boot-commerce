000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ORDER-INTAKE.
000300 AUTHOR.         R. HALVORSEN.
000400 INSTALLATION.   DATA PROCESSING.
000500 DATE-WRITTEN.   JULY 22, 1991.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
000800*
000900*---------------------------------------------------------------
001000*    C H A N G E   L O G
001100*---------------------------------------------------------------
001200*    07/22/91  R.HALVORSEN  INITIAL RELEASE (TKT 4404).  PRICES
001300*              AND WRITES THE DAY'S ORDER-REQUEST TRANSACTIONS
001400*              TO THE ORDER AND ORDER-ITEM MASTERS.
001500*    11/14/94  R.HALVORSEN  MAX-DISCOUNT CAP APPLIED TO
001600*              PERCENTAGE VOUCHERS TO MATCH VOUCHER-MAINTENANCE
001700*              (TKT 5920).
001800*    02/03/95  D.KOWALCZYK  FREE-SHIPPING VOUCHER TYPE AND THE
001900*              $50 FREE-SHIP SUBTOTAL THRESHOLD ADDED (TKT 5680).
002000*    06/11/96  D.KOWALCZYK  INSUFFICIENT-STOCK ORDERS ARE NOW
002100*              REJECTED WHOLE RATHER THAN SHIPPED SHORT - MARKETING
002200*              WAS SEEING PARTIAL ORDERS ON THE PICK SLIP (TKT 6702).
002300*    09/02/98  T.OKONKWO    Y2K REVIEW.  ORD-CREATED-DATE ALREADY
002400*              CCYYMMDD.  RECERTIFIED, NO CODE CHANGE.
002500*    04/19/99  T.OYELARAN   YEAR-2000 FINAL SIGN-OFF PASS OVER
002600*              THE VOUCHER DATE-RANGE COMPARE IN 2210-VALIDATE-
002700*              AND-DISCOUNT.  COMPARE IS CCYYMMDD, NO WINDOWING
002800*              NEEDED.
002810*    07/06/99  D.KOWALCZYK  RATE SCHEDULE CORRECTED - STANDARD
002820*              SHIPPING WAS BEING CHARGED AT 5.00 AND THE FREE-
002830*              SHIP THRESHOLD AT 50.00; RATE CARD CALLS FOR 10.00
002840*              AND 100.00.  SALES TAX WAS BEING FIGURED AT 8.25%;
002850*              CORRECTED TO THE FLAT 10% RATE (TKT 7118).  ALSO
002860*              REMOVED THE FREE-SHIPPING-VOUCHER WAIVER FROM
002870*              2310-COMPUTE-SHIPPING - A FREE_SHIPPING VOUCHER
002880*              ONLY WAIVES SHIPPING WHEN THE SUBTOTAL-AFTER-
002890*              DISCOUNT THRESHOLD TEST BELOW ALREADY WOULD.
002891*    07/19/99  D.KOWALCZYK  2210-VALIDATE-AND-DISCOUNT FIXED TWO
002892*              PLACES WHERE A ZERO (I.E. "NOT SET") VALUE WAS
002893*              BEING TREATED AS A REAL LIMIT.  A ZERO USAGE-LIMIT
002894*              MEANS UNLIMITED USE, NOT "ALREADY AT ITS LIMIT" -
002895*              THAT TEST NOW SKIPS THE COMPARE WHEN THE LIMIT IS
002896*              ZERO.  A ZERO MAX-DISCOUNT MEANS NO CAP, NOT "CAP
002897*              AT ZERO" - THE CAP IS NOW ONLY APPLIED WHEN
002898*              MAX-DISCOUNT IS GREATER THAN ZERO (TKT 7145).
002900*---------------------------------------------------------------
003000*
003100*    THIS IS THE DAILY PRICING RUN.  THE PRODUCT, VOUCHER AND
003200*    REFERRAL-CODE MASTERS ARE STAGED INTO TABLES AT THE START
003300*    OF THE RUN (SEE 1200/1300/1400) BECAUSE ALL THREE ARE
003400*    RANDOMLY HIT MANY TIMES OVER THE COURSE OF THE RUN AND NONE
003500*    OF THEM IS AN INDEXED FILE ON THIS SHOP'S HARDWARE.  AT
003600*    END OF RUN THE TABLES ARE SPILLED BACK OUT TO NEW MASTER
003700*    GENERATIONS CARRYING WHATEVER STOCK/USAGE-COUNT/EARNINGS
003800*    CHANGES THIS RUN MADE.
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS VALID-PAYMENT-STATUS-CLASS IS "P", "F", "R"
004500     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004600 INPUT-OUTPUT SECTION.
004700   FILE-CONTROL.
004800
004900      COPY "SLPRODCT.CBL".
005000      COPY "SLVCHMST.CBL".
005100      COPY "SLREFCOD.CBL".
005200      COPY "SLORDREQ.CBL".
005300      COPY "SLORDMST.CBL".
005400      COPY "SLORDITM.CBL".
005500
005600      SELECT REJECT-REPORT-FILE
005700             ASSIGN TO ORDRJCT
005800             ORGANIZATION IS LINE SEQUENTIAL.
005900
006000 DATA DIVISION.
006100   FILE SECTION.
006200
006300      COPY "FDPRODCT.CBL".
006400      COPY "FDVCHMST.CBL".
006500      COPY "FDREFCOD.CBL".
006600      COPY "FDORDREQ.CBL".
006700      COPY "FDORDMST.CBL".
006800      COPY "FDORDITM.CBL".
006900
007000      FD  REJECT-REPORT-FILE
007100          LABEL RECORDS ARE OMITTED.
007200      01  REJECT-PRINT-RECORD          PIC X(80).
007300
007400   WORKING-STORAGE SECTION.
007500*
007600*    PRODUCT TABLE - STAGED FROM PRODUCT-MASTER-OLD, SPILLED
007700*    BACK OUT TO PRODUCT-MASTER-NEW AT 8000-FINALIZE -
007800      01  WS-PRODUCT-TABLE.
007900          05  PT-ENTRY OCCURS 3000 TIMES
008000                  ASCENDING KEY IS PT-PRODUCT-ID
008100                  INDEXED BY PT-IDX.
008200              10  PT-PRODUCT-ID         PIC X(36).
008300              10  PT-PRODUCT-NAME       PIC X(100).
008400              10  PT-CATEGORY           PIC X(50).
008500              10  PT-BRAND              PIC X(50).
008600              10  PT-PRICE              PIC 9(8)V99.
008700              10  PT-STOCK              PIC S9(7)  COMP.
008800              10  PT-SELLER-ID          PIC X(36).
008900      77  WS-PRODUCT-TABLE-COUNT        PIC 9(7)   COMP.
009000*
009100*    VOUCHER TABLE -
009200      01  WS-VOUCHER-TABLE.
009300          05  VT-ENTRY OCCURS 1000 TIMES
009400                  ASCENDING KEY IS VT-CODE
009500                  INDEXED BY VT-IDX.
009600              10  VT-CODE               PIC X(20).
009700              10  VT-TYPE               PIC X(13).
009800                  88  VT-TBL-PERCENTAGE      VALUE "PERCENTAGE".
009900                  88  VT-TBL-FIXED-AMOUNT    VALUE "FIXED_AMOUNT".
010000                  88  VT-TBL-FREE-SHIPPING   VALUE "FREE_SHIPPING".
010100              10  VT-VALUE              PIC 9(8)V99.
010200              10  VT-MIN-PURCHASE       PIC 9(8)V99.
010300              10  VT-MAX-DISCOUNT       PIC 9(8)V99.
010400              10  VT-USAGE-LIMIT        PIC 9(7)   COMP.
010500              10  VT-USAGE-COUNT        PIC 9(7)   COMP.
010600              10  VT-START-DATE         PIC 9(8).
010700              10  VT-END-DATE           PIC 9(8).
010800              10  VT-IS-ACTIVE          PIC X(1).
010900                  88  VT-TBL-ACTIVE          VALUE "Y".
011000              10  VT-SELLER-ID          PIC X(36).
011100      77  WS-VOUCHER-TABLE-COUNT        PIC 9(7)   COMP.
011200*
011300*    REFERRAL-CODE TABLE -
011400      01  WS-REFERRAL-TABLE.
011500          05  RT-ENTRY OCCURS 2000 TIMES
011600                  ASCENDING KEY IS RT-CODE
011700                  INDEXED BY RT-IDX.
011800              10  RT-CODE               PIC X(20).
011900              10  RT-USER-ID            PIC X(36).
012000              10  RT-USAGE-COUNT        PIC 9(7)   COMP.
012100              10  RT-REWARD-AMOUNT      PIC 9(8)V99.
012200              10  RT-TOTAL-EARNINGS     PIC 9(8)V99.
012300              10  RT-IS-ACTIVE          PIC X(1).
012400                  88  RT-TBL-ACTIVE          VALUE "Y".
012500      77  WS-REFERRAL-TABLE-COUNT       PIC 9(7)   COMP.
012600*
012700*    CURRENT-ORDER WORK AREA -
012800      01  WS-ITEM-TABLE.
012900          05  ITM-ENTRY OCCURS 50 TIMES INDEXED BY ITM-IDX.
013000              10  ITM-PRODUCT-ID        PIC X(36).
013100              10  ITM-PRODUCT-TBL-IDX   PIC 9(7)   COMP.
013200              10  ITM-QUANTITY          PIC 9(5)   COMP.
013300              10  ITM-PRICE             PIC 9(8)V99.
013400              10  ITM-SUBTOTAL          PIC 9(8)V99.
013500      77  WS-ITEM-COUNT                 PIC 9(3)   COMP.
013600*
013700      01  W-ORDER-REQUEST-EOF           PIC X.
013710          88  ORDER-REQUEST-AT-EOF      VALUE "Y".
013720      01  W-PRODUCT-OLD-EOF             PIC X.
013730          88  OLD-MASTER-PRODUCT-EOF    VALUE "Y".
013740      01  W-VOUCHER-OLD-EOF             PIC X.
013750          88  OLD-MASTER-VOUCHER-EOF    VALUE "Y".
013760      01  W-REFERRAL-OLD-EOF            PIC X.
013770          88  OLD-MASTER-REFERRAL-EOF   VALUE "Y".
013900      01  W-ORDER-REJECTED              PIC X.
014000          88  ORDER-IS-REJECTED         VALUE "Y".
014100      01  W-VOUCHER-FOUND               PIC X.
014200          88  VOUCHER-WAS-FOUND         VALUE "Y".
014300      01  W-VOUCHER-APPLIED             PIC X.
014400          88  VOUCHER-WAS-APPLIED       VALUE "Y".
014500      01  W-REFERRAL-FOUND              PIC X.
014600          88  REFERRAL-WAS-FOUND        VALUE "Y".
014700*
014800      77  W-CURRENT-VOUCHER-IDX         PIC 9(7)   COMP.
014900      77  W-CURRENT-REFERRAL-IDX        PIC 9(7)   COMP.
015000      77  W-STOCK-SHORT-PRODUCT-ID      PIC X(36).
015100*
015200      77  W-ORDER-SEQUENCE-NUMBER       PIC 9(9)   COMP.
015300      01  W-BUILD-ORDER-NUMBER.
015400          05  W-ORD-NUM-PREFIX          PIC X(3)   VALUE "ORD".
015500          05  W-ORD-NUM-SEQ             PIC 9(9).
015600      01  W-BUILD-ORDER-NUMBER-R
015700              REDEFINES W-BUILD-ORDER-NUMBER PIC X(12).
015800*
015900      77  W-CURRENT-CUSTOMER-ID         PIC X(36).
016000      77  W-CURRENT-PAYMENT-METHOD      PIC X(16).
016100      77  W-CURRENT-VOUCHER-CODE        PIC X(20).
016200      77  W-CURRENT-REFERRAL-CODE       PIC X(20).
016300*
016400      77  W-SUBTOTAL                    PIC 9(8)V99.
016500      77  W-DISCOUNT                    PIC 9(8)V99.
016600      77  W-SHIPPING                    PIC 9(8)V99.
016700      77  W-TAX                         PIC 9(8)V99.
016800      77  W-ORDER-TOTAL                 PIC 9(8)V99.
016900*
017000      77  W-STANDARD-SHIPPING           PIC 9(8)V99 VALUE 10.00.
017100      77  W-FREE-SHIP-THRESHOLD         PIC 9(8)V99 VALUE 100.00.
017200      77  W-TAX-RATE                    PIC V9999   VALUE .1000.
017300*
017400      01  W-TODAY-CCYYMMDD              PIC 9(8).
017410      01  W-DATE-BREAKOUT-R REDEFINES W-TODAY-CCYYMMDD.
017420          05  W-DB-CCYY                 PIC 9(4).
017430          05  W-DB-MM                   PIC 9(2).
017440          05  W-DB-DD                   PIC 9(2).
017500      77  W-TODAY-HHMMSS                PIC 9(6).
018100*
018200      77  W-OLD-RECS-READ               PIC 9(7)   COMP.
018300      77  W-ORDERS-WRITTEN              PIC 9(7)   COMP.
018400      77  W-ORDERS-REJECTED             PIC 9(7)   COMP.
018500      77  W-ITEMS-WRITTEN               PIC 9(7)   COMP.
018600*
018700      01  REJECT-DETAIL-LINE.
018800          05  RDL-CUSTOMER-ID           PIC X(36).
018900          05  FILLER                    PIC X(02) VALUE SPACES.
019000          05  RDL-REASON                PIC X(40).
019100      01  REJECT-DETAIL-ALPHA REDEFINES REJECT-DETAIL-LINE
019200                                            PIC X(78).
019300*
019400      77  W-ABEND-MESSAGE               PIC X(60).
019500*_________________________________________________________________
019600 PROCEDURE DIVISION.
019700*
019800 1000-MAINLINE.
019900     PERFORM 1100-INITIALIZE
020000         THRU 1100-EXIT.
020100     PERFORM 2000-PROCESS-ONE-ORDER
020200         THRU 2000-EXIT
020300         UNTIL ORDER-REQUEST-AT-EOF.
020400     PERFORM 8000-FINALIZE
020500         THRU 8000-EXIT.
020600     STOP RUN.
020700*
020800 1100-INITIALIZE.
020900     ACCEPT W-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
021000     ACCEPT W-TODAY-HHMMSS   FROM TIME.
021100     MOVE ZEROS TO W-ORDER-SEQUENCE-NUMBER
021200                   W-OLD-RECS-READ W-ORDERS-WRITTEN
021300                   W-ORDERS-REJECTED W-ITEMS-WRITTEN.
021400     MOVE "N" TO W-ORDER-REQUEST-EOF.
021450     MOVE "N" TO W-PRODUCT-OLD-EOF W-VOUCHER-OLD-EOF
021460                 W-REFERRAL-OLD-EOF.
021500     OPEN INPUT  PRODUCT-MASTER-OLD.
021600     OPEN INPUT  VOUCHER-MASTER-OLD.
021700     OPEN INPUT  REFERRAL-MASTER-OLD.
021800     OPEN INPUT  ORDER-REQUEST-FILE.
021900     OPEN OUTPUT ORDER-MASTER-NEW.
022000     OPEN OUTPUT ORDER-ITEM-FILE.
022100     OPEN OUTPUT PRODUCT-MASTER-NEW.
022200     OPEN OUTPUT VOUCHER-MASTER-NEW.
022300     OPEN OUTPUT REFERRAL-MASTER-NEW.
022400     OPEN OUTPUT REJECT-REPORT-FILE.
022500     PERFORM 1200-LOAD-PRODUCT-TABLE
022600         THRU 1200-EXIT.
022700     PERFORM 1300-LOAD-VOUCHER-TABLE
022800         THRU 1300-EXIT.
022900     PERFORM 1400-LOAD-REFERRAL-TABLE
023000         THRU 1400-EXIT.
023100     PERFORM 3000-READ-ORDER-REQUEST
023200         THRU 3000-EXIT.
023300 1100-EXIT.
023400     EXIT.
023500*
023600 1200-LOAD-PRODUCT-TABLE.
023700     MOVE ZEROS TO WS-PRODUCT-TABLE-COUNT.
023800     PERFORM 1210-LOAD-ONE-PRODUCT
023900         THRU 1210-EXIT
024000         UNTIL OLD-MASTER-PRODUCT-EOF.
024100 1200-EXIT.
024200     EXIT.
024300*
024400 1210-LOAD-ONE-PRODUCT.
024500     READ PRODUCT-MASTER-OLD
024600         AT END
024700             SET OLD-MASTER-PRODUCT-EOF TO TRUE
024800             GO TO 1210-EXIT
024900     END-READ.
025000     ADD 1 TO W-OLD-RECS-READ
025100                WS-PRODUCT-TABLE-COUNT.
025200     SET PT-IDX TO WS-PRODUCT-TABLE-COUNT.
025300     MOVE PROD-PRODUCT-ID   TO PT-PRODUCT-ID   (PT-IDX).
025400     MOVE PROD-PRODUCT-NAME TO PT-PRODUCT-NAME (PT-IDX).
025500     MOVE PROD-CATEGORY     TO PT-CATEGORY     (PT-IDX).
025600     MOVE PROD-BRAND        TO PT-BRAND        (PT-IDX).
025700     MOVE PROD-PRICE        TO PT-PRICE        (PT-IDX).
025800     MOVE PROD-STOCK        TO PT-STOCK        (PT-IDX).
025900     MOVE PROD-SELLER-ID    TO PT-SELLER-ID    (PT-IDX).
026000 1210-EXIT.
026100     EXIT.
026200*
026300 1300-LOAD-VOUCHER-TABLE.
026400     MOVE ZEROS TO WS-VOUCHER-TABLE-COUNT.
026500     PERFORM 1310-LOAD-ONE-VOUCHER
026600         THRU 1310-EXIT
026700         UNTIL OLD-MASTER-VOUCHER-EOF.
026800 1300-EXIT.
026900     EXIT.
027000*
027100 1310-LOAD-ONE-VOUCHER.
027200     READ VOUCHER-MASTER-OLD
027300         AT END
027400             SET OLD-MASTER-VOUCHER-EOF TO TRUE
027500             GO TO 1310-EXIT
027600     END-READ.
027700     ADD 1 TO WS-VOUCHER-TABLE-COUNT.
027800     SET VT-IDX TO WS-VOUCHER-TABLE-COUNT.
027900     MOVE VCH-VOUCHER-CODE  TO VT-CODE         (VT-IDX).
028000     MOVE VCH-VOUCHER-TYPE  TO VT-TYPE         (VT-IDX).
028100     MOVE VCH-VALUE         TO VT-VALUE        (VT-IDX).
028200     MOVE VCH-MIN-PURCHASE  TO VT-MIN-PURCHASE (VT-IDX).
028300     MOVE VCH-MAX-DISCOUNT  TO VT-MAX-DISCOUNT (VT-IDX).
028400     MOVE VCH-USAGE-LIMIT   TO VT-USAGE-LIMIT  (VT-IDX).
028500     MOVE VCH-USAGE-COUNT   TO VT-USAGE-COUNT  (VT-IDX).
028600     MOVE VCH-START-DATE    TO VT-START-DATE   (VT-IDX).
028700     MOVE VCH-END-DATE      TO VT-END-DATE     (VT-IDX).
028800     MOVE VCH-IS-ACTIVE     TO VT-IS-ACTIVE    (VT-IDX).
028900     MOVE VCH-SELLER-ID     TO VT-SELLER-ID    (VT-IDX).
029000 1310-EXIT.
029100     EXIT.
029200*
029300 1400-LOAD-REFERRAL-TABLE.
029400     MOVE ZEROS TO WS-REFERRAL-TABLE-COUNT.
029500     PERFORM 1410-LOAD-ONE-REFERRAL
029600         THRU 1410-EXIT
029700         UNTIL OLD-MASTER-REFERRAL-EOF.
029800 1400-EXIT.
029900     EXIT.
030000*
030100 1410-LOAD-ONE-REFERRAL.
030200     READ REFERRAL-MASTER-OLD
030300         AT END
030400             SET OLD-MASTER-REFERRAL-EOF TO TRUE
030500             GO TO 1410-EXIT
030600     END-READ.
030700     ADD 1 TO WS-REFERRAL-TABLE-COUNT.
030800     SET RT-IDX TO WS-REFERRAL-TABLE-COUNT.
030900     MOVE REF-REFERRAL-CODE  TO RT-CODE          (RT-IDX).
031000     MOVE REF-USER-ID        TO RT-USER-ID        (RT-IDX).
031100     MOVE REF-USAGE-COUNT    TO RT-USAGE-COUNT    (RT-IDX).
031200     MOVE REF-REWARD-AMOUNT  TO RT-REWARD-AMOUNT  (RT-IDX).
031300     MOVE REF-TOTAL-EARNINGS TO RT-TOTAL-EARNINGS (RT-IDX).
031400     MOVE REF-IS-ACTIVE      TO RT-IS-ACTIVE      (RT-IDX).
031500 1410-EXIT.
031600     EXIT.
031700*
031800*---------------------------------------------------------------
031900*    2000-PROCESS-ONE-ORDER - CURRENT RECORD IS ALWAYS AN OR-
032000*    HEADER-RECORD ON ENTRY.  READS FORWARD THROUGH THE LINE
032100*    ITEMS THAT FOLLOW IT UNTIL THE NEXT HEADER OR EOF.
032200*---------------------------------------------------------------
032300 2000-PROCESS-ONE-ORDER.
032400     PERFORM 2050-START-NEW-ORDER
032500         THRU 2050-EXIT.
032600     PERFORM 3000-READ-ORDER-REQUEST
032700         THRU 3000-EXIT.
032800     PERFORM 2100-PROCESS-LINE-ITEM
032900         THRU 2100-EXIT
033000         UNTIL ORDER-REQUEST-AT-EOF
033100            OR OR-HEADER-RECORD.
033200     IF  NOT ORDER-IS-REJECTED
033300         PERFORM 2200-APPLY-VOUCHER
033400             THRU 2200-EXIT
033500         PERFORM 2300-COMPUTE-MONEY-FIELDS
033600             THRU 2300-EXIT
033700         PERFORM 2400-UPDATE-VOUCHER-USAGE
033800             THRU 2400-EXIT
033900         PERFORM 2500-UPDATE-REFERRAL-EARNINGS
034000             THRU 2500-EXIT
034100         PERFORM 2600-WRITE-ORDER
034200             THRU 2600-EXIT
034300     ELSE
034400         PERFORM 2700-WRITE-REJECT-LINE
034500             THRU 2700-EXIT
034600     END-IF.
034700 2000-EXIT.
034800     EXIT.
034900*
035000 2050-START-NEW-ORDER.
035100     MOVE OR-CUSTOMER-ID    TO W-CURRENT-CUSTOMER-ID.
035200     MOVE OR-PAYMENT-METHOD TO W-CURRENT-PAYMENT-METHOD.
035300     MOVE OR-VOUCHER-CODE   TO W-CURRENT-VOUCHER-CODE.
035400     MOVE OR-REFERRAL-CODE  TO W-CURRENT-REFERRAL-CODE.
035500     MOVE ZEROS TO WS-ITEM-COUNT W-SUBTOTAL W-DISCOUNT
035600                   W-SHIPPING W-TAX W-ORDER-TOTAL.
035700     MOVE "N" TO W-ORDER-REJECTED.
035800     MOVE SPACES TO W-STOCK-SHORT-PRODUCT-ID.
035900     ADD 1 TO W-ORDER-SEQUENCE-NUMBER.
036000     MOVE W-ORDER-SEQUENCE-NUMBER TO W-ORD-NUM-SEQ.
036100 2050-EXIT.
036200     EXIT.
036300*
036400 2100-PROCESS-LINE-ITEM.
036500     ADD 1 TO WS-ITEM-COUNT.
036600     SET ITM-IDX TO WS-ITEM-COUNT.
036700     MOVE OR-PRODUCT-ID TO ITM-PRODUCT-ID (ITM-IDX).
036800     MOVE OR-QUANTITY   TO ITM-QUANTITY   (ITM-IDX).
036900     PERFORM 2110-CHECK-STOCK
037000         THRU 2110-EXIT.
037100     PERFORM 3000-READ-ORDER-REQUEST
037200         THRU 3000-EXIT.
037300 2100-EXIT.
037400     EXIT.
037500*
037600 2110-CHECK-STOCK.
037700     SEARCH ALL PT-ENTRY
037800         AT END
037900             MOVE "Y" TO W-ORDER-REJECTED
038000             MOVE ITM-PRODUCT-ID (ITM-IDX) TO W-STOCK-SHORT-PRODUCT-ID
038100         WHEN PT-PRODUCT-ID (PT-IDX) = ITM-PRODUCT-ID (ITM-IDX)
038200             IF  PT-STOCK (PT-IDX) < ITM-QUANTITY (ITM-IDX)
038300                 MOVE "Y" TO W-ORDER-REJECTED
038400                 MOVE ITM-PRODUCT-ID (ITM-IDX)
038500                     TO W-STOCK-SHORT-PRODUCT-ID
038600             ELSE
038700                 MOVE PT-IDX TO ITM-PRODUCT-TBL-IDX (ITM-IDX)
038800                 MOVE PT-PRICE (PT-IDX) TO ITM-PRICE (ITM-IDX)
038900                 COMPUTE ITM-SUBTOTAL (ITM-IDX) =
039000                     PT-PRICE (PT-IDX) * ITM-QUANTITY (ITM-IDX)
039100                 ADD ITM-SUBTOTAL (ITM-IDX) TO W-SUBTOTAL
039200             END-IF
039300     END-SEARCH.
039400 2110-EXIT.
039500     EXIT.
039600*
039700*---------------------------------------------------------------
039800*    2200-APPLY-VOUCHER - VOUCHER MUST BE ACTIVE, WITHIN ITS
039900*    START/END DATE RANGE, UNDER ITS USAGE LIMIT AND THE ORDER
040000*    MUST MEET ITS MINIMUM PURCHASE, OR THE VOUCHER IS SILENTLY
040100*    IGNORED (NO DISCOUNT, NO REJECTION OF THE ORDER).
040200*---------------------------------------------------------------
040300 2200-APPLY-VOUCHER.
040400     MOVE "N" TO W-VOUCHER-FOUND.
040500     MOVE "N" TO W-VOUCHER-APPLIED.
040600     MOVE ZEROS TO W-CURRENT-VOUCHER-IDX.
040700     IF  W-CURRENT-VOUCHER-CODE NOT = SPACES
040800         SEARCH ALL VT-ENTRY
040900             AT END
041000                 CONTINUE
041100             WHEN VT-CODE (VT-IDX) = W-CURRENT-VOUCHER-CODE
041200                 MOVE "Y" TO W-VOUCHER-FOUND
041300                 MOVE VT-IDX TO W-CURRENT-VOUCHER-IDX
041400         END-SEARCH
041500     END-IF.
041600     IF  VOUCHER-WAS-FOUND
041700         PERFORM 2210-VALIDATE-AND-DISCOUNT
041800             THRU 2210-EXIT
041900     END-IF.
042000 2200-EXIT.
042100     EXIT.
042200*
042300 2210-VALIDATE-AND-DISCOUNT.
042400     SET VT-IDX TO W-CURRENT-VOUCHER-IDX.
042500     IF  VT-TBL-ACTIVE (VT-IDX)
042600         AND W-TODAY-CCYYMMDD NOT < VT-START-DATE (VT-IDX)
042700         AND W-TODAY-CCYYMMDD NOT > VT-END-DATE (VT-IDX)
042750         AND (VT-USAGE-LIMIT (VT-IDX) = 0
042760             OR VT-USAGE-COUNT (VT-IDX) < VT-USAGE-LIMIT (VT-IDX))
042800         AND W-SUBTOTAL NOT < VT-MIN-PURCHASE (VT-IDX)
042900         EVALUATE TRUE
043000             WHEN VT-TBL-PERCENTAGE (VT-IDX)
043100                 COMPUTE W-DISCOUNT ROUNDED =
043200                     W-SUBTOTAL * VT-VALUE (VT-IDX) / 100
043300                 IF  VT-MAX-DISCOUNT (VT-IDX) > 0
043310                     AND W-DISCOUNT > VT-MAX-DISCOUNT (VT-IDX)
043400                     MOVE VT-MAX-DISCOUNT (VT-IDX) TO W-DISCOUNT
043500                 END-IF
043600             WHEN VT-TBL-FIXED-AMOUNT (VT-IDX)
043700                 MOVE VT-VALUE (VT-IDX) TO W-DISCOUNT
043800             WHEN VT-TBL-FREE-SHIPPING (VT-IDX)
043900                 MOVE ZEROS TO W-DISCOUNT
044000             WHEN OTHER
044100                 MOVE ZEROS TO W-DISCOUNT
044200         END-EVALUATE
044300         MOVE "Y" TO W-VOUCHER-APPLIED
044400     END-IF.
044500 2210-EXIT.
044600     EXIT.
044700*
044800 2300-COMPUTE-MONEY-FIELDS.
044900     PERFORM 2310-COMPUTE-SHIPPING
045000         THRU 2310-EXIT.
045100     PERFORM 2320-COMPUTE-TAX
045200         THRU 2320-EXIT.
045300     PERFORM 2330-COMPUTE-TOTAL
045400         THRU 2330-EXIT.
045500 2300-EXIT.
045600     EXIT.
045700*
045800 2310-COMPUTE-SHIPPING.
045810*    FREE_SHIPPING VOUCHERS ARE NOT GIVEN ANY SPECIAL TREATMENT
045820*    HERE - THE SUBTOTAL-AFTER-DISCOUNT THRESHOLD TEST BELOW IS
045830*    THE ONLY WAY SHIPPING IS EVER WAIVED.
046200     IF  (W-SUBTOTAL - W-DISCOUNT) NOT < W-FREE-SHIP-THRESHOLD
046300         MOVE ZEROS TO W-SHIPPING
046400     ELSE
046500         MOVE W-STANDARD-SHIPPING TO W-SHIPPING
046600     END-IF.
046800 2310-EXIT.
046900     EXIT.
047000*
047100 2320-COMPUTE-TAX.
047200     COMPUTE W-TAX ROUNDED =
047300         (W-SUBTOTAL - W-DISCOUNT) * W-TAX-RATE.
047400 2320-EXIT.
047500     EXIT.
047600*
047700 2330-COMPUTE-TOTAL.
047800     COMPUTE W-ORDER-TOTAL =
047900         W-SUBTOTAL - W-DISCOUNT + W-SHIPPING + W-TAX.
048000 2330-EXIT.
048100     EXIT.
048200*
048300 2400-UPDATE-VOUCHER-USAGE.
048400     IF  VOUCHER-WAS-APPLIED
048500         SET VT-IDX TO W-CURRENT-VOUCHER-IDX
048600         ADD 1 TO VT-USAGE-COUNT (VT-IDX)
048700     END-IF.
048800 2400-EXIT.
048900     EXIT.
049000*
049100 2500-UPDATE-REFERRAL-EARNINGS.
049200     MOVE "N" TO W-REFERRAL-FOUND.
049300     IF  W-CURRENT-REFERRAL-CODE NOT = SPACES
049400         SEARCH ALL RT-ENTRY
049500             AT END
049600                 CONTINUE
049700             WHEN RT-CODE (RT-IDX) = W-CURRENT-REFERRAL-CODE
049800                 MOVE "Y" TO W-REFERRAL-FOUND
049900                 MOVE RT-IDX TO W-CURRENT-REFERRAL-IDX
050000         END-SEARCH
050100     END-IF.
050200     IF  REFERRAL-WAS-FOUND
050300         SET RT-IDX TO W-CURRENT-REFERRAL-IDX
050400         IF  RT-TBL-ACTIVE (RT-IDX)
050500             ADD 1 TO RT-USAGE-COUNT (RT-IDX)
050600             ADD RT-REWARD-AMOUNT (RT-IDX) TO RT-TOTAL-EARNINGS (RT-IDX)
050700         END-IF
050800     END-IF.
050900 2500-EXIT.
051000     EXIT.
051100*
051200 2600-WRITE-ORDER.
051300     MOVE W-BUILD-ORDER-NUMBER-R TO ORD-ORDER-NUMBER.
051400     MOVE W-CURRENT-CUSTOMER-ID    TO ORD-CUSTOMER-ID.
051500     SET ORD-PENDING               TO TRUE.
051600     MOVE W-SUBTOTAL               TO ORD-SUBTOTAL.
051700     MOVE W-DISCOUNT               TO ORD-DISCOUNT.
051800     MOVE W-SHIPPING               TO ORD-SHIPPING.
051900     MOVE W-TAX                    TO ORD-TAX.
052000     MOVE W-ORDER-TOTAL            TO ORD-TOTAL.
052100     MOVE W-CURRENT-PAYMENT-METHOD TO ORD-PAYMENT-METHOD.
052200     SET ORD-PAYMENT-PENDING       TO TRUE.
052300     MOVE W-CURRENT-VOUCHER-CODE   TO ORD-VOUCHER-CODE.
052400     MOVE W-CURRENT-REFERRAL-CODE  TO ORD-REFERRAL-CODE.
052500     MOVE W-TODAY-CCYYMMDD         TO ORD-CREATED-DATE.
052600     MOVE W-TODAY-HHMMSS           TO ORD-CREATED-TIME.
052700     MOVE SPACES                   TO ORD-CANCEL-REASON.
052800     MOVE ZEROS                    TO ORD-CANCELLED-DATE.
052900     MOVE ORDER-RECORD             TO ORDER-RECORD-NEW.
053000     WRITE ORDER-RECORD-NEW.
053100     ADD 1 TO W-ORDERS-WRITTEN.
053200     PERFORM 2610-WRITE-ORDER-ITEMS
053300         THRU 2610-EXIT
053400         VARYING ITM-IDX FROM 1 BY 1
053500         UNTIL ITM-IDX > WS-ITEM-COUNT.
053600 2600-EXIT.
053700     EXIT.
053800*
053900 2610-WRITE-ORDER-ITEMS.
054000     MOVE ORD-ORDER-NUMBER          TO ORDIT-ORDER-NUMBER.
054100     MOVE ITM-PRODUCT-ID (ITM-IDX)  TO ORDIT-PRODUCT-ID.
054200     MOVE ITM-QUANTITY   (ITM-IDX)  TO ORDIT-QUANTITY.
054300     MOVE ITM-PRICE      (ITM-IDX)  TO ORDIT-PRICE.
054400     MOVE ITM-SUBTOTAL   (ITM-IDX)  TO ORDIT-SUBTOTAL.
054500     WRITE ORDER-ITEM-RECORD.
054600     ADD 1 TO W-ITEMS-WRITTEN.
054700     SET PT-IDX TO ITM-PRODUCT-TBL-IDX (ITM-IDX).
054800     SUBTRACT ITM-QUANTITY (ITM-IDX) FROM PT-STOCK (PT-IDX).
054900 2610-EXIT.
055000     EXIT.
055100*
055200 2700-WRITE-REJECT-LINE.
055300     MOVE W-CURRENT-CUSTOMER-ID TO RDL-CUSTOMER-ID.
055400     IF  W-STOCK-SHORT-PRODUCT-ID = SPACES
055500         MOVE "ORDER REJECTED" TO RDL-REASON
055600     ELSE
055700         STRING "INSUFFICIENT STOCK - PRODUCT "
055800             W-STOCK-SHORT-PRODUCT-ID
055900             DELIMITED BY SIZE INTO RDL-REASON
056000     END-IF.
056100     WRITE REJECT-PRINT-RECORD FROM REJECT-DETAIL-ALPHA.
056200     ADD 1 TO W-ORDERS-REJECTED.
056300     MOVE SPACES TO REJECT-DETAIL-LINE.
056400 2700-EXIT.
056500     EXIT.
056600*
056700 3000-READ-ORDER-REQUEST.
056800     READ ORDER-REQUEST-FILE
056900         AT END
057000             MOVE "Y" TO W-ORDER-REQUEST-EOF
057100     END-READ.
057200 3000-EXIT.
057300     EXIT.
057400*
057500 8000-FINALIZE.
057600     PERFORM 8100-SPILL-PRODUCT-TABLE
057700         THRU 8100-EXIT
057800         VARYING PT-IDX FROM 1 BY 1
057900         UNTIL PT-IDX > WS-PRODUCT-TABLE-COUNT.
058000     PERFORM 8200-SPILL-VOUCHER-TABLE
058100         THRU 8200-EXIT
058200         VARYING VT-IDX FROM 1 BY 1
058300         UNTIL VT-IDX > WS-VOUCHER-TABLE-COUNT.
058400     PERFORM 8300-SPILL-REFERRAL-TABLE
058500         THRU 8300-EXIT
058600         VARYING RT-IDX FROM 1 BY 1
058700         UNTIL RT-IDX > WS-REFERRAL-TABLE-COUNT.
058800     CLOSE PRODUCT-MASTER-OLD  VOUCHER-MASTER-OLD
058900           REFERRAL-MASTER-OLD ORDER-REQUEST-FILE
059000           ORDER-MASTER-NEW    ORDER-ITEM-FILE
059100           PRODUCT-MASTER-NEW  VOUCHER-MASTER-NEW
059200           REFERRAL-MASTER-NEW REJECT-REPORT-FILE.
059300     DISPLAY "ORDER-INTAKE RUN TOTALS -".
059400     DISPLAY "  ORDERS WRITTEN ............ " W-ORDERS-WRITTEN.
059500     DISPLAY "  ORDERS REJECTED ........... " W-ORDERS-REJECTED.
059600     DISPLAY "  ORDER-ITEM RECORDS WRITTEN . " W-ITEMS-WRITTEN.
059700 8000-EXIT.
059800     EXIT.
059900*
060000 8100-SPILL-PRODUCT-TABLE.
060100     MOVE PT-PRODUCT-ID   (PT-IDX) TO PROD-PRODUCT-ID.
060200     MOVE PT-PRODUCT-NAME (PT-IDX) TO PROD-PRODUCT-NAME.
060300     MOVE PT-CATEGORY     (PT-IDX) TO PROD-CATEGORY.
060400     MOVE PT-BRAND        (PT-IDX) TO PROD-BRAND.
060500     MOVE PT-PRICE        (PT-IDX) TO PROD-PRICE.
060600     MOVE PT-STOCK        (PT-IDX) TO PROD-STOCK.
060700     MOVE PT-SELLER-ID    (PT-IDX) TO PROD-SELLER-ID.
060800     MOVE PRODUCT-RECORD           TO PRODUCT-RECORD-NEW.
060900     WRITE PRODUCT-RECORD-NEW.
061000 8100-EXIT.
061100     EXIT.
061200*
061300 8200-SPILL-VOUCHER-TABLE.
061400     MOVE VT-CODE         (VT-IDX) TO VCH-VOUCHER-CODE.
061500     MOVE VT-TYPE         (VT-IDX) TO VCH-VOUCHER-TYPE.
061600     MOVE VT-VALUE        (VT-IDX) TO VCH-VALUE.
061700     MOVE VT-MIN-PURCHASE (VT-IDX) TO VCH-MIN-PURCHASE.
061800     MOVE VT-MAX-DISCOUNT (VT-IDX) TO VCH-MAX-DISCOUNT.
061900     MOVE VT-USAGE-LIMIT  (VT-IDX) TO VCH-USAGE-LIMIT.
062000     MOVE VT-USAGE-COUNT  (VT-IDX) TO VCH-USAGE-COUNT.
062100     MOVE VT-START-DATE   (VT-IDX) TO VCH-START-DATE.
062200     MOVE VT-END-DATE     (VT-IDX) TO VCH-END-DATE.
062300     MOVE VT-IS-ACTIVE    (VT-IDX) TO VCH-IS-ACTIVE.
062400     MOVE VT-SELLER-ID    (VT-IDX) TO VCH-SELLER-ID.
062500     MOVE VOUCHER-RECORD           TO VOUCHER-RECORD-NEW.
062600     WRITE VOUCHER-RECORD-NEW.
062700 8200-EXIT.
062800     EXIT.
062900*
063000 8300-SPILL-REFERRAL-TABLE.
063100     MOVE RT-CODE          (RT-IDX) TO REF-REFERRAL-CODE.
063200     MOVE RT-USER-ID       (RT-IDX) TO REF-USER-ID.
063300     MOVE RT-USAGE-COUNT   (RT-IDX) TO REF-USAGE-COUNT.
063400     MOVE RT-REWARD-AMOUNT (RT-IDX) TO REF-REWARD-AMOUNT.
063500     MOVE RT-TOTAL-EARNINGS (RT-IDX) TO REF-TOTAL-EARNINGS.
063600     MOVE RT-IS-ACTIVE     (RT-IDX) TO REF-IS-ACTIVE.
063700     MOVE REFERRAL-RECORD           TO REFERRAL-RECORD-NEW.
063800     WRITE REFERRAL-RECORD-NEW.
063900 8300-EXIT.
064000     EXIT.
064100*
064200 9900-ABEND-RUN.
064300     DISPLAY "*** ORDER-INTAKE ABEND: " W-ABEND-MESSAGE.
064400     MOVE 16 TO RETURN-CODE.
064500     STOP RUN.
064600 9900-EXIT.
064700     EXIT.
