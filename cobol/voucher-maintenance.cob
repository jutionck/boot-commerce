000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VOUCHER-MAINTENANCE.
000300 AUTHOR.         R. HALVORSEN.
000400 INSTALLATION.   DATA PROCESSING.
000500 DATE-WRITTEN.   MAY 6, 1991.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
000800*
000900*---------------------------------------------------------------
001000*    C H A N G E   L O G
001100*---------------------------------------------------------------
001200*    05/06/91  R.HALVORSEN  INITIAL RELEASE (TKT 4402).  OLD-
001300*              MASTER/TRANSACTION/NEW-MASTER RUN THAT ADDS AND
001400*              CHANGES PROMOTIONAL VOUCHER CODES.
001500*    11/14/94  R.HALVORSEN  ADDED VCH-MAX-DISCOUNT CAP EDIT FOR
001600*              PERCENTAGE VOUCHERS (TKT 5920).
001700*    03/02/96  D.KOWALCZYK  REJECTED-TRANSACTION LISTING ADDED
001800*              SO OPERATIONS NO LONGER HAS TO GREP THE CONSOLE
001900*              LOG FOR "REJECTED" MESSAGES (TKT 6533).
002000*    09/02/98  T.OKONKWO    Y2K REVIEW.  VCH-START-DATE AND
002100*              VCH-END-DATE ALREADY CARRY FULL 4-DIGIT CENTURY
002200*              (SEE FDVCHMST.CBL).  RECERTIFIED, NO CODE CHANGE.
002300*    04/19/99  T.OYELARAN   YEAR-2000 FINAL SIGN-OFF PASS OVER
002400*              ALL DATE COMPARES IN 2000-APPLY-ONE-TRANSACTION -
002500*              ALL COMPARES ARE CCYYMMDD, NO WINDOWING NEEDED.
002600*---------------------------------------------------------------
002700*
002800*    THIS RUN MAINTAINS THE PROMOTIONAL VOUCHER MASTER.  THE
002900*    OLD MASTER (VOUCHER-MASTER-OLD) IS MATCHED AGAINST THE
003000*    DAY'S SORTED MAINTENANCE TRANSACTIONS (VOUCHER-TXN-FILE,
003100*    ACTION "A" = ADD, "C" = CHANGE) AND A NEW MASTER
003200*    GENERATION (VOUCHER-MASTER-NEW) IS WRITTEN.  VCH-USAGE-
003300*    COUNT IS NEVER TAKEN FROM A TRANSACTION - IT IS CARRIED
003400*    FORWARD UNCHANGED FROM THE OLD MASTER (ORDER-INTAKE IS THE
003500*    ONLY PROGRAM THAT EVER ADVANCES IT).
003600*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS VALID-VOUCHER-TYPE-CLASS IS "P", "F", "S"
004500     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004600 INPUT-OUTPUT SECTION.
004700   FILE-CONTROL.
004800
004900      COPY "SLVCHMST.CBL".
005000      COPY "SLVCHTXN.CBL".
005100
005200      SELECT REJECT-REPORT-FILE
005300             ASSIGN TO VCHRJCT
005400             ORGANIZATION IS LINE SEQUENTIAL.
005500
005600 DATA DIVISION.
005700   FILE SECTION.
005800
005900      COPY "FDVCHMST.CBL".
006000      COPY "FDVCHTXN.CBL".
006100
006200      FD  REJECT-REPORT-FILE
006300          LABEL RECORDS ARE OMITTED.
006400      01  REJECT-PRINT-RECORD          PIC X(80).
006500
006600   WORKING-STORAGE SECTION.
006700*
006800*    RUN-CONTROL SWITCHES AND COUNTERS -
006900      01  W-OLD-MASTER-EOF              PIC X.
007000          88  OLD-MASTER-AT-EOF         VALUE "Y".
007100      01  W-TXN-FILE-EOF                PIC X.
007200          88  TXN-FILE-AT-EOF           VALUE "Y".
007300      01  W-VALID-TRANSACTION           PIC X.
007400          88  TRANSACTION-IS-VALID      VALUE "Y".
007500
007600      77  W-OLD-RECS-READ               PIC 9(7)   COMP.
007700      77  W-TXN-RECS-READ               PIC 9(7)   COMP.
007800      77  W-NEW-RECS-WRITTEN            PIC 9(7)   COMP.
007900      77  W-ADD-COUNT                   PIC 9(7)   COMP.
008000      77  W-CHANGE-COUNT                PIC 9(7)   COMP.
008100      77  W-REJECT-COUNT                PIC 9(7)   COMP.
008200      77  W-PAGE-NUMBER                 PIC 9(4)   COMP.
008300      77  W-LINES-ON-PAGE               PIC 99     COMP.
008400          88  W-PAGE-IS-FULL            VALUE 55 THRU 99.
008500*
008600*    WORKING COPY OF THE MASTER RECORD, BUILT UP FROM THE OLD
008700*    MASTER AND/OR THE TRANSACTION BEFORE IT IS WRITTEN TO THE
008800*    NEW MASTER GENERATION -
008900      01  W-BUILD-VOUCHER-RECORD.
009000          05  BLD-VOUCHER-CODE          PIC X(20).
009100          05  BLD-VOUCHER-NAME          PIC X(100).
009200          05  BLD-VOUCHER-TYPE          PIC X(13).
009300          05  BLD-VALUE                 PIC 9(8)V99.
009400          05  BLD-MIN-PURCHASE          PIC 9(8)V99.
009500          05  BLD-MAX-DISCOUNT          PIC 9(8)V99.
009600          05  BLD-USAGE-LIMIT           PIC 9(7).
009700          05  BLD-USAGE-COUNT           PIC 9(7).
009800          05  BLD-START-DATE            PIC 9(8).
009900          05  BLD-END-DATE              PIC 9(8).
010000          05  BLD-IS-ACTIVE             PIC X(1).
010100          05  BLD-SELLER-ID             PIC X(36).
010200          05  BLD-FILLER                PIC X(20).
010300      01  W-BUILD-VOUCHER-ALPHA REDEFINES W-BUILD-VOUCHER-RECORD
010400                                    PIC X(250).
010500*
010600*    DATE BREAKOUT USED WHEN THE REJECT LISTING PRINTS A
010700*    START/END DATE IN MM/DD/CCYY FORM -
010800      77  W-DATE-BREAKOUT               PIC 9(8).
010900      01  W-DATE-BREAKOUT-R REDEFINES W-DATE-BREAKOUT.
011000          05  W-DATE-CCYY               PIC 9(4).
011100          05  W-DATE-MM                 PIC 9(2).
011200          05  W-DATE-DD                 PIC 9(2).
011300*
011400 01  REJECT-DETAIL-LINE.
011500     05  RDL-VOUCHER-CODE              PIC X(20).
011600     05  FILLER                        PIC X(02) VALUE SPACES.
011700     05  RDL-ACTION                    PIC X(08).
011800     05  FILLER                        PIC X(02) VALUE SPACES.
011900     05  RDL-REASON                    PIC X(40).
012000     05  FILLER                        PIC X(08) VALUE SPACES.
012100 01  REJECT-DETAIL-ALPHA REDEFINES REJECT-DETAIL-LINE PIC X(80).
012200*
012300 01  REJECT-HEADING-1.
012400     05  FILLER  PIC X(30) VALUE "VOUCHER MAINTENANCE - REJECTS".
012500     05  FILLER  PIC X(45) VALUE SPACES.
012600     05  FILLER  PIC X(05) VALUE "PAGE:".
012700 01  REJECT-HEADING-2.
012800     05  FILLER  PIC X(20) VALUE "VOUCHER CODE".
012900     05  FILLER  PIC X(10) VALUE SPACES.
013000     05  FILLER  PIC X(08) VALUE "ACTION".
013100     05  FILLER  PIC X(02) VALUE SPACES.
013200     05  FILLER  PIC X(40) VALUE "REASON".
013300*
013400 77  W-ABEND-MESSAGE                    PIC X(60).
013500*_________________________________________________________________
013600 PROCEDURE DIVISION.
013700*
013800 1000-MAINLINE.
013900     PERFORM 1100-INITIALIZE
014000         THRU 1100-EXIT.
014100     PERFORM 2000-APPLY-ONE-TRANSACTION
014200         THRU 2000-EXIT
014300         UNTIL OLD-MASTER-AT-EOF
014400            AND TXN-FILE-AT-EOF.
014500     PERFORM 8000-FINALIZE
014600         THRU 8000-EXIT.
014700     STOP RUN.
014800*
014900 1100-INITIALIZE.
015000     MOVE "N" TO W-OLD-MASTER-EOF.
015100     MOVE "N" TO W-TXN-FILE-EOF.
015200     MOVE ZEROS TO W-OLD-RECS-READ  W-TXN-RECS-READ
015300                   W-NEW-RECS-WRITTEN W-ADD-COUNT
015400                   W-CHANGE-COUNT  W-REJECT-COUNT
015500                   W-PAGE-NUMBER   W-LINES-ON-PAGE.
015600     SORT VOUCHER-SORT-WORK-FILE
015700         ON ASCENDING KEY VTS-VOUCHER-CODE
015800         USING VOUCHER-TXN-FILE
015900         GIVING VOUCHER-TXN-FILE.
016000     OPEN INPUT  VOUCHER-MASTER-OLD.
016100     OPEN INPUT  VOUCHER-TXN-FILE.
016200     OPEN OUTPUT VOUCHER-MASTER-NEW.
016300     OPEN OUTPUT REJECT-REPORT-FILE.
016400     PERFORM 9700-PRINT-HEADINGS
016500         THRU 9700-EXIT.
016600     PERFORM 3000-READ-OLD-MASTER
016700         THRU 3000-EXIT.
016800     PERFORM 3100-READ-TRANSACTION
016900         THRU 3100-EXIT.
017000 1100-EXIT.
017100     EXIT.
017200*
017300*---------------------------------------------------------------
017400*    2000-APPLY-ONE-TRANSACTION DRIVES THE CLASSIC OLD-MASTER/
017500*    TRANSACTION/NEW-MASTER MATCH.  THE KEY COMPARE IS DONE
017600*    HIGH-VALUES-ON-EOF SO A SPENT FILE ALWAYS SORTS HIGH.
017700*---------------------------------------------------------------
017800 2000-APPLY-ONE-TRANSACTION.
017900     IF  OLD-MASTER-AT-EOF
018000         PERFORM 2500-PROCESS-TRANSACTION-ONLY
018100             THRU 2500-EXIT
018200     ELSE
018300         IF  TXN-FILE-AT-EOF
018400             PERFORM 2600-COPY-OLD-MASTER-UNCHANGED
018500                 THRU 2600-EXIT
018600         ELSE
018700             IF  VCH-VOUCHER-CODE < VTS-VOUCHER-CODE
018800                 PERFORM 2600-COPY-OLD-MASTER-UNCHANGED
018900                     THRU 2600-EXIT
019000             ELSE
019100                 IF  VCH-VOUCHER-CODE > VTS-VOUCHER-CODE
019200                     PERFORM 2500-PROCESS-TRANSACTION-ONLY
019300                         THRU 2500-EXIT
019400                 ELSE
019500                     PERFORM 2700-PROCESS-MATCHED-CHANGE
019600                         THRU 2700-EXIT
019700                 END-IF
019800             END-IF
019900         END-IF
020000     END-IF.
020100 2000-EXIT.
020200     EXIT.
020300*
020400 2500-PROCESS-TRANSACTION-ONLY.
020500     IF  VT-ADD-VOUCHER
020600         PERFORM 2510-ADD-NEW-VOUCHER
020700             THRU 2510-EXIT
020800     ELSE
020900         MOVE "CHANGE  " TO RDL-ACTION
021000         MOVE "NO MATCHING VOUCHER CODE ON MASTER" TO RDL-REASON
021100         PERFORM 2900-WRITE-REJECT-LINE
021200             THRU 2900-EXIT
021300     END-IF.
021400     PERFORM 3100-READ-TRANSACTION
021450         THRU 3100-EXIT.
021500 2500-EXIT.
021600     EXIT.
021700*
021800 2510-ADD-NEW-VOUCHER.
021900     MOVE VT-VOUCHER-CODE   TO BLD-VOUCHER-CODE.
022000     MOVE VT-VOUCHER-NAME   TO BLD-VOUCHER-NAME.
022100     MOVE VT-VOUCHER-TYPE   TO BLD-VOUCHER-TYPE.
022200     MOVE VT-VALUE          TO BLD-VALUE.
022300     MOVE VT-MIN-PURCHASE   TO BLD-MIN-PURCHASE.
022400     MOVE VT-MAX-DISCOUNT   TO BLD-MAX-DISCOUNT.
022500     MOVE VT-USAGE-LIMIT    TO BLD-USAGE-LIMIT.
022600     MOVE ZEROS             TO BLD-USAGE-COUNT.
022700     MOVE VT-START-DATE     TO BLD-START-DATE.
022800     MOVE VT-END-DATE       TO BLD-END-DATE.
022900     MOVE VT-IS-ACTIVE      TO BLD-IS-ACTIVE.
023000     MOVE VT-SELLER-ID      TO BLD-SELLER-ID.
023100     MOVE SPACES            TO BLD-FILLER.
023200     PERFORM 2800-WRITE-NEW-MASTER
023300         THRU 2800-EXIT.
023400     ADD 1 TO W-ADD-COUNT.
023500 2510-EXIT.
023600     EXIT.
023700*
023800 2600-COPY-OLD-MASTER-UNCHANGED.
023900     MOVE VOUCHER-RECORD TO VOUCHER-RECORD-NEW.
024000     WRITE VOUCHER-RECORD-NEW.
024100     ADD 1 TO W-NEW-RECS-WRITTEN.
024200     PERFORM 3000-READ-OLD-MASTER
024300         THRU 3000-EXIT.
024400 2600-EXIT.
024500     EXIT.
024600*
024700 2700-PROCESS-MATCHED-CHANGE.
024800     IF  VT-ADD-VOUCHER
024900         MOVE "ADD     "  TO RDL-ACTION
025000         MOVE "VOUCHER CODE ALREADY ON MASTER" TO RDL-REASON
025100         PERFORM 2900-WRITE-REJECT-LINE
025200             THRU 2900-EXIT
025300         MOVE VOUCHER-RECORD TO VOUCHER-RECORD-NEW
025400         WRITE VOUCHER-RECORD-NEW
025500         ADD 1 TO W-NEW-RECS-WRITTEN
025600     ELSE
025700         MOVE VOUCHER-RECORD  TO W-BUILD-VOUCHER-ALPHA
025800         MOVE VT-VOUCHER-NAME TO BLD-VOUCHER-NAME
025900         MOVE VT-VOUCHER-TYPE TO BLD-VOUCHER-TYPE
026000         MOVE VT-VALUE        TO BLD-VALUE
026100         MOVE VT-MIN-PURCHASE TO BLD-MIN-PURCHASE
026200         MOVE VT-MAX-DISCOUNT TO BLD-MAX-DISCOUNT
026300         MOVE VT-USAGE-LIMIT  TO BLD-USAGE-LIMIT
026400         MOVE VT-START-DATE   TO BLD-START-DATE
026500         MOVE VT-END-DATE     TO BLD-END-DATE
026600         MOVE VT-IS-ACTIVE    TO BLD-IS-ACTIVE
026700         PERFORM 2800-WRITE-NEW-MASTER
026800             THRU 2800-EXIT
026900         ADD 1 TO W-CHANGE-COUNT
027000     END-IF.
027100     PERFORM 3100-READ-TRANSACTION
027200         THRU 3100-EXIT.
027300     IF  VCH-VOUCHER-CODE NOT = VTS-VOUCHER-CODE
027400         OR TXN-FILE-AT-EOF
027500         PERFORM 3000-READ-OLD-MASTER
027600             THRU 3000-EXIT
027700     END-IF.
027800 2700-EXIT.
027900     EXIT.
028000*
028100 2800-WRITE-NEW-MASTER.
028200     MOVE W-BUILD-VOUCHER-RECORD TO VOUCHER-RECORD-NEW.
028300     WRITE VOUCHER-RECORD-NEW.
028400     ADD 1 TO W-NEW-RECS-WRITTEN.
028500 2800-EXIT.
028600     EXIT.
028700*
028800 2900-WRITE-REJECT-LINE.
028900     MOVE VTS-VOUCHER-CODE TO RDL-VOUCHER-CODE.
029000     IF  W-LINES-ON-PAGE > 50
029100         PERFORM 9700-PRINT-HEADINGS
029200             THRU 9700-EXIT
029300     END-IF.
029400     WRITE REJECT-PRINT-RECORD FROM REJECT-DETAIL-ALPHA.
029500     ADD 1 TO W-LINES-ON-PAGE.
029600     ADD 1 TO W-REJECT-COUNT.
029700     MOVE SPACES TO REJECT-DETAIL-LINE.
029800 2900-EXIT.
029900     EXIT.
030000*
030100 3000-READ-OLD-MASTER.
030200     READ VOUCHER-MASTER-OLD
030300         AT END
030400             MOVE "Y" TO W-OLD-MASTER-EOF
030500             MOVE HIGH-VALUES TO VCH-VOUCHER-CODE
030600     END-READ.
030700     IF  NOT OLD-MASTER-AT-EOF
030800         ADD 1 TO W-OLD-RECS-READ
030900     END-IF.
031000 3000-EXIT.
031100     EXIT.
031200*
031300 3100-READ-TRANSACTION.
031400     READ VOUCHER-TXN-FILE
031500         AT END
031600             MOVE "Y" TO W-TXN-FILE-EOF
031700             MOVE HIGH-VALUES TO VTS-VOUCHER-CODE
031800     END-READ.
031900     IF  NOT TXN-FILE-AT-EOF
032000         ADD 1 TO W-TXN-RECS-READ
032100     END-IF.
032200 3100-EXIT.
032300     EXIT.
032400*
032500 8000-FINALIZE.
032600     CLOSE VOUCHER-MASTER-OLD VOUCHER-TXN-FILE
032700           VOUCHER-MASTER-NEW REJECT-REPORT-FILE.
032800     DISPLAY "VOUCHER-MAINTENANCE RUN TOTALS -".
032900     DISPLAY "  OLD MASTER RECORDS READ ... " W-OLD-RECS-READ.
033000     DISPLAY "  TRANSACTIONS READ ......... " W-TXN-RECS-READ.
033100     DISPLAY "  ADDS APPLIED .............. " W-ADD-COUNT.
033200     DISPLAY "  CHANGES APPLIED ........... " W-CHANGE-COUNT.
033300     DISPLAY "  TRANSACTIONS REJECTED ..... " W-REJECT-COUNT.
033400     DISPLAY "  NEW MASTER RECORDS WRITTEN  " W-NEW-RECS-WRITTEN.
033500 8000-EXIT.
033600     EXIT.
033700*
033800 9700-PRINT-HEADINGS.
033900     ADD 1 TO W-PAGE-NUMBER.
034000     MOVE SPACES TO REJECT-PRINT-RECORD.
034100     WRITE REJECT-PRINT-RECORD.
034200     WRITE REJECT-PRINT-RECORD FROM REJECT-HEADING-1.
034300     WRITE REJECT-PRINT-RECORD FROM REJECT-HEADING-2.
034400     MOVE ZEROS TO W-LINES-ON-PAGE.
034500 9700-EXIT.
034600     EXIT.
034700*
034800 9900-ABEND-RUN.
034900     DISPLAY "*** VOUCHER-MAINTENANCE ABEND: " W-ABEND-MESSAGE.
035000     MOVE 16 TO RETURN-CODE.
035100     STOP RUN.
035200 9900-EXIT.
035300     EXIT.
