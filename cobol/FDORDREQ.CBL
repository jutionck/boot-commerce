000100*
000200*    FDORDREQ.CBL
000300*    ORDER-REQUEST TRANSACTION RECORD.  OR-RECORD-TYPE "H"
000400*    CARRIES THE ORDER-LEVEL FIELDS (CUSTOMER, PAYMENT METHOD,
000500*    VOUCHER/REFERRAL CODES); "L" CARRIES ONE ORDERED LINE.
000600*    THE TWO SHARE ONE AREA SINCE ONLY ONE APPLIES PER RECORD.
000700*    ADDED 07/22/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4404)
000800*
000900    FD  ORDER-REQUEST-FILE
001000        LABEL RECORDS ARE STANDARD
001100        RECORD CONTAINS 100 CHARACTERS
001200        DATA RECORD IS ORDER-REQUEST-RECORD.
001300
001400    01  ORDER-REQUEST-RECORD.
001500        05  OR-RECORD-TYPE              PIC X(1).
001600            88  OR-HEADER-RECORD        VALUE "H".
001700            88  OR-LINE-RECORD          VALUE "L".
001800        05  OR-HEADER-AREA.
001900            10  OR-CUSTOMER-ID          PIC X(36).
002000            10  OR-PAYMENT-METHOD       PIC X(16).
002100            10  OR-VOUCHER-CODE         PIC X(20).
002200            10  OR-REFERRAL-CODE        PIC X(20).
002300            10  FILLER                  PIC X(7).
002400        05  OR-LINE-AREA REDEFINES OR-HEADER-AREA.
002500            10  OR-PRODUCT-ID           PIC X(36).
002600            10  OR-QUANTITY             PIC 9(5).
002700            10  FILLER                  PIC X(58).
