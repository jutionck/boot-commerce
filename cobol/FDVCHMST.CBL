000100*
000200*    FDVCHMST.CBL
000300*    VOUCHER MASTER RECORD - PROMOTIONAL DISCOUNT-CODE MASTER.
000400*    VOUCHER-TYPE 88-LEVELS MIRROR THE THREE CODES CARRIED BY
000500*    THE ORDER-INTAKE PRICING RUN.
000600*    ADDED 05/06/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4402)
000700*    CHGD  11/14/94 R.HALVORSEN  -  ADDED MAX-DISCOUNT CAP
000800*                                   FOR PERCENTAGE VOUCHERS
000900*                                   (TKT 5920)
001000*
001100    FD  VOUCHER-MASTER-OLD
001200        LABEL RECORDS ARE STANDARD
001300        RECORD CONTAINS 250 CHARACTERS
001400        DATA RECORD IS VOUCHER-RECORD.
001500
001600    01  VOUCHER-RECORD.
001700        05  VCH-VOUCHER-CODE            PIC X(20).
001800        05  VCH-VOUCHER-NAME            PIC X(100).
001900        05  VCH-VOUCHER-TYPE            PIC X(13).
002000            88  VCH-TYPE-PERCENTAGE     VALUE "PERCENTAGE".
002100            88  VCH-TYPE-FIXED-AMOUNT   VALUE "FIXED_AMOUNT".
002200            88  VCH-TYPE-FREE-SHIPPING  VALUE "FREE_SHIPPING".
002300        05  VCH-VALUE                   PIC 9(8)V99.
002400        05  VCH-MIN-PURCHASE            PIC 9(8)V99.
002500        05  VCH-MAX-DISCOUNT            PIC 9(8)V99.
002600        05  VCH-USAGE-LIMIT             PIC 9(7).
002700        05  VCH-USAGE-COUNT             PIC 9(7).
002800        05  VCH-START-DATE              PIC 9(8).
002900        05  VCH-END-DATE                PIC 9(8).
003000        05  VCH-IS-ACTIVE               PIC X(1).
003100            88  VCH-ACTIVE              VALUE "Y".
003200        05  VCH-SELLER-ID               PIC X(36).
003300        05  FILLER                      PIC X(20).
003400
003500    FD  VOUCHER-MASTER-NEW
003600        LABEL RECORDS ARE STANDARD
003700        RECORD CONTAINS 250 CHARACTERS
003800        DATA RECORD IS VOUCHER-RECORD-NEW.
003900
004000    01  VOUCHER-RECORD-NEW              PIC X(250).
