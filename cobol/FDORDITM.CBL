000100*
000200*    FDORDITM.CBL
000300*    ORDER-ITEM DETAIL RECORD, ONE PER ORDERED LINE.
000400*    ORDIT-ORDER-NUMBER TIES THE LINE BACK TO ITS ORDER-RECORD
000500*    HEADER (FDORDMST.CBL) SO THE STATUS-UPDATE AND PRODUCT-
000600*    ANALYTICS RUNS CAN MATCH DETAIL TO HEADER WITHOUT A DBMS.
000700*    ADDED 07/22/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4404)
000800*
000900    FD  ORDER-ITEM-FILE
001000        LABEL RECORDS ARE STANDARD
001100        RECORD CONTAINS 100 CHARACTERS
001200        DATA RECORD IS ORDER-ITEM-RECORD.
001300
001400    01  ORDER-ITEM-RECORD.
001500        05  ORDIT-ORDER-NUMBER          PIC X(30).
001600        05  ORDIT-PRODUCT-ID            PIC X(36).
001700        05  ORDIT-QUANTITY              PIC 9(5).
001800        05  ORDIT-PRICE                 PIC 9(8)V99.
001900        05  ORDIT-SUBTOTAL              PIC 9(8)V99.
002000        05  FILLER                      PIC X(9).
