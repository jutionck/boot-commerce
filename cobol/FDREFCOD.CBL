000100*
000200*    FDREFCOD.CBL
000300*    REFERRAL-CODE MASTER RECORD - CUSTOMER REFERRAL EARNINGS.
000400*    ADDED 06/18/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4403)
000500*
000600    FD  REFERRAL-MASTER-OLD
000700        LABEL RECORDS ARE STANDARD
000800        RECORD CONTAINS 100 CHARACTERS
000900        DATA RECORD IS REFERRAL-RECORD.
001000
001100    01  REFERRAL-RECORD.
001200        05  REF-REFERRAL-CODE           PIC X(20).
001300        05  REF-USER-ID                 PIC X(36).
001400        05  REF-USAGE-COUNT             PIC 9(7).
001500        05  REF-REWARD-AMOUNT           PIC 9(8)V99.
001600        05  REF-TOTAL-EARNINGS          PIC 9(8)V99.
001700        05  REF-IS-ACTIVE               PIC X(1).
001800            88  REF-ACTIVE              VALUE "Y".
001900        05  FILLER                      PIC X(16).
002000
002100    FD  REFERRAL-MASTER-NEW
002200        LABEL RECORDS ARE STANDARD
002300        RECORD CONTAINS 100 CHARACTERS
002400        DATA RECORD IS REFERRAL-RECORD-NEW.
002500
002600    01  REFERRAL-RECORD-NEW             PIC X(100).
