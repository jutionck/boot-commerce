000100*
000200*    SLREFTXN.CBL
000300*    FILE-CONTROL ENTRY FOR THE REFERRAL-CODE-MAINTENANCE
000400*    TRANSACTION FILE READ BY REFERRAL-CODE-MAINTENANCE.
000500*    SORTED ASCENDING REFERRAL-CODE BEFORE THE MATCH AGAINST THE
000600*    REFERRAL-CODE MASTER.
000700*    ADDED 06/18/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4403)
000800*
000900    SELECT REFERRAL-TXN-FILE
001000        ASSIGN TO REFTXN
001100        ORGANIZATION IS LINE SEQUENTIAL.
001300
001400    SELECT REFERRAL-SORT-WORK-FILE
001500        ASSIGN TO REFTWRK.
