000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BOOT-COMMERCE-BATCH.
000300 AUTHOR.         R. HALVORSEN.
000400 INSTALLATION.   DATA PROCESSING.
000500 DATE-WRITTEN.   JULY 22, 1991.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
000800*
000900*---------------------------------------------------------------
001000*    C H A N G E   L O G
001100*---------------------------------------------------------------
001200*    07/22/91  R.HALVORSEN  INITIAL RELEASE (TKT 4404).  DRIVES
001300*              ORDER-INTAKE AND ORDER-STATUS-UPDATE AS A SINGLE
001400*              JOB STREAM IN PLACE OF THE TWO SEPARATE JCL STEPS
001500*              THE OPERATORS WERE RUNNING BY HAND.
001600*    02/03/92  R.HALVORSEN  ORDER-STATUS-UPDATE ADDED TO THE
001700*              STREAM (TKT 4610).
001800*    11/14/94  D.KOWALCZYK  VOUCHER-MAINTENANCE AND REFERRAL-
001900*              CODE-MAINTENANCE ADDED AHEAD OF ORDER-INTAKE SO
002000*              THE DAY'S VOUCHER/REFERRAL FEEDS ARE POSTED
002100*              BEFORE ANY ORDER CAN USE THEM (TKT 5920).
002200*    09/14/92  R.HALVORSEN  DAILY-REVENUE-REPORT ADDED AS THE
002300*              LAST STEP OF THE NIGHT RUN (TKT 4711).
002400*    10/05/92  D.KOWALCZYK  ORDER-STATUS-REPORT ADDED (TKT 4790).
002500*    11/02/92  D.KOWALCZYK  PRODUCT-ANALYTICS-REPORT ADDED AS
002600*              THE FINAL STEP (TKT 4780).
002700*    03/11/93  R.HALVORSEN  UPSI-0 THROUGH UPSI-3 ADDED SO
002800*              OPERATIONS CAN SKIP THE THREE REPORT STEPS ON A
002900*              RERUN WITHOUT RESUBMITTING THE WHOLE STREAM
003000*              (TKT 5210).
003100*    09/02/98  T.OKONKWO    Y2K REVIEW.  W-RUN-DATE WIDENED TO A
003200*              FULL 8-DIGIT CENTURY DATE (TKT 7010).
003300*    04/19/99  T.OYELARAN   FINAL Y2K SIGN-OFF ON THE WHOLE
003400*              JOB STREAM.  NO FURTHER CHANGE REQUIRED.
003500*---------------------------------------------------------------
003600*
003700*    THIS PROGRAM IS THE SINGLE ENTRY POINT FOR THE NIGHTLY
003800*    BOOT-COMMERCE RUN.  IT CALLS EACH SUBORDINATE MODULE IN
003900*    TURN AND STOPS THE STREAM COLD IF ANY STEP RETURNS A
004000*    NON-ZERO RETURN-CODE, THE SAME WAY THE OLD JCL COND CODES
004100*    USED TO GATE THE NEXT STEP.  W-STEP-NAME IS CARRIED SO THE
004200*    ABEND MESSAGE IN 9900-ABEND-RUN NAMES THE STEP THAT FAILED.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STATUS IS SKIP-VOUCHER-REFERRAL-STEPS
004900     UPSI-1 ON STATUS IS SKIP-DAILY-REVENUE-STEP
005000     UPSI-2 ON STATUS IS SKIP-ORDER-STATUS-REPORT-STEP
005100     UPSI-3 ON STATUS IS SKIP-PRODUCT-ANALYTICS-STEP.
005400 DATA DIVISION.
005500   WORKING-STORAGE SECTION.
005600*
005700      01  W-RUN-DATE.
005800          05  W-RUN-CCYY          PIC 9(4).
005900          05  W-RUN-MM            PIC 9(2).
006000          05  W-RUN-DD            PIC 9(2).
006100          05  FILLER              PIC X(2).
006200      01  W-RUN-DATE-R REDEFINES W-RUN-DATE PIC X(10).
006300*
006400      01  W-STEP-LOG-LINE.
006500          05  FILLER              PIC X(9) VALUE "STEP - ".
006600          05  SL-STEP-NUMBER      PIC 99.
006700          05  FILLER              PIC X(3) VALUE SPACES.
006800          05  SL-STEP-NAME        PIC X(30).
006900          05  FILLER              PIC X(5) VALUE SPACES.
007000          05  SL-RETURN-CODE      PIC ZZ9.
007100          05  FILLER              PIC X(6) VALUE SPACES.
007200      01  W-STEP-LOG-LINE-ALPHA REDEFINES W-STEP-LOG-LINE
007300                                            PIC X(60).
007400*
007500      77  W-STEP-NUMBER           PIC 99      COMP VALUE 0.
007600      77  W-STEP-NAME             PIC X(30)   VALUE SPACES.
007700      77  W-ABEND-MESSAGE         PIC X(60)   VALUE SPACES.
007710*
007720      01  W-JOB-STEP-COUNTS.
007730          05  W-STEPS-EXECUTED    PIC 99      COMP.
007740          05  W-STEPS-SKIPPED     PIC 99      COMP.
007750          05  FILLER              PIC X(2).
007760      01  W-JOB-STEP-COUNTS-R REDEFINES W-JOB-STEP-COUNTS
007770                                            PIC X(4).
007800*_________________________________________________________________
007900 PROCEDURE DIVISION.
008000*
008100 1000-MAINLINE.
008150     MOVE ZEROS TO W-JOB-STEP-COUNTS.
008200     ACCEPT W-RUN-DATE-R FROM DATE.
008300     DISPLAY "BOOT-COMMERCE-BATCH STARTING - RUN DATE "
008400             W-RUN-DATE-R.
008500*
008600     IF  NOT SKIP-VOUCHER-REFERRAL-STEPS
008700         MOVE "VOUCHER-MAINTENANCE" TO W-STEP-NAME
008800         PERFORM 2000-RUN-ONE-STEP THRU 2000-EXIT
008900         CALL "VOUCHER-MAINTENANCE"
009000         PERFORM 2100-LOG-AND-CHECK-STEP THRU 2100-EXIT
009050     ELSE
009060         ADD 1 TO W-STEPS-SKIPPED
009100     END-IF.
009200*
009300     IF  NOT SKIP-VOUCHER-REFERRAL-STEPS
009400         MOVE "REFERRAL-CODE-MAINTENANCE" TO W-STEP-NAME
009500         PERFORM 2000-RUN-ONE-STEP THRU 2000-EXIT
009600         CALL "REFERRAL-CODE-MAINTENANCE"
009700         PERFORM 2100-LOG-AND-CHECK-STEP THRU 2100-EXIT
009750     ELSE
009760         ADD 1 TO W-STEPS-SKIPPED
009800     END-IF.
009900*
010000     MOVE "ORDER-INTAKE" TO W-STEP-NAME.
010100     PERFORM 2000-RUN-ONE-STEP THRU 2000-EXIT.
010200     CALL "ORDER-INTAKE".
010300     PERFORM 2100-LOG-AND-CHECK-STEP THRU 2100-EXIT.
010400*
010500     MOVE "ORDER-STATUS-UPDATE" TO W-STEP-NAME.
010600     PERFORM 2000-RUN-ONE-STEP THRU 2000-EXIT.
010700     CALL "ORDER-STATUS-UPDATE".
010800     PERFORM 2100-LOG-AND-CHECK-STEP THRU 2100-EXIT.
010900*
011000     IF  NOT SKIP-DAILY-REVENUE-STEP
011100         MOVE "DAILY-REVENUE-REPORT" TO W-STEP-NAME
011200         PERFORM 2000-RUN-ONE-STEP THRU 2000-EXIT
011300         CALL "DAILY-REVENUE-REPORT"
011400         PERFORM 2100-LOG-AND-CHECK-STEP THRU 2100-EXIT
011450     ELSE
011460         ADD 1 TO W-STEPS-SKIPPED
011500     END-IF.
011600*
011700     IF  NOT SKIP-ORDER-STATUS-REPORT-STEP
011800         MOVE "ORDER-STATUS-REPORT" TO W-STEP-NAME
011900         PERFORM 2000-RUN-ONE-STEP THRU 2000-EXIT
012000         CALL "ORDER-STATUS-REPORT"
012100         PERFORM 2100-LOG-AND-CHECK-STEP THRU 2100-EXIT
012150     ELSE
012160         ADD 1 TO W-STEPS-SKIPPED
012200     END-IF.
012300*
012400     IF  NOT SKIP-PRODUCT-ANALYTICS-STEP
012500         MOVE "PRODUCT-ANALYTICS-REPORT" TO W-STEP-NAME
012600         PERFORM 2000-RUN-ONE-STEP THRU 2000-EXIT
012700         CALL "PRODUCT-ANALYTICS-REPORT"
012800         PERFORM 2100-LOG-AND-CHECK-STEP THRU 2100-EXIT
012850     ELSE
012860         ADD 1 TO W-STEPS-SKIPPED
012900     END-IF.
013000*
013050     MOVE W-STEP-NUMBER TO W-STEPS-EXECUTED.
013100     DISPLAY "BOOT-COMMERCE-BATCH COMPLETE - "
013200             W-STEPS-EXECUTED " STEP(S) EXECUTED, "
013250             W-STEPS-SKIPPED " STEP(S) SKIPPED.".
013300     STOP RUN.
013400*
013500*---------------------------------------------------------------
013600*    2000-RUN-ONE-STEP - BUMPS THE STEP COUNTER AND CLEARS
013700*    RETURN-CODE AHEAD OF EACH CALL.  2100-LOG-AND-CHECK-STEP
013800*    WRITES THE STEP LOG LINE AND CHECKS RETURN-CODE THE WAY THE
013900*    OLD JCL COND= PARAMETERS USED TO GATE THE NEXT STEP - ANY
014000*    NON-ZERO RETURN-CODE STOPS THE WHOLE STREAM.
014100*---------------------------------------------------------------
014200 2000-RUN-ONE-STEP.
014300     ADD 1 TO W-STEP-NUMBER.
014400     MOVE ZERO TO RETURN-CODE.
014500 2000-EXIT.
014600     EXIT.
014700*
014800 2100-LOG-AND-CHECK-STEP.
014900     MOVE W-STEP-NUMBER TO SL-STEP-NUMBER.
015000     MOVE W-STEP-NAME   TO SL-STEP-NAME.
015100     MOVE RETURN-CODE   TO SL-RETURN-CODE.
015200     DISPLAY W-STEP-LOG-LINE-ALPHA.
015300     IF  RETURN-CODE NOT = ZERO
015400         MOVE W-STEP-NAME TO W-ABEND-MESSAGE
015500         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
015600     END-IF.
015700 2100-EXIT.
015800     EXIT.
015900*
016000 9900-ABEND-RUN.
016100     DISPLAY "*** BOOT-COMMERCE-BATCH ABEND - STEP FAILED: "
016200             W-ABEND-MESSAGE.
016300     MOVE 16 TO RETURN-CODE.
016400     STOP RUN.
016500 9900-EXIT.
016600     EXIT.
