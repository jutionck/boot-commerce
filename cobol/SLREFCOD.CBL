000100*
000200*    SLREFCOD.CBL
000300*    FILE-CONTROL ENTRY FOR THE REFERRAL-CODE MASTER.
000400*    CARRIED SEQUENTIAL, ASCENDING REFERRAL-CODE.
000500*    ADDED 06/18/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4403)
000600*
000700    SELECT REFERRAL-MASTER-OLD
000800        ASSIGN TO REFMSTR
000900        ORGANIZATION IS SEQUENTIAL.
001100
001200    SELECT REFERRAL-MASTER-NEW
001300        ASSIGN TO REFMNEW
001400        ORGANIZATION IS SEQUENTIAL.
