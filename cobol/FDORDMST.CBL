000100*
000200*    FDORDMST.CBL
000300*    ORDER HEADER RECORD.  ORD-CREATED-DATE/TIME AND
000400*    ORD-CANCELLED-DATE ARE CARRIED HERE SINCE THE MASTER IS
000500*    PLAIN SEQUENTIAL AND HAS NO SURROUNDING AUDIT COLUMNS.
000600*    ADDED 07/22/91 R.HALVORSEN  -  INITIAL RELEASE (TKT 4404)
000700*    CHGD  02/03/92 R.HALVORSEN  -  ADDED CANCEL-REASON AND
000800*                                   CANCELLED-DATE (TKT 4610)
000900*    CHGD  09/02/98 T.OKONKWO    -  Y2K, DATES WIDENED TO
001000*                                   CCYYMMDD (TKT 7750)
001100*
001200    FD  ORDER-MASTER-OLD
001300        LABEL RECORDS ARE STANDARD
001400        RECORD CONTAINS 280 CHARACTERS
001500        DATA RECORD IS ORDER-RECORD.
001600
001700    01  ORDER-RECORD.
001800        05  ORD-ORDER-NUMBER            PIC X(30).
001900        05  ORD-CUSTOMER-ID             PIC X(36).
002000        05  ORD-STATUS                  PIC X(10).
002100            88  ORD-PENDING             VALUE "PENDING".
002200            88  ORD-PROCESSING          VALUE "PROCESSING".
002300            88  ORD-SHIPPED             VALUE "SHIPPED".
002400            88  ORD-DELIVERED           VALUE "DELIVERED".
002500            88  ORD-CANCELLED           VALUE "CANCELLED".
002600        05  ORD-SUBTOTAL                PIC 9(8)V99.
002700        05  ORD-DISCOUNT                PIC 9(8)V99.
002800        05  ORD-SHIPPING                PIC 9(8)V99.
002900        05  ORD-TAX                     PIC 9(8)V99.
003000        05  ORD-TOTAL                   PIC 9(8)V99.
003100        05  ORD-PAYMENT-METHOD          PIC X(16).
003200        05  ORD-PAYMENT-STATUS          PIC X(9).
003300            88  ORD-PAYMENT-PENDING     VALUE "PENDING".
003400            88  ORD-PAYMENT-PAID        VALUE "PAID".
003500            88  ORD-PAYMENT-FAILED      VALUE "FAILED".
003600            88  ORD-PAYMENT-REFUNDED    VALUE "REFUNDED".
003700        05  ORD-VOUCHER-CODE            PIC X(20).
003800        05  ORD-REFERRAL-CODE           PIC X(20).
003900        05  ORD-CREATED-DATE            PIC 9(8).
004000        05  ORD-CREATED-TIME            PIC 9(6).
004100        05  ORD-CANCEL-REASON           PIC X(60).
004200        05  ORD-CANCELLED-DATE          PIC 9(8).
004300        05  FILLER                      PIC X(7).
004400
004500    FD  ORDER-MASTER-NEW
004600        LABEL RECORDS ARE STANDARD
004700        RECORD CONTAINS 280 CHARACTERS
004800        DATA RECORD IS ORDER-RECORD-NEW.
004900
005000    01  ORDER-RECORD-NEW                PIC X(280).
